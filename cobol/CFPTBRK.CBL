000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* FECHA       : 09/08/2026                                       *
000400* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000500* INSTALACION : BANCO INDUSTRIAL, S.A. - SEMILLERO CFP            *
000600* PROGRAMA    : CFPTBRK                                          *
000700* TIPO        : BATCH (SUBPROGRAMA DE USO COMUN)                 *
000800* DESCRIPCION : RESUELVE LOS PASOS 4, 5 Y 6 DE LA RUTINA OFICIAL *
000900*             : DE DESEMPATE DEL COMITE DE SELECCION CUANDO DOS  *
001000*             : EQUIPOS QUEDAN CON PUNTAJE COMPUESTO PRACTICA-   *
001100*             : MENTE IGUAL. LOS PASOS 1 (DIFERENCIA DE PUNTAJE) *
001200*             : Y 2 (CABEZA A CABEZA) LOS RESUELVE EL PROGRAMA   *
001300*             : QUE LLAMA, PORQUE ESE PROGRAMA YA TIENE LA TABLA  *
001400*             : DE JUEGOS EN MEMORIA Y AQUI NO HACE FALTA         *
001500*             : DUPLICARLA. EL PASO 3 (RIVALES EN COMUN) QUEDA    *
001600*             : DOCUMENTADO EN EL MANUAL DEL COMITE PERO NUNCA    *
001700*             : SE HA USADO EN LA PRACTICA, POR LO QUE NO SE      *
001800*             : IMPLEMENTA AQUI.                                  *
001900* ARCHIVOS    : NO APLICA                                        *
002000* PROGRAMA(S) : LLAMADO POR CFP0100 Y CFP0300                    *
002100* SECURITY    : PUBLICO DENTRO DEL SHOP - SIN RESTRICCION        *
002200******************************************************************
002300* BITACORA DE CAMBIOS                                            *
002400*------------------------------------------------------------------
002500* 09/08/2026 EDRD TK-55013 CREACION INICIAL: SOS-RANK/SOR-RANK/  *TK55013 
002600*                          PUNTAJE COMO CRITERIOS DE DESEMPATE   *TK55013 
002700* 09/08/2026 EDRD TK-55013 SE FIJA VALOR POR DEFECTO 999 PARA    *TK55013
002800*                          RANGOS DE EQUIPOS DESCONOCIDOS        *TK55013
002850* 10/08/2026 EDRD TK-55034 SE RENOMBRA EL AREA DE PARAMETROS DE  *
002860*                          LINKAGE A PARM-DESEMPATE / DESEMP-*   *TK55034
002870*                          (SIN PREFIJO SINTETICO)               *TK55034
002900******************************************************************
003000 PROGRAM-ID.    CFPTBRK.
003100 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
003200 INSTALLATION.  BANCO INDUSTRIAL, S.A. - SEMILLERO CFP.
003300 DATE-WRITTEN.  09/08/2026.
003400 DATE-COMPILED.
003500 SECURITY.      PUBLICO DENTRO DEL SHOP - SIN RESTRICCION.
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200******************************************************************
004300*        AREA DE TRABAJO DE LA COMPARACION DE PUNTAJES           *
004400******************************************************************
004500 01  WKS-AREA-COMPARA.
004600     05  WKS-DIFERENCIA           PIC S9(01)V9(06) VALUE ZEROS.
004700* --> REDEFINE PARA QUE SOPORTE PUEDA LEER EN DUMP SOLO LA PARTE
004800* --> ENTERA DE LA DIFERENCIA CUANDO RECLAMAN UN RANGO "RARO"
004900     05  WKS-DIFERENCIA-R REDEFINES WKS-DIFERENCIA.
005000         10  WKS-DIFERENCIA-SIGNO PIC S9(01).
005100         10  WKS-DIFERENCIA-DEC   PIC 9(06).
005200 01  WKS-RANGO-DEFECTO            PIC 9(03)  VALUE 999 COMP.
005300******************************************************************
005400*    COPIAS DE LOS COMPUESTOS RECIBIDOS, PARA QUE SOPORTE PUEDA  *
005500*    VER LA PARTE ENTERA Y LA FRACCION POR SEPARADO EN UN DUMP   *
005600*    CUANDO RECLAMAN QUE EL DESEMPATE "SE VE RARO".              *
005700******************************************************************
005800 01  WKS-COMPUESTO-A-COPIA        PIC S9(01)V9(06) VALUE ZEROS.
005900     05  WKS-COMPUESTO-A-R REDEFINES WKS-COMPUESTO-A-COPIA.
006000         10  WKS-COMPUESTO-A-ENTERO   PIC S9(01).
006100         10  WKS-COMPUESTO-A-FRACCION PIC 9(06).
006200 01  WKS-COMPUESTO-B-COPIA        PIC S9(01)V9(06) VALUE ZEROS.
006300     05  WKS-COMPUESTO-B-R REDEFINES WKS-COMPUESTO-B-COPIA.
006400         10  WKS-COMPUESTO-B-ENTERO   PIC S9(01).
006500         10  WKS-COMPUESTO-B-FRACCION PIC 9(06).
006600 LINKAGE SECTION.
006700 01  PARM-DESEMPATE.
006800     05  DESEMP-COMPUESTO-A           PIC S9(01)V9(06).
006900     05  DESEMP-COMPUESTO-B           PIC S9(01)V9(06).
007000     05  DESEMP-SOS-RANGO-A           PIC 9(03).
007100     05  DESEMP-SOS-RANGO-B           PIC 9(03).
007200     05  DESEMP-SOR-RANGO-A           PIC 9(03).
007300     05  DESEMP-SOR-RANGO-B           PIC 9(03).
007400     05  DESEMP-RESULTADO             PIC X(01).
007500 PROCEDURE DIVISION USING PARM-DESEMPATE.
007600 000-PRINCIPAL SECTION.
007700     MOVE SPACE TO DESEMP-RESULTADO
007800     MOVE DESEMP-COMPUESTO-A TO WKS-COMPUESTO-A-COPIA
007900     MOVE DESEMP-COMPUESTO-B TO WKS-COMPUESTO-B-COPIA
008000     PERFORM 400-DESEMPATE-POR-SOS
008100     IF DESEMP-RESULTADO = SPACE
008200        PERFORM 500-DESEMPATE-POR-SOR
008300     END-IF
008400     IF DESEMP-RESULTADO = SPACE
008500        PERFORM 600-DESEMPATE-POR-COMPUESTO
008600     END-IF
008700     GOBACK.
008800 000-PRINCIPAL-E. EXIT.
008900
009000******************************************************************
009100*    PASO 4 : GANA EL QUE TENGA MENOR RANGO DE SOS (MAS DURO DE  *
009200*    CALENDARIO). LOS EQUIPOS SIN RANGO CONOCIDO QUEDAN EN 999 Y *
009300*    POR TANTO PIERDEN ESTE PASO SI EL RIVAL SI TIENE RANGO.     *
009400******************************************************************
009500 400-DESEMPATE-POR-SOS SECTION.
009600     IF DESEMP-SOS-RANGO-A < DESEMP-SOS-RANGO-B
009700        MOVE 'A' TO DESEMP-RESULTADO
009800     ELSE
009900        IF DESEMP-SOS-RANGO-B < DESEMP-SOS-RANGO-A
010000           MOVE 'B' TO DESEMP-RESULTADO
010100        END-IF
010200     END-IF.
010300 400-DESEMPATE-POR-SOS-E. EXIT.
010400
010500******************************************************************
010600*    PASO 5 : IGUAL QUE EL ANTERIOR PERO CON EL RANGO DE SOR.    *
010700******************************************************************
010800 500-DESEMPATE-POR-SOR SECTION.
010900     IF DESEMP-SOR-RANGO-A < DESEMP-SOR-RANGO-B
011000        MOVE 'A' TO DESEMP-RESULTADO
011100     ELSE
011200        IF DESEMP-SOR-RANGO-B < DESEMP-SOR-RANGO-A
011300           MOVE 'B' TO DESEMP-RESULTADO
011400        END-IF
011500     END-IF.
011600 500-DESEMPATE-POR-SOR-E. EXIT.
011700
011800******************************************************************
011900*    PASO 6 : SI TODO LO ANTERIOR SIGUE EMPATADO, GANA EL DE     *
012000*    MAYOR PUNTAJE COMPUESTO (EL QUE QUEDE, PORQUE EL PROGRAMA   *
012100*    QUE LLAMA SOLO ENTRA AQUI SI LA DIFERENCIA YA ERA MENOR A   *
012200*    0.01, ASI QUE ESTE PASO CASI SIEMPRE DECIDE POR UN MARGEN   *
012300*    MINIMO PERO NUNCA DEJA EL RESULTADO SIN DEFINIR).           *
012400******************************************************************
012500 600-DESEMPATE-POR-COMPUESTO SECTION.
012600     COMPUTE WKS-DIFERENCIA = DESEMP-COMPUESTO-A - DESEMP-COMPUESTO-B
012700     IF WKS-DIFERENCIA NOT < 0
012800        MOVE 'A' TO DESEMP-RESULTADO
012900     ELSE
013000        MOVE 'B' TO DESEMP-RESULTADO
013100     END-IF.
013200 600-DESEMPATE-POR-COMPUESTO-E. EXIT.
