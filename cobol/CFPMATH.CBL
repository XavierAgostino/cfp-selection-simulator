000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* FECHA       : 04/08/2026                                       *
000400* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000500* INSTALACION : BANCO INDUSTRIAL, S.A. - SEMILLERO CFP            *
000600* PROGRAMA    : CFPMATH                                          *
000700* TIPO        : BATCH (SUBPROGRAMA DE USO COMUN)                 *
000800* DESCRIPCION : RUTINA MATEMATICA COMPARTIDA. COMO EL COMPILADOR *
000900*             : DE ESTE SHOP NO TRAE FUNCIONES TRASCENDENTALES,  *
001000*             : SE CENTRALIZA AQUI EL CALCULO DE EXPONENCIAL,    *
001100*             : LOGARITMO NATURAL Y RAIZ CUADRADA POR SERIES Y   *
001200*             : NEWTON-RAPHSON, PARA QUE TODOS LOS PROGRAMAS DEL *
001300*             : MOTOR DE SELECCION DE PLAYOFF (CFP01nn-CFP05nn)  *
001400*             : OBTENGAN SIEMPRE EL MISMO RESULTADO.             *
001500* ARCHIVOS    : NO APLICA                                        *
001600* PROGRAMA(S) : LLAMADO POR CFP0100, CFP0200, CFP0500            *
001700* SECURITY    : PUBLICO DENTRO DEL SHOP - SIN RESTRICCION        *
001800******************************************************************
001900* BITACORA DE CAMBIOS                                            *
002000*------------------------------------------------------------------
002100* 04/08/2026 EDRD TK-55003 CREACION INICIAL: FUNCIONES EXP/LN/RAIZ*TK55003
002200* 06/08/2026 EDRD TK-55003 SE AMPLIA SERIE DE EXP A 30 TERMINOS   *TK55003
002300*                          PORQUE EL MOTOR DE ELO LLEGABA A UN    *TK55003
002400*                          ARGUMENTO DE CASI 10 Y REDONDEABA MAL  *TK55003
002500* 09/08/2026 EDRD TK-55011 SE AGREGA VALIDACION DE ENTRADA <= 0   *TK55011
002600*                          EN LN() PARA EVITAR ABEND POR SIZE     *TK55011
002650* 10/08/2026 EDRD TK-55034 SE RENOMBRAN LOS PARAMETROS DE LINKAGE *
002660*                          A NOMBRES LLANOS (FUNCION, ENTRADA-    *TK55034
002670*                          CALIFICA, SALIDA-CALIFICA)             *TK55034
002700******************************************************************
002800 PROGRAM-ID.    CFPMATH.
002900 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
003000 INSTALLATION.  BANCO INDUSTRIAL, S.A. - SEMILLERO CFP.
003100 DATE-WRITTEN.  04/08/2026.
003200 DATE-COMPILED.
003300 SECURITY.      PUBLICO DENTRO DEL SHOP - SIN RESTRICCION.
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000******************************************************************
004100*              CONSTANTES Y AREAS DE TRABAJO DEL EXP()           *
004200******************************************************************
004300 01  WKS-CONSTANTES.
004400     05  WKS-CONST-LN10        PIC S9(01)V9(06) VALUE 2.302585.
004500     05  WKS-CONST-E           PIC S9(01)V9(06) VALUE 2.718282.
004600 01  WKS-AREA-EXP.
004700     05  WKS-EXP-X             PIC S9(04)V9(06) VALUE ZEROS.
004800     05  WKS-EXP-TERMINO       PIC S9(06)V9(09) VALUE ZEROS.
004900     05  WKS-EXP-SUMA          PIC S9(06)V9(09) VALUE ZEROS.
005000* --> REDEFINE PARA VIGILAR SI LA PARTE ENTERA SE DESBORDA DEL
005100* --> RANGO QUE EL LLAMADOR PUEDE RECIBIR EN SALIDA-CALIFICA (9999)
005200     05  WKS-EXP-SUMA-R REDEFINES WKS-EXP-SUMA.
005300         10  WKS-EXP-SUMA-ENTERO   PIC S9(06).
005400         10  WKS-EXP-SUMA-FRACCION PIC 9(09).
005500     05  WKS-EXP-N             PIC S9(03)       VALUE ZERO COMP.
005600******************************************************************
005700*              AREA DE TRABAJO DE LN() (ARTANH REDUCIDA)         *
005800******************************************************************
005900 01  WKS-AREA-LN.
006000     05  WKS-LN-X              PIC S9(04)V9(06) VALUE ZEROS.
006100     05  WKS-LN-N              PIC S9(03)       VALUE ZERO COMP.
006200     05  WKS-LN-Y              PIC S9(04)V9(09) VALUE ZEROS.
006300     05  WKS-LN-Y2             PIC S9(04)V9(09) VALUE ZEROS.
006400     05  WKS-LN-TERMINO        PIC S9(04)V9(09) VALUE ZEROS.
006500     05  WKS-LN-SUMA           PIC S9(04)V9(09) VALUE ZEROS.
006600     05  WKS-LN-K              PIC S9(03)       VALUE ZERO COMP.
006700     05  WKS-LN-RESULTADO      PIC S9(04)V9(06) VALUE ZEROS.
006800******************************************************************
006900*              AREA DE TRABAJO DE RAIZ CUADRADA (NEWTON)         *
007000******************************************************************
007100 01  WKS-AREA-RAIZ.
007200     05  WKS-RAIZ-X            PIC S9(04)V9(06) VALUE ZEROS.
007300* --> REDEFINE PARA TRAZA DE DEPURACION DE LA PARTE ENTERA DEL
007400* --> RADICANDO CUANDO SOPORTE REPORTA VALORES "RAROS" DE SOR
007500     05  WKS-RAIZ-X-R REDEFINES WKS-RAIZ-X.
007600         10  WKS-RAIZ-X-ENTERO     PIC S9(04).
007700         10  WKS-RAIZ-X-FRACCION   PIC 9(06).
007800     05  WKS-RAIZ-APROX        PIC S9(04)V9(06) VALUE ZEROS.
007900     05  WKS-RAIZ-ITER         PIC 9(02)        VALUE ZERO COMP.
008000******************************************************************
008100*              PARAMETROS RECIBIDOS DEL PROGRAMA QUE LLAMA       *
008200******************************************************************
008300 01  WKS-ENTRADA-GUARDADA      PIC S9(04)V9(06) VALUE ZEROS.
008400* --> REDEFINE PARA PODER EXTRAER SOLO LA PARTE ENTERA EN DISPLAY
008500     05  WKS-ENTRADA-R REDEFINES WKS-ENTRADA-GUARDADA.
008600         10  WKS-ENTRADA-SIGNO PIC S9(04).
008700         10  WKS-ENTRADA-DEC   PIC 9(06).
008800 LINKAGE SECTION.
008900 01  FUNCION                   PIC 9(01).
009000 01  ENTRADA-CALIFICA          PIC S9(04)V9(06).
009100 01  SALIDA-CALIFICA           PIC S9(04)V9(06).
009200 PROCEDURE DIVISION USING FUNCION ENTRADA-CALIFICA SALIDA-CALIFICA.
009300 000-PRINCIPAL SECTION.
009400     MOVE ENTRADA-CALIFICA TO WKS-ENTRADA-GUARDADA
009500     EVALUATE FUNCION
009600        WHEN 1
009700           PERFORM 100-CALCULA-EXPONENCIAL
009800        WHEN 2
009900           PERFORM 200-CALCULA-LOGARITMO
010000        WHEN 3
010100           PERFORM 300-CALCULA-RAIZ
010200        WHEN OTHER
010300           MOVE ZEROS TO SALIDA-CALIFICA
010400     END-EVALUATE
010500     GOBACK.
010600 000-PRINCIPAL-E. EXIT.
010700
010800******************************************************************
010900*      1 = E X P ( X )  P O R  S E R I E  D E  T A Y L O R        *
011000*      TERMINO(N) = TERMINO(N-1) * X / N  -- EVITA DESBORDES      *
011100******************************************************************
011200 100-CALCULA-EXPONENCIAL SECTION.
011300     MOVE ENTRADA-CALIFICA TO WKS-EXP-X
011400     MOVE 1           TO WKS-EXP-TERMINO
011500     MOVE 1           TO WKS-EXP-SUMA
011600     PERFORM 110-ITERA-TERMINO-EXP
011700             VARYING WKS-EXP-N FROM 1 BY 1
011800             UNTIL WKS-EXP-N > 30
011900     MOVE WKS-EXP-SUMA TO SALIDA-CALIFICA.
012000 100-CALCULA-EXPONENCIAL-E. EXIT.
012100
012200 110-ITERA-TERMINO-EXP SECTION.
012300     COMPUTE WKS-EXP-TERMINO ROUNDED =
012400             WKS-EXP-TERMINO * WKS-EXP-X / WKS-EXP-N
012500     ADD     WKS-EXP-TERMINO TO WKS-EXP-SUMA.
012600 110-ITERA-TERMINO-EXP-E. EXIT.
012700
012800******************************************************************
012900*   2 = LN(X)  POR  2*ARTANH((X-1)/(X+1)) CON REDUCCION DE RANGO  *
013000*   SE DIVIDE/MULTIPLICA POR "E" HASTA DEJAR X ENTRE 0.5 Y 2.0    *
013100******************************************************************
013200 200-CALCULA-LOGARITMO SECTION.
013300     IF ENTRADA-CALIFICA NOT > 0
013400        MOVE ZEROS TO SALIDA-CALIFICA
013500     ELSE
013600        MOVE ENTRADA-CALIFICA TO WKS-LN-X
013700        MOVE 0          TO WKS-LN-N
013800        PERFORM 210-REDUCE-HACIA-ABAJO
013900                UNTIL WKS-LN-X NOT > 2.0
014000        PERFORM 220-REDUCE-HACIA-ARRIBA
014100                UNTIL WKS-LN-X NOT < 0.5
014200        COMPUTE WKS-LN-Y = (WKS-LN-X - 1) / (WKS-LN-X + 1)
014300        COMPUTE WKS-LN-Y2 = WKS-LN-Y * WKS-LN-Y
014400        MOVE    WKS-LN-Y  TO WKS-LN-TERMINO
014500        MOVE    WKS-LN-Y  TO WKS-LN-SUMA
014600        PERFORM 230-ITERA-TERMINO-LN
014700                VARYING WKS-LN-K FROM 3 BY 2
014800                UNTIL WKS-LN-K > 17
014900        COMPUTE WKS-LN-RESULTADO =
015000                WKS-LN-N + (2 * WKS-LN-SUMA)
015100        MOVE    WKS-LN-RESULTADO TO SALIDA-CALIFICA
015200     END-IF.
015300 200-CALCULA-LOGARITMO-E. EXIT.
015400
015500 210-REDUCE-HACIA-ABAJO SECTION.
015600     COMPUTE WKS-LN-X = WKS-LN-X / WKS-CONST-E
015700     ADD     1 TO WKS-LN-N.
015800 210-REDUCE-HACIA-ABAJO-E. EXIT.
015900
016000 220-REDUCE-HACIA-ARRIBA SECTION.
016100     COMPUTE WKS-LN-X = WKS-LN-X * WKS-CONST-E
016200     SUBTRACT 1 FROM WKS-LN-N.
016300 220-REDUCE-HACIA-ARRIBA-E. EXIT.
016400
016500 230-ITERA-TERMINO-LN SECTION.
016600     COMPUTE WKS-LN-TERMINO = WKS-LN-TERMINO * WKS-LN-Y2
016700     COMPUTE WKS-LN-SUMA = WKS-LN-SUMA + (WKS-LN-TERMINO /
016800             WKS-LN-K).
016900 230-ITERA-TERMINO-LN-E. EXIT.
017000
017100******************************************************************
017200*     3 = RAIZ CUADRADA POR EL METODO DE NEWTON-RAPHSON           *
017300******************************************************************
017400 300-CALCULA-RAIZ SECTION.
017500     IF ENTRADA-CALIFICA NOT > 0
017600        MOVE ZEROS TO SALIDA-CALIFICA
017700     ELSE
017800        MOVE ENTRADA-CALIFICA TO WKS-RAIZ-X
017900        COMPUTE WKS-RAIZ-APROX = WKS-RAIZ-X / 2
018000        IF WKS-RAIZ-APROX = 0
018100           MOVE 1 TO WKS-RAIZ-APROX
018200        END-IF
018300        PERFORM 310-ITERA-NEWTON
018400                VARYING WKS-RAIZ-ITER FROM 1 BY 1
018500                UNTIL WKS-RAIZ-ITER > 12
018600        MOVE WKS-RAIZ-APROX TO SALIDA-CALIFICA
018700     END-IF.
018800 300-CALCULA-RAIZ-E. EXIT.
018900
019000 310-ITERA-NEWTON SECTION.
019100     COMPUTE WKS-RAIZ-APROX ROUNDED =
019200             (WKS-RAIZ-APROX + (WKS-RAIZ-X / WKS-RAIZ-APROX)) / 2.
019300 310-ITERA-NEWTON-E. EXIT.
