000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* FECHA       : 11/08/2026                                       *
000400* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000500* INSTALACION : BANCO INDUSTRIAL, S.A. - SEMILLERO CFP            *
000600* PROGRAMA    : CFP0200                                          *
000700* TIPO        : BATCH                                            *
000800* DESCRIPCION : CALIFICACIONES ALTERNAS ("BASELINE") DEL MOTOR DE*
000900*             : SELECCION DE PLAYOFF, SEPARADAS DE LA CALIFICA-  *
001000*             : CION COMPUESTA DE CFP0100 PARA QUE EL COMITE DE  *
001100*             : VALIDACION (CFP0500) PUEDA COMPARAR CONTRA ALGO  *
001200*             : MAS SENCILLO. TRES METODOS INDEPENDIENTES:       *
001300*             : ELO SIMPLE (SIN AJUSTE POR MARGEN), SRS SIMPLE   *
001400*             : (SISTEMA LINEAL DE DIFERENCIAL DE PUNTOS) Y      *
001500*             : VENTAJA DE CAMPO (SOLO PORCENTAJE DE GANADOS).   *
001600* ARCHIVOS    : GAMES (ENTRADA)                                  *
001700*             : ELOOUT, SRSOUT, HOMEOUT (SALIDA)                 *
001800* PROGRAMA(S) : CFPMATH (EXPONENCIAL PARA LA LOGISTICA DE ELO)   *
001900* SECURITY    : PUBLICO DENTRO DEL SHOP - SIN RESTRICCION        *
002000******************************************************************
002100* BITACORA DE CAMBIOS                                            *
002200*------------------------------------------------------------------
002300* 11/08/2026 EDRD TK-55015 CREACION INICIAL: ELO SIMPLE, SRS      *TK55015 
002400*                          SIMPLE Y VENTAJA DE CAMPO             *TK55015 
002500* 11/08/2026 EDRD TK-55016 SE AGREGA BANDERA DE FALLO DEL SOLVER  *TK55016 
002600*                          DE SRS CON RESPALDO DE PROMEDIO CRUDO *TK55016 
002700******************************************************************
002800 PROGRAM-ID.    CFP0200.
002900 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
003000 INSTALLATION.  BANCO INDUSTRIAL, S.A. - SEMILLERO CFP.
003100 DATE-WRITTEN.  11/08/2026.
003200 DATE-COMPILED.
003300 SECURITY.      PUBLICO DENTRO DEL SHOP - SIN RESTRICCION.
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT GAMES   ASSIGN TO GAMES
004100                    FILE STATUS IS FS-GAMES.
004200     SELECT ELOOUT  ASSIGN TO ELOOUT
004300                    FILE STATUS IS FS-ELOOUT.
004400     SELECT SRSOUT  ASSIGN TO SRSOUT
004500                    FILE STATUS IS FS-SRSOUT.
004600     SELECT HOMEOUT ASSIGN TO HOMEOUT
004700                    FILE STATUS IS FS-HOMEOUT.
004800 DATA DIVISION.
004900 FILE SECTION.
005000*                    MAESTRO DE JUEGOS (ENTRADA)
005100 FD GAMES.
005200     COPY CFGMREC.
005300*                BASELINES DE SALIDA (BUFFER PLANO, SE ARMAN
005400*                EN WORKING-STORAGE SOBRE REG-RATOUT Y SE
005500*                ESCRIBEN CON "WRITE ... FROM" PARA NO REPETIR
005600*                LOS NOMBRES DE CAMPO DE CFTRREC TRES VECES)
005700 FD ELOOUT.
005800 01  REG-ELOOUT                PIC X(130).
005900 FD SRSOUT.
006000 01  REG-SRSOUT                PIC X(130).
006100 FD HOMEOUT.
006200 01  REG-HOMEOUT               PIC X(130).
006300 WORKING-STORAGE SECTION.
006400*                     VARIABLES FILE STATUS
006500 01  FS-GAMES                  PIC 9(02)  VALUE ZEROS.
006600 01  FS-ELOOUT                 PIC 9(02)  VALUE ZEROS.
006700 01  FS-SRSOUT                 PIC 9(02)  VALUE ZEROS.
006800 01  FS-HOMEOUT                PIC 9(02)  VALUE ZEROS.
006900******************************************************************
007000*                      BANDERA DE FIN DE ARCHIVO                 *
007100******************************************************************
007200 01  WKS-BANDERAS.
007300     05  WKS-FIN-GAMES         PIC 9(01)  VALUE ZERO COMP.
007400         88  FIN-GAMES                    VALUE 1.
007500 01  WKS-TOTAL-EQUIPOS         PIC 9(03)  VALUE ZERO COMP.
007600 01  WKS-TOTAL-JUEGOS          PIC 9(04)  VALUE ZERO COMP.
007700******************************************************************
007800*         BUSQUEDA DE EQUIPO POR NOMBRE (ALTA SI NO EXISTE)        *
007900******************************************************************
008000 01  WKS-BUSQUEDA.
008100     05  WKS-BUSQ-NOMBRE       PIC X(20)  VALUE SPACES.
008200     05  WKS-BUSQ-INDICE       PIC 9(03)  VALUE ZERO COMP.
008300     05  WKS-ENCONTRADO        PIC X(01)  VALUE 'N'.
008400         88  WKS-SI-ENCONTRADO             VALUE 'S'.
008500******************************************************************
008600*        TABLA DE EQUIPOS EN MEMORIA (TRES BASELINES A LA VEZ)    *
008700******************************************************************
008800 01  WKS-TABLA-EQUIPOS.
008900     05  WKS-EQUIPO OCCURS 1 TO 130 TIMES
009000             DEPENDING ON WKS-TOTAL-EQUIPOS
009100             INDEXED BY IDX-EQ IDX-EQ2.
009200         10  WKS-EQ-NOMBRE          PIC X(20).
009300         10  WKS-EQ-GANADOS         PIC 9(02)        COMP.
009400         10  WKS-EQ-PERDIDOS        PIC 9(02)        COMP.
009500         10  WKS-EQ-PARTIDOS        PIC 9(03)        COMP.
009600         10  WKS-EQ-DIF-SUMA        PIC S9(04)V9(02).
009700         10  WKS-EQ-PORCENTAJE      PIC S9(01)V9(06).
009800         10  WKS-EQ-ELO-SIMPLE      PIC S9(04)V9(06).
009900         10  WKS-EQ-SRS             PIC S9(03)V9(06).
010000         10  WKS-EQ-RANGO-HOME      PIC 9(03)        COMP.
010100         10  WKS-EQ-RANGO-ELO       PIC 9(03)        COMP.
010200         10  WKS-EQ-RANGO-SRS       PIC 9(03)        COMP.
010300******************************************************************
010400*      TABLA DE JUEGOS EN MEMORIA (YA RESUELTOS LOS INDICES)      *
010500******************************************************************
010600 01  WKS-TABLA-JUEGOS.
010700     05  WKS-JUEGO OCCURS 1 TO 1200 TIMES
010800             DEPENDING ON WKS-TOTAL-JUEGOS
010900             INDEXED BY IDX-JG.
011000         10  WKS-JG-IDX-LOCAL       PIC 9(03)   COMP.
011100         10  WKS-JG-IDX-VISITA      PIC 9(03)   COMP.
011200         10  WKS-JG-MARCADOR-LOCAL  PIC 9(03).
011300         10  WKS-JG-MARCADOR-VISITA PIC 9(03).
011400         10  WKS-JG-NEUTRAL         PIC X(01).
011500             88  WKS-JG-ES-NEUTRAL              VALUE 'Y'.
011600******************************************************************
011700*   MATRIZ AUMENTADA DEL SISTEMA LINEAL DE SRS (GAUSS, SIN        *
011800*   PIVOTEO; SI EL PIVOTE SALE CERO SE LEVANTA LA BANDERA DE      *
011900*   FALLO Y SE USA EL PROMEDIO CRUDO DE DIFERENCIAL DE PUNTOS)    *
012000******************************************************************
012100 01  WKS-MATRIZ-SRS.
012200     05  WKS-FILA OCCURS 130 TIMES INDEXED BY IDX-FILA.
012300         10  WKS-COL OCCURS 131 TIMES
012400                 INDEXED BY IDX-COL  PIC S9(04)V9(06).
012500 01  WKS-AREA-GAUSS.
012600     05  WKS-K                    PIC 9(03)        VALUE ZERO COMP.
012700     05  WKS-I                    PIC 9(03)        VALUE ZERO COMP.
012800     05  WKS-J                    PIC 9(03)        VALUE ZERO COMP.
012900     05  WKS-RATIO-TRABAJO        PIC S9(04)V9(06) VALUE ZEROS.
013000* --> REDEFINE PARA QUE SOPORTE PUEDA LEER EN DUMP LA PARTE       *
013100* --> ENTERA DEL RENGLON DE TRABAJO DEL GAUSS CUANDO EL SOLVER    *
013200* --> "SE VE RARO" EN UNA TEMPORADA CON POCOS JUEGOS CRUZADOS     *
013300     05  WKS-RATIO-TRABAJO-R REDEFINES WKS-RATIO-TRABAJO.
013400         10  WKS-RATIO-ENTERO         PIC S9(04).
013500         10  WKS-RATIO-FRACCION       PIC 9(06).
013600     05  WKS-UNO-ENTRE-N          PIC S9(01)V9(06) VALUE ZEROS.
013700     05  WKS-SRS-BANDERA-FALLO    PIC X(01)  VALUE 'N'.
013800         88  WKS-SRS-FALLO-SISTEMA             VALUE 'S'.
013900******************************************************************
014000*              AREAS DE TRABAJO DE ELO SIMPLE Y LOGISTICA         *
014100******************************************************************
014200 01  WKS-AREA-ELO.
014300     05  WKS-ELO-LOCAL-AJUST      PIC S9(04)V9(06) VALUE ZEROS.
014400     05  WKS-ELO-ESPERADO         PIC S9(01)V9(06) VALUE ZEROS.
014500     05  WKS-ELO-REAL             PIC S9(01)V9(06) VALUE ZEROS.
014600     05  WKS-ELO-K                PIC S9(02)V9(02) VALUE 32.
014700     05  WKS-ELO-BASE             PIC S9(04)V9(06) VALUE 1500.
014800     05  WKS-ELO-BONO-LOCAL       PIC S9(02)V9(06) VALUE 55.
014900* --> REDEFINE DE DEPURACION: COPIA DE LA ULTIMA CALIFICACION DE  *
015000* --> ELO PROCESADA, PARA QUE SOPORTE LA VEA PARTIDA EN ENTERO Y  *
015100* --> FRACCION SIN TENER QUE LEER EL DUMP COMPLETO DE LA TABLA    *
015200     05  WKS-ELO-DIAGNOSTICO      PIC S9(04)V9(06) VALUE ZEROS.
015300     05  WKS-ELO-DIAGNOSTICO-R REDEFINES WKS-ELO-DIAGNOSTICO.
015400         10  WKS-ELO-DIAG-ENTERO      PIC S9(04).
015500         10  WKS-ELO-DIAG-FRACCION    PIC 9(06).
015600 01  WKS-AREA-LOGISTICA.
015700     05  WKS-LOG-EXPONENTE        PIC S9(04)V9(06) VALUE ZEROS.
015800     05  WKS-LOG-DIEZ-X           PIC S9(04)V9(06) VALUE ZEROS.
015900     05  WKS-LOG-RESULTADO        PIC S9(01)V9(06) VALUE ZEROS.
016000******************************************************************
016100*            PARAMETROS DE LLAMADA AL SUBPROGRAMA CFPMATH         *
016200******************************************************************
016300 01  WKS-MATH-PARMS.
016400     05  WKS-MATH-FUNCION         PIC 9(01)        VALUE ZERO.
016500     05  WKS-MATH-ENTRADA         PIC S9(04)V9(06) VALUE ZEROS.
016600     05  WKS-MATH-SALIDA          PIC S9(04)V9(06) VALUE ZEROS.
016700* --> REDEFINE DE DEPURACION: COPIA DE LA ULTIMA CALIFICACION DE  *
016800* --> SRS YA RESUELTA, PARTIDA EN ENTERO Y FRACCION, PORQUE       *
016900* --> SOPORTE RECLAMO VARIAS VECES "VALORES DE SRS RAROS"         *
017000 01  WKS-SRS-DIAGNOSTICO          PIC S9(03)V9(06) VALUE ZEROS.
017100     05  WKS-SRS-DIAGNOSTICO-R REDEFINES WKS-SRS-DIAGNOSTICO.
017200         10  WKS-SRS-DIAG-ENTERO      PIC S9(03).
017300         10  WKS-SRS-DIAG-FRACCION    PIC 9(06).
017400******************************************************************
017500*     AREA COMUN DE ORDENAMIENTO, REUTILIZADA PARA LOS TRES       *
017600*     BASELINES (UNO A LA VEZ; LA CLAVE ACTIVA LA DECIDE CUAL     *
017700*     CAMPO SE ESTA COMPARANDO EN 918-DECIDE-ORDEN-PAR)           *
017800******************************************************************
017900 01  WKS-AREA-ORDEN.
018000     05  WKS-ORDEN OCCURS 1 TO 130 TIMES
018100             DEPENDING ON WKS-TOTAL-EQUIPOS
018200             INDEXED BY IDX-OR.
018300         10  WKS-ORDEN-INDICE     PIC 9(03)        COMP.
018400     05  WKS-SWAP                 PIC X(01)        VALUE 'S'.
018500         88  WKS-HUBO-CAMBIO                        VALUE 'S'.
018600     05  WKS-TEMP-INDICE          PIC 9(03)        VALUE ZERO COMP.
018700     05  WKS-DESEMPATE-RESULTADO  PIC X(01)        VALUE SPACE.
018800     05  WKS-ORDEN-CLAVE          PIC X(01)        VALUE SPACE.
018900         88  WKS-ORDEN-ES-HOME                      VALUE 'H'.
019000         88  WKS-ORDEN-ES-ELO                        VALUE 'E'.
019100         88  WKS-ORDEN-ES-SRS                        VALUE 'S'.
019200******************************************************************
019300*     AREA DE ESCRITURA COMUN DE LOS TRES ARCHIVOS DE SALIDA      *
019400*     (MISMO LAYOUT DE CFTRREC QUE USA CFP0100, PARA QUE CFP0500  *
019500*     LEA LOS CUATRO ARCHIVOS -- COMPUESTO Y LOS TRES BASELINES-- *
019600*     CON LA MISMA RUTINA DE LECTURA)                             *
019700******************************************************************
019800 COPY CFTRREC.
019900 PROCEDURE DIVISION.
020000 000-PRINCIPAL SECTION.
020100     PERFORM 050-ABRE-ARCHIVOS
020200     PERFORM 100-CARGA-JUEGOS
020300     PERFORM 200-CALCULA-PORCENTAJE
020400         VARYING IDX-EQ FROM 1 BY 1
020500         UNTIL IDX-EQ > WKS-TOTAL-EQUIPOS
020600     PERFORM 300-CALCULA-ELO
020700     PERFORM 400-CALCULA-SRS
020800     MOVE 'H' TO WKS-ORDEN-CLAVE
020900     PERFORM 900-ORDENA-Y-ASIGNA-RANGO
021000     PERFORM 250-ESCRIBE-HOMEOUT
021100         VARYING IDX-OR FROM 1 BY 1
021200         UNTIL IDX-OR > WKS-TOTAL-EQUIPOS
021300     MOVE 'E' TO WKS-ORDEN-CLAVE
021400     PERFORM 900-ORDENA-Y-ASIGNA-RANGO
021500     PERFORM 350-ESCRIBE-ELOOUT
021600         VARYING IDX-OR FROM 1 BY 1
021700         UNTIL IDX-OR > WKS-TOTAL-EQUIPOS
021800     MOVE 'S' TO WKS-ORDEN-CLAVE
021900     PERFORM 900-ORDENA-Y-ASIGNA-RANGO
022000     PERFORM 450-ESCRIBE-SRSOUT
022100         VARYING IDX-OR FROM 1 BY 1
022200         UNTIL IDX-OR > WKS-TOTAL-EQUIPOS
022300     PERFORM 060-CIERRA-ARCHIVOS
022400     STOP RUN.
022500 000-PRINCIPAL-E. EXIT.
022600
022700*                ----- APERTURA DE ARCHIVOS -----
022800 050-ABRE-ARCHIVOS SECTION.
022900     OPEN INPUT  GAMES
023000     OPEN OUTPUT ELOOUT SRSOUT HOMEOUT
023100     IF FS-GAMES NOT = 0 OR FS-ELOOUT NOT = 0 OR
023200        FS-SRSOUT NOT = 0 OR FS-HOMEOUT NOT = 0
023300        DISPLAY "================================================"
023400                UPON CONSOLE
023500        DISPLAY "   CFP0200 - ERROR AL ABRIR ARCHIVOS DE BASELINE "
023600                UPON CONSOLE
023700        DISPLAY " FS-GAMES (" FS-GAMES ") FS-ELOOUT (" FS-ELOOUT ")"
023800                UPON CONSOLE
023900        DISPLAY " FS-SRSOUT (" FS-SRSOUT ") FS-HOMEOUT ("
024000                FS-HOMEOUT ")" UPON CONSOLE
024100        DISPLAY "================================================"
024200                UPON CONSOLE
024300        MOVE 91 TO RETURN-CODE
024400        STOP RUN
024500     END-IF.
024600 050-ABRE-ARCHIVOS-E. EXIT.
024700
024800*                  ----- CIERRE DE ARCHIVOS -----
024900 060-CIERRA-ARCHIVOS SECTION.
025000     CLOSE GAMES ELOOUT SRSOUT HOMEOUT.
025100 060-CIERRA-ARCHIVOS-E. EXIT.
025200
025300******************************************************************
025400*   CARGA DE JUEGOS: LECTURA SECUENCIAL CON ALTA DE EQUIPO NUEVO  *
025500*   EN LA TABLA Y ACUMULACION DE GANADOS/PERDIDOS/DIFERENCIAL DE  *
025600*   PUNTOS, QUE ES LO QUE NECESITAN LOS TRES BASELINES.           *
025700******************************************************************
025800 100-CARGA-JUEGOS SECTION.
025900     PERFORM 110-LEE-UN-JUEGO
026000     PERFORM 120-REGISTRA-JUEGO UNTIL FIN-GAMES.
026100 100-CARGA-JUEGOS-E. EXIT.
026200
026300 110-LEE-UN-JUEGO SECTION.
026400     READ GAMES
026500          AT END MOVE 1 TO WKS-FIN-GAMES
026600     END-READ
026700     IF NOT FIN-GAMES AND FS-GAMES NOT = 0
026800        DISPLAY "CFP0200 - ERROR DE LECTURA EN GAMES, FS=("
026900                FS-GAMES ")" UPON CONSOLE
027000        MOVE 91 TO RETURN-CODE
027100        PERFORM 060-CIERRA-ARCHIVOS
027200        STOP RUN
027300     END-IF.
027400 110-LEE-UN-JUEGO-E. EXIT.
027500
027600 120-REGISTRA-JUEGO SECTION.
027700     ADD 1 TO WKS-TOTAL-JUEGOS
027800     MOVE CFGM-EQUIPO-LOCAL  TO WKS-BUSQ-NOMBRE
027900     PERFORM 130-BUSCA-O-CREA-EQUIPO
028000     MOVE WKS-BUSQ-INDICE TO WKS-JG-IDX-LOCAL(WKS-TOTAL-JUEGOS)
028100     MOVE CFGM-EQUIPO-VISITA TO WKS-BUSQ-NOMBRE
028200     PERFORM 130-BUSCA-O-CREA-EQUIPO
028300     MOVE WKS-BUSQ-INDICE TO WKS-JG-IDX-VISITA(WKS-TOTAL-JUEGOS)
028400     MOVE CFGM-MARCADOR-LOCAL  TO
028500          WKS-JG-MARCADOR-LOCAL(WKS-TOTAL-JUEGOS)
028600     MOVE CFGM-MARCADOR-VISITA TO
028700          WKS-JG-MARCADOR-VISITA(WKS-TOTAL-JUEGOS)
028800     MOVE CFGM-BANDERA-NEUTRAL TO
028900          WKS-JG-NEUTRAL(WKS-TOTAL-JUEGOS)
029000     PERFORM 140-ACUMULA-ESTADISTICAS
029100     PERFORM 110-LEE-UN-JUEGO.
029200 120-REGISTRA-JUEGO-E. EXIT.
029300
029400******************************************************************
029500*   BUSCA EL EQUIPO POR NOMBRE EN LA TABLA; SI NO EXISTE LO DA    *
029600*   DE ALTA CON CONTADORES EN CERO (PRIMERA VEZ QUE SE VE ESE     *
029700*   EQUIPO EN EL ARCHIVO DE JUEGOS).                              *
029800******************************************************************
029900 130-BUSCA-O-CREA-EQUIPO SECTION.
030000     MOVE 'N' TO WKS-ENCONTRADO
030100     SET IDX-EQ TO 1
030200     SEARCH WKS-EQUIPO
030300        AT END
030400           CONTINUE
030500        WHEN WKS-EQ-NOMBRE(IDX-EQ) = WKS-BUSQ-NOMBRE
030600           MOVE 'S' TO WKS-ENCONTRADO
030700     END-SEARCH
030800     IF WKS-SI-ENCONTRADO
030900        SET WKS-BUSQ-INDICE TO IDX-EQ
031000     ELSE
031100        ADD 1 TO WKS-TOTAL-EQUIPOS
031200        MOVE WKS-TOTAL-EQUIPOS TO WKS-BUSQ-INDICE
031300        INITIALIZE WKS-EQUIPO(WKS-TOTAL-EQUIPOS)
031400        MOVE WKS-BUSQ-NOMBRE TO
031500             WKS-EQ-NOMBRE(WKS-TOTAL-EQUIPOS)
031600     END-IF.
031700 130-BUSCA-O-CREA-EQUIPO-E. EXIT.
031800
031900******************************************************************
032000*   ACUMULA GANADOS/PERDIDOS Y EL DIFERENCIAL DE PUNTOS DE AMBOS  *
032100*   EQUIPOS DE UN PARTIDO (EL DEL VISITANTE ES EL NEGATIVO DEL    *
032200*   DEL LOCAL, PORQUE UN PUNTO DE MARGEN DE UNO ES UN PUNTO DE    *
032300*   MARGEN EN CONTRA DEL OTRO).                                  *
032400******************************************************************
032500 140-ACUMULA-ESTADISTICAS SECTION.
032600     SET IDX-EQ  TO WKS-JG-IDX-LOCAL(WKS-TOTAL-JUEGOS)
032700     SET IDX-EQ2 TO WKS-JG-IDX-VISITA(WKS-TOTAL-JUEGOS)
032800     ADD 1 TO WKS-EQ-PARTIDOS(IDX-EQ)
032900     ADD 1 TO WKS-EQ-PARTIDOS(IDX-EQ2)
033000     COMPUTE WKS-EQ-DIF-SUMA(IDX-EQ) =
033100        WKS-EQ-DIF-SUMA(IDX-EQ) +
033200        (WKS-JG-MARCADOR-LOCAL(WKS-TOTAL-JUEGOS) -
033300         WKS-JG-MARCADOR-VISITA(WKS-TOTAL-JUEGOS))
033400     COMPUTE WKS-EQ-DIF-SUMA(IDX-EQ2) =
033500        WKS-EQ-DIF-SUMA(IDX-EQ2) -
033600        (WKS-JG-MARCADOR-LOCAL(WKS-TOTAL-JUEGOS) -
033700         WKS-JG-MARCADOR-VISITA(WKS-TOTAL-JUEGOS))
033800     IF WKS-JG-MARCADOR-LOCAL(WKS-TOTAL-JUEGOS) >
033900        WKS-JG-MARCADOR-VISITA(WKS-TOTAL-JUEGOS)
034000        ADD 1 TO WKS-EQ-GANADOS(IDX-EQ)
034100        ADD 1 TO WKS-EQ-PERDIDOS(IDX-EQ2)
034200     ELSE
034300        ADD 1 TO WKS-EQ-PERDIDOS(IDX-EQ)
034400        ADD 1 TO WKS-EQ-GANADOS(IDX-EQ2)
034500     END-IF.
034600 140-ACUMULA-ESTADISTICAS-E. EXIT.
034700
034800******************************************************************
034900*   BASELINE DE VENTAJA DE CAMPO: SU "CALIFICACION" ES EL PURO    *
035000*   PORCENTAJE DE PARTIDOS GANADOS (LA PREDICCION DE MARGEN FIJO  *
035100*   QUE USA ESTE BASELINE SE EVALUA EN CFP0500, NO AQUI).         *
035200******************************************************************
035300 200-CALCULA-PORCENTAJE SECTION.
035400     IF WKS-EQ-PARTIDOS(IDX-EQ) > 0
035500        COMPUTE WKS-EQ-PORCENTAJE(IDX-EQ) ROUNDED =
035600           WKS-EQ-GANADOS(IDX-EQ) / WKS-EQ-PARTIDOS(IDX-EQ)
035700     END-IF.
035800 200-CALCULA-PORCENTAJE-E. EXIT.
035900
036000******************************************************************
036100*   ELO SIMPLE: RECORRE LOS JUEGOS EN EL ORDEN QUE LLEGARON Y     *
036200*   ACTUALIZA CON K=32, BASE 1500, BONO DE CAMPO 55 PUNTOS Y      *
036300*   RESULTADO REAL BINARIO (1 SI GANO EL LOCAL, 0 SI NO) -- A     *
036400*   DIFERENCIA DEL ELO COMPLETO DE CFP0100 ESTE NO AJUSTA POR     *
036500*   MARGEN DE VICTORIA, SOLO POR QUIEN GANO.                      *
036600******************************************************************
036700 300-CALCULA-ELO SECTION.
036800     PERFORM 305-INICIALIZA-ELO
036900         VARYING IDX-EQ FROM 1 BY 1
037000         UNTIL IDX-EQ > WKS-TOTAL-EQUIPOS
037100     PERFORM 310-PROCESA-JUEGO-ELO
037200         VARYING IDX-JG FROM 1 BY 1
037300         UNTIL IDX-JG > WKS-TOTAL-JUEGOS
037400     PERFORM 340-DIAGNOSTICO-ELO
037500         VARYING IDX-EQ FROM 1 BY 1
037600         UNTIL IDX-EQ > WKS-TOTAL-EQUIPOS.
037700 300-CALCULA-ELO-E. EXIT.
037800
037900 305-INICIALIZA-ELO SECTION.
038000     MOVE WKS-ELO-BASE TO WKS-EQ-ELO-SIMPLE(IDX-EQ).
038100 305-INICIALIZA-ELO-E. EXIT.
038200
038300 310-PROCESA-JUEGO-ELO SECTION.
038400     MOVE WKS-EQ-ELO-SIMPLE(WKS-JG-IDX-LOCAL(IDX-JG)) TO
038500          WKS-ELO-LOCAL-AJUST
038600     IF NOT WKS-JG-ES-NEUTRAL(IDX-JG)
038700        ADD WKS-ELO-BONO-LOCAL TO WKS-ELO-LOCAL-AJUST
038800     END-IF
038900     COMPUTE WKS-LOG-EXPONENTE ROUNDED =
039000        (WKS-EQ-ELO-SIMPLE(WKS-JG-IDX-VISITA(IDX-JG)) -
039100         WKS-ELO-LOCAL-AJUST) / 400
039200     PERFORM 330-LOGISTICA-GENERICA
039300     MOVE WKS-LOG-RESULTADO TO WKS-ELO-ESPERADO
039400     IF WKS-JG-MARCADOR-LOCAL(IDX-JG) >
039500        WKS-JG-MARCADOR-VISITA(IDX-JG)
039600        MOVE 1 TO WKS-ELO-REAL
039700     ELSE
039800        MOVE 0 TO WKS-ELO-REAL
039900     END-IF
040000     COMPUTE WKS-EQ-ELO-SIMPLE(WKS-JG-IDX-LOCAL(IDX-JG)) ROUNDED =
040100        WKS-EQ-ELO-SIMPLE(WKS-JG-IDX-LOCAL(IDX-JG)) +
040200        (WKS-ELO-K * (WKS-ELO-REAL - WKS-ELO-ESPERADO))
040300     COMPUTE WKS-EQ-ELO-SIMPLE(WKS-JG-IDX-VISITA(IDX-JG)) ROUNDED =
040400        WKS-EQ-ELO-SIMPLE(WKS-JG-IDX-VISITA(IDX-JG)) -
040500        (WKS-ELO-K * (WKS-ELO-REAL - WKS-ELO-ESPERADO)).
040600 310-PROCESA-JUEGO-ELO-E. EXIT.
040700
040800 320-POTENCIA-DIEZ SECTION.
040900     COMPUTE WKS-MATH-ENTRADA ROUNDED =
041000        WKS-LOG-EXPONENTE * 2.302585
041100     MOVE 1 TO WKS-MATH-FUNCION
041200     CALL 'CFPMATH' USING WKS-MATH-FUNCION, WKS-MATH-ENTRADA,
041300                           WKS-MATH-SALIDA
041400     MOVE WKS-MATH-SALIDA TO WKS-LOG-DIEZ-X.
041500 320-POTENCIA-DIEZ-E. EXIT.
041600
041700 330-LOGISTICA-GENERICA SECTION.
041800     PERFORM 320-POTENCIA-DIEZ
041900     COMPUTE WKS-LOG-RESULTADO ROUNDED =
042000        1 / (1 + WKS-LOG-DIEZ-X).
042100 330-LOGISTICA-GENERICA-E. EXIT.
042200
042300 340-DIAGNOSTICO-ELO SECTION.
042400     MOVE WKS-EQ-ELO-SIMPLE(IDX-EQ) TO WKS-ELO-DIAGNOSTICO.
042500 340-DIAGNOSTICO-ELO-E. EXIT.
042600
042700******************************************************************
042800*   SRS SIMPLE: RESUELVE R(I) - (1/N(I)) * SUMA DE R(RIVAL) =     *
042900*   DIFERENCIAL PROMEDIO DE PUNTOS DE I, CON LA MISMA ELIMINACION *
043000*   GAUSSIANA SIN PIVOTEO QUE USA CFP0100 PARA COLLEY/MASSEY. SI  *
043100*   UN PIVOTE SALE CERO (CALENDARIO DEMASIADO DESCONECTADO PARA   *
043200*   RESOLVER) SE LEVANTA LA BANDERA Y EN SU LUGAR SE USA EL       *
043300*   DIFERENCIAL PROMEDIO CRUDO DE PUNTOS DE CADA EQUIPO.          *
043400******************************************************************
043500 400-CALCULA-SRS SECTION.
043600     PERFORM 410-ARMA-MATRIZ-SRS
043700     PERFORM 450-RESUELVE-SISTEMA-SRS
043800     PERFORM 460-GUARDA-SOLUCION-SRS
043900         VARYING IDX-EQ FROM 1 BY 1
044000         UNTIL IDX-EQ > WKS-TOTAL-EQUIPOS.
044100 400-CALCULA-SRS-E. EXIT.
044200
044300 410-ARMA-MATRIZ-SRS SECTION.
044400     PERFORM 411-LIMPIA-MATRIZ-SRS
044500         VARYING IDX-FILA FROM 1 BY 1
044600         UNTIL IDX-FILA > WKS-TOTAL-EQUIPOS
044700     PERFORM 413-FIJA-DIAGONAL-SRS
044800         VARYING IDX-EQ FROM 1 BY 1
044900         UNTIL IDX-EQ > WKS-TOTAL-EQUIPOS
045000     PERFORM 415-ACUMULA-JUEGO-SRS
045100         VARYING IDX-JG FROM 1 BY 1
045200         UNTIL IDX-JG > WKS-TOTAL-JUEGOS.
045300 410-ARMA-MATRIZ-SRS-E. EXIT.
045400
045500 411-LIMPIA-MATRIZ-SRS SECTION.
045600     PERFORM 412-LIMPIA-COLUMNA-SRS
045700         VARYING IDX-COL FROM 1 BY 1 UNTIL IDX-COL > 131.
045800 411-LIMPIA-MATRIZ-SRS-E. EXIT.
045900
046000 412-LIMPIA-COLUMNA-SRS SECTION.
046100     MOVE ZERO TO WKS-COL(IDX-FILA, IDX-COL).
046200 412-LIMPIA-COLUMNA-SRS-E. EXIT.
046300
046400 413-FIJA-DIAGONAL-SRS SECTION.
046500     SET IDX-FILA TO IDX-EQ
046600     SET IDX-COL  TO IDX-EQ
046700     MOVE 1 TO WKS-COL(IDX-FILA, IDX-COL)
046800     IF WKS-EQ-PARTIDOS(IDX-EQ) > 0
046900        COMPUTE WKS-COL(IDX-FILA, 131) ROUNDED =
047000           WKS-EQ-DIF-SUMA(IDX-EQ) / WKS-EQ-PARTIDOS(IDX-EQ)
047100     END-IF.
047200 413-FIJA-DIAGONAL-SRS-E. EXIT.
047300
047400 415-ACUMULA-JUEGO-SRS SECTION.
047500     SET IDX-EQ  TO WKS-JG-IDX-LOCAL(IDX-JG)
047600     SET IDX-EQ2 TO WKS-JG-IDX-VISITA(IDX-JG)
047700     IF WKS-EQ-PARTIDOS(IDX-EQ) > 0
047800        COMPUTE WKS-UNO-ENTRE-N ROUNDED =
047900           1 / WKS-EQ-PARTIDOS(IDX-EQ)
048000        SET IDX-FILA TO IDX-EQ
048100        SET IDX-COL  TO IDX-EQ2
048200        COMPUTE WKS-COL(IDX-FILA, IDX-COL) =
048300           WKS-COL(IDX-FILA, IDX-COL) - WKS-UNO-ENTRE-N
048400     END-IF
048500     IF WKS-EQ-PARTIDOS(IDX-EQ2) > 0
048600        COMPUTE WKS-UNO-ENTRE-N ROUNDED =
048700           1 / WKS-EQ-PARTIDOS(IDX-EQ2)
048800        SET IDX-FILA TO IDX-EQ2
048900        SET IDX-COL  TO IDX-EQ
049000        COMPUTE WKS-COL(IDX-FILA, IDX-COL) =
049100           WKS-COL(IDX-FILA, IDX-COL) - WKS-UNO-ENTRE-N
049200     END-IF.
049300 415-ACUMULA-JUEGO-SRS-E. EXIT.
049400
049500 450-RESUELVE-SISTEMA-SRS SECTION.
049600     MOVE 'N' TO WKS-SRS-BANDERA-FALLO
049700     PERFORM 455-ELIMINA-HACIA-ADELANTE-SRS
049800         VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > WKS-TOTAL-EQUIPOS
049900     PERFORM 458-SUSTITUYE-HACIA-ATRAS-SRS
050000         VARYING WKS-I FROM WKS-TOTAL-EQUIPOS BY -1 UNTIL WKS-I < 1.
050100 450-RESUELVE-SISTEMA-SRS-E. EXIT.
050200
050300 455-ELIMINA-HACIA-ADELANTE-SRS SECTION.
050400     SET IDX-FILA TO WKS-K
050500     SET IDX-COL  TO WKS-K
050600     IF WKS-COL(IDX-FILA, IDX-COL) = 0
050700        SET WKS-SRS-FALLO-SISTEMA TO TRUE
050800     ELSE
050900        PERFORM 456-ELIMINA-UNA-FILA-SRS
051000           VARYING WKS-I FROM WKS-K BY 1
051100           UNTIL WKS-I > WKS-TOTAL-EQUIPOS
051200     END-IF.
051300 455-ELIMINA-HACIA-ADELANTE-SRS-E. EXIT.
051400
051500 456-ELIMINA-UNA-FILA-SRS SECTION.
051600     IF WKS-I NOT = WKS-K
051700        COMPUTE WKS-RATIO-TRABAJO ROUNDED =
051800           WKS-COL(WKS-I, WKS-K) / WKS-COL(WKS-K, WKS-K)
051900        PERFORM 457-ELIMINA-UNA-COLUMNA-SRS
052000           VARYING WKS-J FROM WKS-K BY 1 UNTIL WKS-J > 131
052100     END-IF.
052200 456-ELIMINA-UNA-FILA-SRS-E. EXIT.
052300
052400 457-ELIMINA-UNA-COLUMNA-SRS SECTION.
052500     COMPUTE WKS-COL(WKS-I, WKS-J) ROUNDED =
052600        WKS-COL(WKS-I, WKS-J) -
052700        (WKS-RATIO-TRABAJO * WKS-COL(WKS-K, WKS-J)).
052800 457-ELIMINA-UNA-COLUMNA-SRS-E. EXIT.
052900
053000 458-SUSTITUYE-HACIA-ATRAS-SRS SECTION.
053100     MOVE WKS-COL(WKS-I, 131) TO WKS-RATIO-TRABAJO
053200     PERFORM 459-RESTA-CONOCIDOS-SRS
053300         VARYING WKS-J FROM WKS-I BY 1 UNTIL WKS-J > WKS-TOTAL-EQUIPOS
053400     IF WKS-COL(WKS-I, WKS-I) = 0
053500        SET WKS-SRS-FALLO-SISTEMA TO TRUE
053600     ELSE
053700        COMPUTE WKS-COL(WKS-I, 131) ROUNDED =
053800           WKS-RATIO-TRABAJO / WKS-COL(WKS-I, WKS-I)
053900     END-IF.
054000 458-SUSTITUYE-HACIA-ATRAS-SRS-E. EXIT.
054100
054200 459-RESTA-CONOCIDOS-SRS SECTION.
054300     IF WKS-J > WKS-I
054400        COMPUTE WKS-RATIO-TRABAJO ROUNDED =
054500           WKS-RATIO-TRABAJO -
054600           (WKS-COL(WKS-I, WKS-J) * WKS-COL(WKS-J, 131))
054700     END-IF.
054800 459-RESTA-CONOCIDOS-SRS-E. EXIT.
054900
055000 460-GUARDA-SOLUCION-SRS SECTION.
055100     IF WKS-SRS-FALLO-SISTEMA
055200        IF WKS-EQ-PARTIDOS(IDX-EQ) > 0
055300           COMPUTE WKS-EQ-SRS(IDX-EQ) ROUNDED =
055400              WKS-EQ-DIF-SUMA(IDX-EQ) / WKS-EQ-PARTIDOS(IDX-EQ)
055500        ELSE
055600           MOVE ZEROS TO WKS-EQ-SRS(IDX-EQ)
055700        END-IF
055800     ELSE
055900        MOVE WKS-COL(IDX-EQ, 131) TO WKS-EQ-SRS(IDX-EQ)
056000     END-IF
056100     MOVE WKS-EQ-SRS(IDX-EQ) TO WKS-SRS-DIAGNOSTICO.
056200 460-GUARDA-SOLUCION-SRS-E. EXIT.
056300
056400******************************************************************
056500*   ORDENAMIENTO COMUN: BURBUJA DESCENDENTE SOBRE EL CAMPO QUE    *
056600*   INDIQUE WKS-ORDEN-CLAVE. SE REUTILIZA LA MISMA RUTINA PARA    *
056700*   LOS TRES BASELINES PORQUE NINGUNO NECESITA DESEMPATE OFICIAL  *
056800*   (ESO SOLO APLICA A LA CALIFICACION COMPUESTA DE CFP0100).     *
056900******************************************************************
057000 900-ORDENA-Y-ASIGNA-RANGO SECTION.
057100     PERFORM 905-INICIALIZA-ORDEN
057200         VARYING IDX-OR FROM 1 BY 1
057300         UNTIL IDX-OR > WKS-TOTAL-EQUIPOS
057400     PERFORM 910-BURBUJA-DESCENDENTE
057500         UNTIL NOT WKS-HUBO-CAMBIO
057600     PERFORM 920-ASIGNA-RANGO
057700         VARYING IDX-OR FROM 1 BY 1
057800         UNTIL IDX-OR > WKS-TOTAL-EQUIPOS.
057900 900-ORDENA-Y-ASIGNA-RANGO-E. EXIT.
058000
058100 905-INICIALIZA-ORDEN SECTION.
058200     SET WKS-ORDEN-INDICE(IDX-OR) TO IDX-OR.
058300 905-INICIALIZA-ORDEN-E. EXIT.
058400
058500 910-BURBUJA-DESCENDENTE SECTION.
058600     MOVE 'N' TO WKS-SWAP
058700     PERFORM 915-COMPARA-PAR-ADYACENTE
058800         VARYING IDX-OR FROM 1 BY 1
058900         UNTIL IDX-OR > WKS-TOTAL-EQUIPOS - 1.
059000 910-BURBUJA-DESCENDENTE-E. EXIT.
059100
059200 915-COMPARA-PAR-ADYACENTE SECTION.
059300     SET IDX-EQ  TO WKS-ORDEN-INDICE(IDX-OR)
059400     SET IDX-EQ2 TO WKS-ORDEN-INDICE(IDX-OR + 1)
059500     PERFORM 918-DECIDE-ORDEN-PAR
059600     IF WKS-DESEMPATE-RESULTADO = 'B'
059700        SET WKS-TEMP-INDICE              TO WKS-ORDEN-INDICE(IDX-OR)
059800        SET WKS-ORDEN-INDICE(IDX-OR)      TO IDX-EQ2
059900        SET WKS-ORDEN-INDICE(IDX-OR + 1)  TO WKS-TEMP-INDICE
060000        MOVE 'S' TO WKS-SWAP
060100     END-IF.
060200 915-COMPARA-PAR-ADYACENTE-E. EXIT.
060300
060400 918-DECIDE-ORDEN-PAR SECTION.
060500     MOVE 'A' TO WKS-DESEMPATE-RESULTADO
060600     EVALUATE TRUE
060700        WHEN WKS-ORDEN-ES-HOME
060800           IF WKS-EQ-PORCENTAJE(IDX-EQ) <
060900              WKS-EQ-PORCENTAJE(IDX-EQ2)
061000              MOVE 'B' TO WKS-DESEMPATE-RESULTADO
061100           END-IF
061200        WHEN WKS-ORDEN-ES-ELO
061300           IF WKS-EQ-ELO-SIMPLE(IDX-EQ) <
061400              WKS-EQ-ELO-SIMPLE(IDX-EQ2)
061500              MOVE 'B' TO WKS-DESEMPATE-RESULTADO
061600           END-IF
061700        WHEN WKS-ORDEN-ES-SRS
061800           IF WKS-EQ-SRS(IDX-EQ) < WKS-EQ-SRS(IDX-EQ2)
061900              MOVE 'B' TO WKS-DESEMPATE-RESULTADO
062000           END-IF
062100     END-EVALUATE.
062200 918-DECIDE-ORDEN-PAR-E. EXIT.
062300
062400 920-ASIGNA-RANGO SECTION.
062500     SET IDX-EQ TO WKS-ORDEN-INDICE(IDX-OR)
062600     EVALUATE TRUE
062700        WHEN WKS-ORDEN-ES-HOME
062800           SET WKS-EQ-RANGO-HOME(IDX-EQ) TO IDX-OR
062900        WHEN WKS-ORDEN-ES-ELO
063000           SET WKS-EQ-RANGO-ELO(IDX-EQ)  TO IDX-OR
063100        WHEN WKS-ORDEN-ES-SRS
063200           SET WKS-EQ-RANGO-SRS(IDX-EQ)  TO IDX-OR
063300     END-EVALUATE.
063400 920-ASIGNA-RANGO-E. EXIT.
063500
063600******************************************************************
063700*   ESCRITURA DE LOS TRES ARCHIVOS DE SALIDA. CADA UNO SE ESCRIBE *
063800*   JUSTO DESPUES DE SU PROPIO ORDENAMIENTO, MIENTRAS EL ARREGLO  *
063900*   WKS-ORDEN-INDICE TODAVIA REFLEJA ESE ORDEN (SE REUTILIZA EL   *
064000*   MISMO ARREGLO PARA EL SIGUIENTE BASELINE DESPUES DE ESCRIBIR) *
064100******************************************************************
064200 250-ESCRIBE-HOMEOUT SECTION.
064300     SET IDX-EQ TO WKS-ORDEN-INDICE(IDX-OR)
064400     INITIALIZE REG-RATOUT
064500     MOVE WKS-EQ-NOMBRE(IDX-EQ)         TO CFTR-EQUIPO
064600     MOVE WKS-EQ-GANADOS(IDX-EQ)        TO CFTR-GANADOS
064700     MOVE WKS-EQ-PERDIDOS(IDX-EQ)       TO CFTR-PERDIDOS
064800     MOVE WKS-EQ-PORCENTAJE(IDX-EQ)     TO CFTR-PORCENTAJE-GANA
064900     SET CFTR-RANGO TO IDX-OR
065000     MOVE 'N' TO CFTR-BANDERA-CAMPEON
065100     WRITE REG-HOMEOUT FROM REG-RATOUT
065200     IF FS-HOMEOUT NOT = 0
065300        DISPLAY "CFP0200 - ERROR ESCRIBIENDO HOMEOUT, FS=("
065400                FS-HOMEOUT ")" UPON CONSOLE
065500        MOVE 91 TO RETURN-CODE
065600        PERFORM 060-CIERRA-ARCHIVOS
065700        STOP RUN
065800     END-IF.
065900 250-ESCRIBE-HOMEOUT-E. EXIT.
066000
066100 350-ESCRIBE-ELOOUT SECTION.
066200     SET IDX-EQ TO WKS-ORDEN-INDICE(IDX-OR)
066300     INITIALIZE REG-RATOUT
066400     MOVE WKS-EQ-NOMBRE(IDX-EQ)         TO CFTR-EQUIPO
066500     MOVE WKS-EQ-GANADOS(IDX-EQ)        TO CFTR-GANADOS
066600     MOVE WKS-EQ-PERDIDOS(IDX-EQ)       TO CFTR-PERDIDOS
066700     MOVE WKS-EQ-PORCENTAJE(IDX-EQ)     TO CFTR-PORCENTAJE-GANA
066800     MOVE WKS-EQ-ELO-SIMPLE(IDX-EQ)     TO CFTR-CALIF-ELO
066900     SET CFTR-RANGO TO IDX-OR
067000     MOVE 'N' TO CFTR-BANDERA-CAMPEON
067100     WRITE REG-ELOOUT FROM REG-RATOUT
067200     IF FS-ELOOUT NOT = 0
067300        DISPLAY "CFP0200 - ERROR ESCRIBIENDO ELOOUT, FS=("
067400                FS-ELOOUT ")" UPON CONSOLE
067500        MOVE 91 TO RETURN-CODE
067600        PERFORM 060-CIERRA-ARCHIVOS
067700        STOP RUN
067800     END-IF.
067900 350-ESCRIBE-ELOOUT-E. EXIT.
068000
068100 450-ESCRIBE-SRSOUT SECTION.
068200     SET IDX-EQ TO WKS-ORDEN-INDICE(IDX-OR)
068300     INITIALIZE REG-RATOUT
068400     MOVE WKS-EQ-NOMBRE(IDX-EQ)         TO CFTR-EQUIPO
068500     MOVE WKS-EQ-GANADOS(IDX-EQ)        TO CFTR-GANADOS
068600     MOVE WKS-EQ-PERDIDOS(IDX-EQ)       TO CFTR-PERDIDOS
068700     MOVE WKS-EQ-PORCENTAJE(IDX-EQ)     TO CFTR-PORCENTAJE-GANA
068800     MOVE WKS-EQ-SRS(IDX-EQ)            TO CFTR-CALIF-MASSEY
068900     SET CFTR-RANGO TO IDX-OR
069000     MOVE 'N' TO CFTR-BANDERA-CAMPEON
069100     WRITE REG-SRSOUT FROM REG-RATOUT
069200     IF FS-SRSOUT NOT = 0
069300        DISPLAY "CFP0200 - ERROR ESCRIBIENDO SRSOUT, FS=("
069400                FS-SRSOUT ")" UPON CONSOLE
069500        MOVE 91 TO RETURN-CODE
069600        PERFORM 060-CIERRA-ARCHIVOS
069700        STOP RUN
069800     END-IF.
069900 450-ESCRIBE-SRSOUT-E. EXIT.
