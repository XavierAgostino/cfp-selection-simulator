000100******************************************************************
000200* FECHA       : 08/08/2026                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000400* INSTALACION : BANCO INDUSTRIAL, S.A. - SEMILLERO CFP            *
000500* PROGRAMA    : CFP0100                                           *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : CALCULA LAS CALIFICACIONES INDEPENDIENTES DE CADA *
000800*             : EQUIPO (COLLEY, MASSEY, ELO), LAS NORMALIZA, LAS  *
000900*             : COMBINA EN RESUME/PREDICTIVE, CALCULA FUERZA DE   *
001000*             : CALENDARIO (SOR/SOS) Y EL PUNTAJE COMPUESTO FINAL *
001100*             : QUE ALIMENTA LA SELECCION Y LA SIEMBRA DEL CFP.   *
001200* ARCHIVOS    : GAMES=E, CHAMPS=E, RATOUT=S                       *
001300* PROGRAMA(S) : LLAMA A CFPMATH Y A CFPTBRK                       *
001400* SECURITY    : PUBLICO DENTRO DEL SHOP - SIN RESTRICCION         *
001500******************************************************************
001600* BITACORA DE CAMBIOS                                             *
001700*------------------------------------------------------------------
001800* 08/08/2026 EDRD TK-55010 CREACION INICIAL DEL MOTOR DE          *
001900*                          CALIFICACIONES (COLLEY/MASSEY/ELO)     *TK55010
002000* 09/08/2026 EDRD TK-55012 SE AGREGA SOR/SOS Y EL PUNTAJE         *
002100*                          COMPUESTO FINAL CON NORMALIZACION      *TK55012
002200* 09/08/2026 EDRD TK-55013 SE INTEGRA CFPTBRK PARA DESHACER       *
002300*                          EMPATES DE PUNTAJE COMPUESTO EN RANGO  *TK55013
002350* 10/08/2026 EDRD TK-55031 CORRIGE DESEMPATE ASIMETRICO; EL SOS  *
002360*                          YA EXCLUYE EL CARA A CARA CONTRA EL   *TK55031
002370*                          EQUIPO EVALUADO; SE ELIMINA EL CONTEO *TK55031
002380*                          MUERTO DE BUENAS/MALAS (NO REQUERIDO) *TK55031
002390* 10/08/2026 EDRD TK-55034 EL OOR SIN RIVALES DEL RIVAL USA 0.500*
002392*                          FIJO, NO EL PORCENTAJE DEL RIVAL      *TK55034
002394*                          DIRECTO; LA PROBABILIDAD NORMAL DEL   *TK55034
002396*                          SOR YA NO USA LA LOGISTICA CRUDA SINO *TK55034
002398*                          LA VERSION ESCALADA (1.702/LN10)      *TK55034
002400******************************************************************
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.    CFP0100.
002700 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
002800 INSTALLATION.  BANCO INDUSTRIAL, S.A. - SEMILLERO CFP.
002900 DATE-WRITTEN.  08/08/2026.
003000 DATE-COMPILED.
003100 SECURITY.      PUBLICO DENTRO DEL SHOP - SIN RESTRICCION.
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT GAMES  ASSIGN TO GAMES
003900            ORGANIZATION IS LINE SEQUENTIAL
004000            FILE STATUS  IS FS-GAMES  FSE-GAMES.
004100     SELECT CHAMPS ASSIGN TO CHAMPS
004200            ORGANIZATION IS LINE SEQUENTIAL
004300            FILE STATUS  IS FS-CHAMPS FSE-CHAMPS.
004400     SELECT RATOUT ASSIGN TO RATOUT
004500            ORGANIZATION IS LINE SEQUENTIAL
004600            FILE STATUS  IS FS-RATOUT FSE-RATOUT.
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  GAMES.
005000     COPY CFGMREC.
005100 FD  CHAMPS.
005200     COPY CFCHREC.
005300 FD  RATOUT.
005400     COPY CFTRREC.
005500 WORKING-STORAGE SECTION.
005600******************************************************************
005700*              RECURSOS DE FILE STATUS Y RUTINA DE ERROR          *
005800******************************************************************
005900 01  WKS-FS-STATUS.
006000     05  FS-GAMES                 PIC 9(02)      VALUE ZEROS.
006100     05  FSE-GAMES.
006200         10  FSE-RETURN           PIC S9(04) COMP-5 VALUE 0.
006300         10  FSE-FUNCTION         PIC S9(04) COMP-5 VALUE 0.
006400         10  FSE-FEEDBACK         PIC S9(04) COMP-5 VALUE 0.
006500     05  FS-CHAMPS                PIC 9(02)      VALUE ZEROS.
006600     05  FSE-CHAMPS.
006700         10  FSE-RETURN           PIC S9(04) COMP-5 VALUE 0.
006800         10  FSE-FUNCTION         PIC S9(04) COMP-5 VALUE 0.
006900         10  FSE-FEEDBACK         PIC S9(04) COMP-5 VALUE 0.
007000     05  FS-RATOUT                PIC 9(02)      VALUE ZEROS.
007100     05  FSE-RATOUT.
007200         10  FSE-RETURN           PIC S9(04) COMP-5 VALUE 0.
007300         10  FSE-FUNCTION         PIC S9(04) COMP-5 VALUE 0.
007400         10  FSE-FEEDBACK         PIC S9(04) COMP-5 VALUE 0.
007500     05  PROGRAMA                 PIC X(08)      VALUE 'CFP0100'.
007600     05  ARCHIVO                  PIC X(08)      VALUE SPACES.
007700     05  ACCION                   PIC X(10)      VALUE SPACES.
007800     05  LLAVE                    PIC X(32)      VALUE SPACES.
007900******************************************************************
008000*               CONTADORES Y BANDERAS DE CONTROL                  *
008100******************************************************************
008200 01  WKS-CONTADORES.
008300     05  WKS-TOTAL-EQUIPOS        PIC 9(03)      VALUE ZERO COMP.
008400     05  WKS-TOTAL-JUEGOS         PIC 9(04)      VALUE ZERO COMP.
008500     05  WKS-TOTAL-CAMPEONES      PIC 9(02)      VALUE ZERO COMP.
008600     05  WKS-I                    PIC 9(04)      VALUE ZERO COMP.
008700     05  WKS-J                    PIC 9(04)      VALUE ZERO COMP.
008800     05  WKS-K                    PIC 9(04)      VALUE ZERO COMP.
008900     05  WKS-N                    PIC 9(04)      VALUE ZERO COMP.
009000     05  WKS-GANADOS-SOR          PIC 9(03)      VALUE ZERO COMP.
009100     05  WKS-OOR-PARTIDOS         PIC 9(04)      VALUE ZERO COMP.
009200 01  WKS-FLAGS.
009300     05  WKS-FIN-GAMES            PIC 9(01)      VALUE ZERO.
009400         88  FIN-GAMES                           VALUE 1.
009500     05  WKS-FIN-CHAMPS           PIC 9(01)      VALUE ZERO.
009600         88  FIN-CHAMPS                          VALUE 1.
009700     05  WKS-ENCONTRADO           PIC X(01)      VALUE 'N'.
009800         88  WKS-SI-ENCONTRADO                   VALUE 'S'.
009900******************************************************************
010000*         BUSQUEDA DE EQUIPO POR NOMBRE (ALTA SI NO EXISTE)        *
010100******************************************************************
010200 01  WKS-BUSQUEDA.
010300     05  WKS-BUSQ-NOMBRE          PIC X(20)      VALUE SPACES.
010400     05  WKS-BUSQ-CONFERENCIA     PIC X(20)      VALUE SPACES.
010500     05  WKS-BUSQ-INDICE          PIC 9(03)      VALUE ZERO COMP.
010600******************************************************************
010700*        TABLA DE EQUIPOS EN MEMORIA (MAESTRO DE TRABAJO)          *
010800******************************************************************
010900 01  WKS-TABLA-EQUIPOS.
011000     05  WKS-EQUIPO OCCURS 1 TO 130 TIMES
011100             DEPENDING ON WKS-TOTAL-EQUIPOS
011200             INDEXED BY IDX-EQ IDX-EQ2 IDX-OPP IDX-OOR
011300             IDX-ADJ IDX-EXCL.
011400         10  WKS-EQ-NOMBRE        PIC X(20).
011500         10  WKS-EQ-CONFERENCIA   PIC X(20).
011600         10  WKS-EQ-NIVEL         PIC X(01).
011700             88  WKS-EQ-ES-P5                    VALUE 'P'.
011800             88  WKS-EQ-ES-G5                    VALUE 'G'.
011900             88  WKS-EQ-ES-IND                   VALUE 'I'.
012000         10  WKS-EQ-CAMPEON       PIC X(01).
012100             88  WKS-EQ-ES-CAMPEON               VALUE 'Y'.
012200         10  WKS-EQ-GANADOS          PIC 9(02)       COMP.
012300         10  WKS-EQ-PERDIDOS         PIC 9(02)       COMP.
012400         10  WKS-EQ-PARTIDOS         PIC 9(03)       COMP.
012500         10  WKS-EQ-GANADOS-NOCONF   PIC 9(02)       COMP.
012600         10  WKS-EQ-PARTIDOS-NOCONF  PIC 9(02)       COMP.
012700         10  WKS-EQ-RANGO            PIC 9(03)       COMP.
012800         10  WKS-EQ-RANGO-SOR        PIC 9(03)       COMP.
012900         10  WKS-EQ-RANGO-SOS        PIC 9(03)       COMP.
013000         10  WKS-EQ-PORCENTAJE    PIC S9(01)V9(06).
013100         10  WKS-EQ-COLLEY        PIC S9(03)V9(06).
013200         10  WKS-EQ-MASSEY        PIC S9(03)V9(06).
013300         10  WKS-EQ-ELO           PIC S9(04)V9(06).
013400         10  WKS-EQ-COLLEY-NORM   PIC S9(01)V9(06).
013500         10  WKS-EQ-MASSEY-NORM   PIC S9(01)V9(06).
013600         10  WKS-EQ-ELO-NORM      PIC S9(01)V9(06).
013700         10  WKS-EQ-RESUME        PIC S9(01)V9(06).
013800         10  WKS-EQ-PREDICTIVO    PIC S9(01)V9(06).
013900         10  WKS-EQ-PROVISIONAL   PIC S9(01)V9(06).
014000         10  WKS-EQ-SOR           PIC S9(03)V9(06).
014100         10  WKS-EQ-SOS           PIC S9(01)V9(06).
014200         10  WKS-EQ-RESUME-NORM   PIC S9(01)V9(06).
014300         10  WKS-EQ-PREDICT-NORM  PIC S9(01)V9(06).
014400         10  WKS-EQ-SOR-NORM      PIC S9(01)V9(06).
014500         10  WKS-EQ-SOS-NORM      PIC S9(01)V9(06).
014600         10  WKS-EQ-COMPUESTO     PIC S9(01)V9(06).
014700         10  WKS-EQ-SUMA-PROB     PIC S9(03)V9(06).
014800         10  WKS-EQ-SUMA-VAR      PIC S9(03)V9(06).
014900         10  WKS-EQ-FUERZA-CONF   PIC S9(01)V9(06).
015000         10  WKS-EQ-DESIGUALDAD   PIC S9(01)V9(06).
015100******************************************************************
015200*         TABLA DE JUEGOS EN MEMORIA (YA RESUELTOS LOS INDICES)    *
015300******************************************************************
015400 01  WKS-TABLA-JUEGOS.
015500     05  WKS-JUEGO OCCURS 1 TO 1200 TIMES
015600             DEPENDING ON WKS-TOTAL-JUEGOS
015700             INDEXED BY IDX-JG IDX-JG2 IDX-JG3.
015800         10  WKS-JG-LOCAL            PIC X(20).
015900         10  WKS-JG-VISITA           PIC X(20).
016000         10  WKS-JG-MARCADOR-LOCAL   PIC 9(03).
016100         10  WKS-JG-MARCADOR-VISITA  PIC 9(03).
016200         10  WKS-JG-NEUTRAL          PIC X(01).
016300             88  WKS-JG-ES-NEUTRAL               VALUE 'Y'.
016400         10  WKS-JG-IDX-LOCAL        PIC 9(03)   COMP.
016500         10  WKS-JG-IDX-VISITA       PIC 9(03)   COMP.
016600         10  WKS-JG-MARGEN           PIC S9(03).
016700         10  WKS-JG-MARGEN-AJUST     PIC S9(03)V9(02).
016800******************************************************************
016900*             TABLA DE CAMPEONES DE CONFERENCIA EN MEMORIA         *
017000******************************************************************
017100 01  WKS-TABLA-CAMPEONES.
017200     05  WKS-CAMPEON OCCURS 1 TO 20 TIMES
017300             DEPENDING ON WKS-TOTAL-CAMPEONES
017400             INDEXED BY IDX-CH.
017500         10  WKS-CH-CONFERENCIA      PIC X(20).
017600         10  WKS-CH-EQUIPO           PIC X(20).
017700******************************************************************
017800*     TABLAS FIJAS DE NIVEL DE CONFERENCIA (POWER-5 / GROUP-5)     *
017900******************************************************************
018000 01  WKS-TABLA-P5.
018100     05  WKS-P5-NOMBRE OCCURS 5 TIMES PIC X(20)
018200             INDEXED BY IDX-P5.
018300 01  WKS-TABLA-G5.
018400     05  WKS-G5-NOMBRE OCCURS 5 TIMES PIC X(20)
018500             INDEXED BY IDX-G5.
018600******************************************************************
018700*      MATRIZ AUMENTADA COMPARTIDA POR COLLEY Y MASSEY (GAUSS)     *
018800******************************************************************
018900 01  WKS-MATRIZ.
019000     05  WKS-FILA OCCURS 130 TIMES INDEXED BY IDX-FILA.
019100         10  WKS-COL OCCURS 131 TIMES
019200                 INDEXED BY IDX-COL  PIC S9(04)V9(06).
019300******************************************************************
019400*                AREAS DE TRABAJO DE ELO Y LOGISTICA               *
019500******************************************************************
019600 01  WKS-AREA-ELO.
019700     05  WKS-ELO-LOCAL-AJUST      PIC S9(04)V9(06) VALUE ZEROS.
019800     05  WKS-ELO-ESPERADO         PIC S9(01)V9(06) VALUE ZEROS.
019900     05  WKS-ELO-REAL             PIC S9(01)V9(06) VALUE ZEROS.
020000     05  WKS-ELO-K                PIC S9(02)V9(02) VALUE 85.
020100     05  WKS-ELO-BASE             PIC S9(04)V9(06) VALUE 1505.
020200     05  WKS-ELO-BONO-LOCAL       PIC S9(02)V9(06) VALUE 55.
020300 01  WKS-AREA-LOGISTICA.
020400     05  WKS-LOG-EXPONENTE        PIC S9(04)V9(06) VALUE ZEROS.
020500     05  WKS-LOG-DIEZ-X           PIC S9(04)V9(06) VALUE ZEROS.
020600     05  WKS-LOG-RESULTADO        PIC S9(01)V9(06) VALUE ZEROS.
020700******************************************************************
020800*          AREAS DE TRABAJO DE SOR (BINOMIAL Y NORMAL)             *
020900******************************************************************
021000 01  WKS-AREA-SOR.
021100     05  WKS-SOR-P-OPONENTE       PIC S9(01)V9(06) VALUE ZEROS.
021200     05  WKS-SOR-MU               PIC S9(03)V9(06) VALUE ZEROS.
021300     05  WKS-SOR-SIGMA            PIC S9(02)V9(06) VALUE ZEROS.
021400     05  WKS-SOR-Z                PIC S9(03)V9(06) VALUE ZEROS.
021500     05  WKS-SOR-PROB             PIC S9(01)V9(06) VALUE ZEROS.
021600     05  WKS-SOR-PMF              PIC S9(01)V9(09) VALUE ZEROS.
021700     05  WKS-SOR-ACUM             PIC S9(01)V9(09) VALUE ZEROS.
021800     05  WKS-SOR-PBAR             PIC S9(01)V9(06) VALUE ZEROS.
021850*    TK-55034 EDRD - CONSTANTE PARA APROXIMAR LA NORMAL ACUMULADA
021860*    CON LA LOGISTICA DE BASE 10 QUE YA TIENE 660-LOGISTICA-
021870*    GENERICA: 1.702/LN(10), PARA QUE EL EXPONENTE EQUIVALGA A
021880*    LA CONOCIDA 1/(1+E**(-1.702*Z)) EN VEZ DE LA LOGISTICA CRUDA
021890*    1/(1+E**(-Z)), QUE SE ALEJABA DEMASIADO DE LA NORMAL REAL.
021900     05  WKS-SOR-CONST-NORMAL     PIC S9(01)V9(06) VALUE 0.739165.
021910     05  WKS-SOR-KBIN             PIC 9(03)        VALUE ZERO COMP.
022000******************************************************************
022100*                 AREAS DE TRABAJO DE SOS Y DESIGUALDAD            *
022200******************************************************************
022300 01  WKS-AREA-SOS.
022400     05  WKS-SOS-SUMA-OPP         PIC S9(03)V9(06) VALUE ZEROS.
022500     05  WKS-SOS-CONTA-OPP        PIC 9(03)        VALUE ZERO COMP.
022600     05  WKS-SOS-SUMA-OOR         PIC S9(03)V9(06) VALUE ZEROS.
022700     05  WKS-SOS-CONTA-OOR        PIC 9(04)        VALUE ZERO COMP.
022800     05  WKS-SOS-OPP-PCT          PIC S9(01)V9(06) VALUE ZEROS.
022900     05  WKS-SOS-OOR-PCT          PIC S9(01)V9(06) VALUE ZEROS.
023000     05  WKS-SOS-SUMA-CONF        PIC S9(01)V9(06) VALUE ZEROS.
023100     05  WKS-SOS-SUMA-CONF-2      PIC S9(01)V9(06) VALUE ZEROS.
023200     05  WKS-SOS-MIEMBROS-CONF    PIC 9(03)        VALUE ZERO COMP.
023300*    TK-55031 EDRD - EXPEDIENTE DE UN RIVAL SIN CONTAR LOS
023400*    JUEGOS DIRECTOS CONTRA EL EQUIPO EXCLUIDO (CABEZA A CABEZA
023500*    PARA EL RIVAL DIRECTO, O CONTRA EL RIVAL ORIGINAL EN EL
023600*    PASO DE RIVALES-DE-RIVALES), PARA QUE SOS NO SE INFLE CON
023700*    EL PROPIO EXPEDIENTE DEL EQUIPO QUE SE ESTA EVALUANDO.
023800     05  WKS-ADJ-GANADOS          PIC 9(03)        VALUE ZERO COMP.
023900     05  WKS-ADJ-PARTIDOS         PIC 9(03)        VALUE ZERO COMP.
024000     05  WKS-ADJ-PCT              PIC S9(01)V9(06) VALUE ZEROS.
024100******************************************************************
024200*              AREAS DE MINIMO/MAXIMO DE NORMALIZACION             *
024300******************************************************************
024400 01  WKS-AREA-NORMAL.
024500     05  WKS-NORM-MIN             PIC S9(04)V9(06) VALUE ZEROS.
024600     05  WKS-NORM-MAX             PIC S9(04)V9(06) VALUE ZEROS.
024700     05  WKS-NORM-RANGO           PIC S9(04)V9(06) VALUE ZEROS.
024800     05  WKS-NORM-PRIMERO         PIC X(01)        VALUE 'S'.
024900         88  WKS-NORM-ES-PRIMERO                   VALUE 'S'.
025000******************************************************************
025100*             AREA DE ORDENAMIENTO Y DESEMPATE FINAL               *
025200******************************************************************
025300 01  WKS-AREA-ORDEN.
025400     05  WKS-ORDEN OCCURS 130 TIMES
025500             DEPENDING ON WKS-TOTAL-EQUIPOS
025600             INDEXED BY IDX-OR.
025700         10  WKS-ORDEN-INDICE     PIC 9(03)       COMP.
025800     05  WKS-SWAP                 PIC X(01)       VALUE 'S'.
025900         88  WKS-HUBO-CAMBIO                       VALUE 'S'.
026000     05  WKS-TEMP-INDICE          PIC 9(03)       VALUE ZERO COMP.
026100     05  WKS-DESEMPATE-RESULTADO  PIC X(01)       VALUE SPACE.
026200     05  WKS-DIF-COMPUESTO        PIC S9(01)V9(06) VALUE ZERO.
026300******************************************************************
026400*              PARAMETROS DE LLAMADA AL SUBPROGRAMA CFPMATH        *
026500******************************************************************
026600 01  WKS-MATH-PARMS.
026700     05  WKS-MATH-FUNCION         PIC 9(01)        VALUE ZERO.
026800     05  WKS-MATH-ENTRADA         PIC S9(04)V9(06) VALUE ZEROS.
026900     05  WKS-MATH-SALIDA          PIC S9(04)V9(06) VALUE ZEROS.
027000******************************************************************
027100*             PARAMETROS DE LLAMADA AL SUBPROGRAMA CFPTBRK         *
027200******************************************************************
027300 01  WKS-TBRK-PARMS.
027400     05  WKS-TBRK-COMPUESTO-A     PIC S9(01)V9(06) VALUE ZEROS.
027500     05  WKS-TBRK-COMPUESTO-B     PIC S9(01)V9(06) VALUE ZEROS.
027600     05  WKS-TBRK-SOS-RANGO-A     PIC 9(03)        VALUE 999.
027700     05  WKS-TBRK-SOS-RANGO-B     PIC 9(03)        VALUE 999.
027800     05  WKS-TBRK-SOR-RANGO-A     PIC 9(03)        VALUE 999.
027900     05  WKS-TBRK-SOR-RANGO-B     PIC 9(03)        VALUE 999.
028000     05  WKS-TBRK-RESULTADO       PIC X(01)        VALUE SPACE.
028100******************************************************************
028200*          CAMPOS QUE SOLO TIENEN SENTIDO DIVIDIDOS EN DOS (*)     *
028300*       (*) SE USAN EN TRAZAS DE SOPORTE PARA VER SIGNO/DECIMAL    *
028400******************************************************************
028500 01  WKS-MARGEN-TRABAJO             PIC S9(03)V9(02) VALUE ZEROS.
028600     05  WKS-MARGEN-TRABAJO-R REDEFINES WKS-MARGEN-TRABAJO.
028700         10  WKS-MARGEN-ENTERO        PIC S9(03).
028800         10  WKS-MARGEN-DECIMAL       PIC 9(02).
028900 01  WKS-PROB-TRABAJO               PIC S9(01)V9(06) VALUE ZEROS.
029000     05  WKS-PROB-TRABAJO-R   REDEFINES WKS-PROB-TRABAJO.
029100         10  WKS-PROB-ENTERO          PIC S9(01).
029200         10  WKS-PROB-DECIMAL         PIC 9(06).
029300 01  WKS-RANGO-TRABAJO              PIC S9(04)V9(06) VALUE ZEROS.
029400     05  WKS-RANGO-TRABAJO-R  REDEFINES WKS-RANGO-TRABAJO.
029500         10  WKS-RANGO-ENTERO         PIC S9(04).
029600         10  WKS-RANGO-DECIMAL        PIC 9(06).
029700 LINKAGE SECTION.
029800 PROCEDURE DIVISION.
029900******************************************************************
030000*                    S E C C I O N   P R I N C I P A L             *
030100******************************************************************
030200 000-PRINCIPAL SECTION.
030300     PERFORM 050-ABRE-ARCHIVOS
030400     PERFORM 195-CARGA-TABLAS-NIVELES
030500     PERFORM 100-CARGA-JUEGOS
030600     PERFORM 150-CARGA-CAMPEONES
030700     PERFORM 200-CLASIFICA-CONFERENCIAS
030800         VARYING IDX-EQ FROM 1 BY 1 UNTIL IDX-EQ > WKS-TOTAL-EQUIPOS
030900     PERFORM 250-AJUSTA-POR-CONFERENCIA
031000         VARYING IDX-EQ FROM 1 BY 1 UNTIL IDX-EQ > WKS-TOTAL-EQUIPOS
031100     PERFORM 300-CALCULA-PORCENTAJE-GANADOS
031200         VARYING IDX-EQ FROM 1 BY 1 UNTIL IDX-EQ > WKS-TOTAL-EQUIPOS
031300     PERFORM 400-ARMA-MATRIZ-COLLEY
031400     PERFORM 450-RESUELVE-SISTEMA-LINEAL
031500     PERFORM 460-GUARDA-SOLUCION-COLLEY
031600         VARYING IDX-EQ FROM 1 BY 1 UNTIL IDX-EQ > WKS-TOTAL-EQUIPOS
031700     PERFORM 500-ARMA-MARGENES-MASSEY
031800     PERFORM 450-RESUELVE-SISTEMA-LINEAL
031900     PERFORM 560-GUARDA-SOLUCION-MASSEY
032000         VARYING IDX-EQ FROM 1 BY 1 UNTIL IDX-EQ > WKS-TOTAL-EQUIPOS
032100     PERFORM 600-CALCULA-ELO-COMPLETO
032200     PERFORM 700-NORMALIZA-COLLEY
032300     PERFORM 702-NORMALIZA-MASSEY
032400     PERFORM 704-NORMALIZA-ELO
032500     PERFORM 710-CALCULA-RESUME-PREDICTIVE
032600         VARYING IDX-EQ FROM 1 BY 1 UNTIL IDX-EQ > WKS-TOTAL-EQUIPOS
032700     PERFORM 720-CALIFICACION-PROVISIONAL
032800     PERFORM 800-CALCULA-SOR
032900     PERFORM 850-CALCULA-SOS
033000     PERFORM 880-INDICE-DESIGUALDAD
033100     PERFORM 901-NORMALIZA-RESUME
033200     PERFORM 902-NORMALIZA-PREDICTIVO
033300     PERFORM 903-NORMALIZA-SOR
033400     PERFORM 904-NORMALIZA-SOS
033500     PERFORM 920-CALCULA-RANGO-SOR-SOS
033600     PERFORM 900-CALCULA-COMPOSITE-Y-RANGO
033700     PERFORM 950-ESCRIBE-RATINGS-OUT
033800         VARYING IDX-OR FROM 1 BY 1 UNTIL IDX-OR > WKS-TOTAL-EQUIPOS
033900     PERFORM 060-CIERRA-ARCHIVOS
034000     STOP RUN.
034100 000-PRINCIPAL-E. EXIT.
034200
034300******************************************************************
034400*                   A P E R T U R A   D E   A R C H I V O S        *
034500******************************************************************
034600 050-ABRE-ARCHIVOS SECTION.
034700     OPEN INPUT  GAMES CHAMPS
034800          OUTPUT RATOUT
034900     IF FS-GAMES NOT EQUAL 0
035000        MOVE 'GAMES'  TO ARCHIVO
035100        PERFORM 070-ERROR-ARCHIVO
035200     END-IF
035300     IF FS-CHAMPS NOT EQUAL 0
035400        MOVE 'CHAMPS' TO ARCHIVO
035500        PERFORM 070-ERROR-ARCHIVO
035600     END-IF
035700     IF FS-RATOUT NOT EQUAL 0
035800        MOVE 'RATOUT' TO ARCHIVO
035900        PERFORM 070-ERROR-ARCHIVO
036000     END-IF.
036100 050-ABRE-ARCHIVOS-E. EXIT.
036200
036300 060-CIERRA-ARCHIVOS SECTION.
036400     CLOSE GAMES CHAMPS RATOUT.
036500 060-CIERRA-ARCHIVOS-E. EXIT.
036600
036700******************************************************************
036800*      RUTINA COMUN DE ERROR DE ARCHIVO (IGUAL EN TODO EL SHOP)    *
036900******************************************************************
037000 070-ERROR-ARCHIVO SECTION.
037100     MOVE 'OPEN'  TO ACCION
037200     MOVE SPACES  TO LLAVE
037300     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
037400                           FS-GAMES, FSE-GAMES
037500     DISPLAY '>>> ALGO SALIO MAL AL ABRIR ' ARCHIVO ' <<<'
037600             UPON CONSOLE
037700     DISPLAY '      >>> VERIFICAR DETALLES EN SPOOL <<<'
037800             UPON CONSOLE
037900     MOVE 91 TO RETURN-CODE
038000     STOP RUN.
038100 070-ERROR-ARCHIVO-E. EXIT.
038200
038300******************************************************************
038400*    CARGA DE LAS TABLAS FIJAS DE NIVEL DE CONFERENCIA (P5/G5)     *
038500*    SI NO APARECE EN NINGUNA DE LAS DOS, SE CLASIFICA COMO        *
038600*    INDEPENDIENTE (IND) EN 200-CLASIFICA-CONFERENCIAS.            *
038700******************************************************************
038800 195-CARGA-TABLAS-NIVELES SECTION.
038900     MOVE 'SEC'                 TO WKS-P5-NOMBRE(1)
039000     MOVE 'BIG TEN'             TO WKS-P5-NOMBRE(2)
039100     MOVE 'BIG 12'              TO WKS-P5-NOMBRE(3)
039200     MOVE 'ACC'                 TO WKS-P5-NOMBRE(4)
039300     MOVE 'PAC-12'              TO WKS-P5-NOMBRE(5)
039400     MOVE 'AMERICAN ATHLETIC'   TO WKS-G5-NOMBRE(1)
039500     MOVE 'MOUNTAIN WEST'       TO WKS-G5-NOMBRE(2)
039600     MOVE 'SUN BELT'            TO WKS-G5-NOMBRE(3)
039700     MOVE 'MID-AMERICAN'        TO WKS-G5-NOMBRE(4)
039800     MOVE 'CONFERENCE USA'      TO WKS-G5-NOMBRE(5).
039900 195-CARGA-TABLAS-NIVELES-E. EXIT.
040000
040100******************************************************************
040200*               C A R G A   D E   J U E G O S   ( G A M E S )      *
040300******************************************************************
040400 100-CARGA-JUEGOS SECTION.
040500     PERFORM 110-LEE-UN-JUEGO
040600     PERFORM 120-REGISTRA-JUEGO UNTIL FIN-GAMES.
040700 100-CARGA-JUEGOS-E. EXIT.
040800
040900 110-LEE-UN-JUEGO SECTION.
041000     READ GAMES
041100          AT END MOVE 1 TO WKS-FIN-GAMES
041200     END-READ
041300     IF NOT FIN-GAMES AND FS-GAMES NOT EQUAL 0
041400        MOVE 'GAMES'  TO ARCHIVO
041500        PERFORM 070-ERROR-ARCHIVO
041600     END-IF.
041700 110-LEE-UN-JUEGO-E. EXIT.
041800
041900 120-REGISTRA-JUEGO SECTION.
042000     ADD 1 TO WKS-TOTAL-JUEGOS
042100     MOVE CFGM-EQUIPO-LOCAL  TO WKS-BUSQ-NOMBRE
042200     MOVE CFGM-CONF-LOCAL    TO WKS-BUSQ-CONFERENCIA
042300     PERFORM 130-BUSCA-O-CREA-EQUIPO
042400     MOVE WKS-BUSQ-INDICE TO WKS-JG-IDX-LOCAL(WKS-TOTAL-JUEGOS)
042500     MOVE CFGM-EQUIPO-VISITA TO WKS-BUSQ-NOMBRE
042600     MOVE CFGM-CONF-VISITA   TO WKS-BUSQ-CONFERENCIA
042700     PERFORM 130-BUSCA-O-CREA-EQUIPO
042800     MOVE WKS-BUSQ-INDICE TO WKS-JG-IDX-VISITA(WKS-TOTAL-JUEGOS)
042900     MOVE CFGM-EQUIPO-LOCAL    TO WKS-JG-LOCAL(WKS-TOTAL-JUEGOS)
043000     MOVE CFGM-EQUIPO-VISITA   TO WKS-JG-VISITA(WKS-TOTAL-JUEGOS)
043100     MOVE CFGM-MARCADOR-LOCAL  TO WKS-JG-MARCADOR-LOCAL
043200                                  (WKS-TOTAL-JUEGOS)
043300     MOVE CFGM-MARCADOR-VISITA TO WKS-JG-MARCADOR-VISITA
043400                                  (WKS-TOTAL-JUEGOS)
043500     MOVE CFGM-BANDERA-NEUTRAL TO WKS-JG-NEUTRAL(WKS-TOTAL-JUEGOS)
043600     COMPUTE WKS-JG-MARGEN(WKS-TOTAL-JUEGOS) =
043700             CFGM-MARCADOR-LOCAL - CFGM-MARCADOR-VISITA
043800     PERFORM 140-ACUMULA-GANADOS-PERDIDOS
043900     PERFORM 110-LEE-UN-JUEGO.
044000 120-REGISTRA-JUEGO-E. EXIT.
044100
044200******************************************************************
044300*      BUSCA EL EQUIPO POR NOMBRE EN LA TABLA; SI NO EXISTE,       *
044400*      LO DA DE ALTA CON CONTADORES EN CERO (PRIMERA VEZ QUE       *
044500*      SE VE ESE EQUIPO EN EL ARCHIVO DE JUEGOS)                   *
044600******************************************************************
044700 130-BUSCA-O-CREA-EQUIPO SECTION.
044800     MOVE 'N' TO WKS-ENCONTRADO
044900     SET IDX-EQ TO 1
045000     SEARCH WKS-EQUIPO
045100        AT END
045200           CONTINUE
045300        WHEN WKS-EQ-NOMBRE(IDX-EQ) = WKS-BUSQ-NOMBRE
045400           MOVE 'S' TO WKS-ENCONTRADO
045500     END-SEARCH
045600     IF WKS-SI-ENCONTRADO
045700        SET WKS-BUSQ-INDICE TO IDX-EQ
045800     ELSE
045900        ADD 1 TO WKS-TOTAL-EQUIPOS
046000        MOVE WKS-TOTAL-EQUIPOS    TO WKS-BUSQ-INDICE
046100        INITIALIZE WKS-EQUIPO(WKS-TOTAL-EQUIPOS)
046200        MOVE WKS-BUSQ-NOMBRE      TO
046300             WKS-EQ-NOMBRE(WKS-TOTAL-EQUIPOS)
046400        MOVE WKS-BUSQ-CONFERENCIA TO
046500             WKS-EQ-CONFERENCIA(WKS-TOTAL-EQUIPOS)
046600        MOVE 999 TO WKS-EQ-RANGO-SOR(WKS-TOTAL-EQUIPOS)
046700                     WKS-EQ-RANGO-SOS(WKS-TOTAL-EQUIPOS)
046800     END-IF.
046900 130-BUSCA-O-CREA-EQUIPO-E. EXIT.
047000
047100******************************************************************
047200*     ACUMULA GANADOS/PERDIDOS DE AMBOS EQUIPOS DE UN PARTIDO.     *
047300*     UN EMPATE SE CUENTA COMO DERROTA DEL LOCAL (NO HAY EMPATES   *
047400*     EN FUTBOL AMERICANO UNIVERSITARIO, PERO SE CUBRE EL CASO).   *
047500******************************************************************
047600 140-ACUMULA-GANADOS-PERDIDOS SECTION.
047700     SET IDX-EQ  TO WKS-JG-IDX-LOCAL(WKS-TOTAL-JUEGOS)
047800     SET IDX-EQ2 TO WKS-JG-IDX-VISITA(WKS-TOTAL-JUEGOS)
047900     ADD 1 TO WKS-EQ-PARTIDOS(IDX-EQ)
048000     ADD 1 TO WKS-EQ-PARTIDOS(IDX-EQ2)
048100     IF CFGM-MARCADOR-LOCAL > CFGM-MARCADOR-VISITA
048200        ADD 1 TO WKS-EQ-GANADOS(IDX-EQ)
048300        ADD 1 TO WKS-EQ-PERDIDOS(IDX-EQ2)
048400     ELSE
048500        ADD 1 TO WKS-EQ-PERDIDOS(IDX-EQ)
048600        ADD 1 TO WKS-EQ-GANADOS(IDX-EQ2)
048700     END-IF
048800     IF CFGM-CONF-LOCAL NOT = CFGM-CONF-VISITA
048900        ADD 1 TO WKS-EQ-PARTIDOS-NOCONF(IDX-EQ)
049000        ADD 1 TO WKS-EQ-PARTIDOS-NOCONF(IDX-EQ2)
049100        IF CFGM-MARCADOR-LOCAL > CFGM-MARCADOR-VISITA
049200           ADD 1 TO WKS-EQ-GANADOS-NOCONF(IDX-EQ)
049300        ELSE
049400           ADD 1 TO WKS-EQ-GANADOS-NOCONF(IDX-EQ2)
049500        END-IF
049600     END-IF.
049700 140-ACUMULA-GANADOS-PERDIDOS-E. EXIT.
049800
049900******************************************************************
050000*           C A R G A   D E   C A M P E O N E S  ( C H A M P S )   *
050100******************************************************************
050200 150-CARGA-CAMPEONES SECTION.
050300     PERFORM 160-LEE-UN-CAMPEON
050400     PERFORM 165-REGISTRA-CAMPEON UNTIL FIN-CHAMPS.
050500 150-CARGA-CAMPEONES-E. EXIT.
050600
050700 160-LEE-UN-CAMPEON SECTION.
050800     READ CHAMPS
050900          AT END MOVE 1 TO WKS-FIN-CHAMPS
051000     END-READ
051100     IF NOT FIN-CHAMPS AND FS-CHAMPS NOT EQUAL 0
051200        MOVE 'CHAMPS' TO ARCHIVO
051300        PERFORM 070-ERROR-ARCHIVO
051400     END-IF.
051500 160-LEE-UN-CAMPEON-E. EXIT.
051600
051700 165-REGISTRA-CAMPEON SECTION.
051800     ADD 1 TO WKS-TOTAL-CAMPEONES
051900     MOVE CFCH-CONFERENCIA    TO
052000          WKS-CH-CONFERENCIA(WKS-TOTAL-CAMPEONES)
052100     MOVE CFCH-EQUIPO-CAMPEON TO
052200          WKS-CH-EQUIPO(WKS-TOTAL-CAMPEONES)
052300     MOVE CFCH-EQUIPO-CAMPEON TO WKS-BUSQ-NOMBRE
052400     MOVE CFCH-CONFERENCIA    TO WKS-BUSQ-CONFERENCIA
052500     PERFORM 130-BUSCA-O-CREA-EQUIPO
052600     SET IDX-EQ TO WKS-BUSQ-INDICE
052700     MOVE 'Y' TO WKS-EQ-CAMPEON(IDX-EQ)
052800     PERFORM 160-LEE-UN-CAMPEON.
052900 165-REGISTRA-CAMPEON-E. EXIT.
053000
053100******************************************************************
053200*   CLASIFICA CADA EQUIPO EN P5 / G5 / INDEPENDIENTE SEGUN SU      *
053300*   CONFERENCIA, BUSCANDO EN LAS DOS TABLAS FIJAS CARGADAS ARRIBA  *
053400******************************************************************
053500 200-CLASIFICA-CONFERENCIAS SECTION.
053600     MOVE 'N' TO WKS-ENCONTRADO
053700     SET IDX-P5 TO 1
053800     SEARCH WKS-P5-NOMBRE
053900        AT END CONTINUE
054000        WHEN WKS-P5-NOMBRE(IDX-P5) = WKS-EQ-CONFERENCIA(IDX-EQ)
054100             MOVE 'S' TO WKS-ENCONTRADO
054200     END-SEARCH
054300     IF WKS-SI-ENCONTRADO
054400        MOVE 'P' TO WKS-EQ-NIVEL(IDX-EQ)
054500     ELSE
054600        MOVE 'N' TO WKS-ENCONTRADO
054700        SET IDX-G5 TO 1
054800        SEARCH WKS-G5-NOMBRE
054900           AT END CONTINUE
055000           WHEN WKS-G5-NOMBRE(IDX-G5) = WKS-EQ-CONFERENCIA(IDX-EQ)
055100                MOVE 'S' TO WKS-ENCONTRADO
055200        END-SEARCH
055300        IF WKS-SI-ENCONTRADO
055400           MOVE 'G' TO WKS-EQ-NIVEL(IDX-EQ)
055500        ELSE
055600           MOVE 'I' TO WKS-EQ-NIVEL(IDX-EQ)
055700        END-IF
055800     END-IF.
055900 200-CLASIFICA-CONFERENCIAS-E. EXIT.
056000
056100******************************************************************
056200*   FUERZA DE CONFERENCIA = PORCENTAJE DE GANADOS FUERA DE LA      *
056300*   CONFERENCIA (0.5 SI EL EQUIPO NO JUGO NINGUN PARTIDO FUERA).   *
056400*   A LOS EQUIPOS P5 SE LES AJUSTA *1.05 (TOPADO A 1.0) Y A LOS    *
056500*   G5 *0.95; A LOS INDEPENDIENTES NO SE LES AJUSTA. ES UN DATO    *
056600*   DE REFERENCIA INTERNA, NO SALE EN EL REPORTE DE CALIFICACION.  *
056700******************************************************************
056800 250-AJUSTA-POR-CONFERENCIA SECTION.
056900     IF WKS-EQ-PARTIDOS-NOCONF(IDX-EQ) = 0
057000        MOVE 0.5 TO WKS-EQ-FUERZA-CONF(IDX-EQ)
057100     ELSE
057200        COMPUTE WKS-EQ-FUERZA-CONF(IDX-EQ) ROUNDED =
057300           WKS-EQ-GANADOS-NOCONF(IDX-EQ) /
057400           WKS-EQ-PARTIDOS-NOCONF(IDX-EQ)
057500     END-IF
057600     EVALUATE TRUE
057700        WHEN WKS-EQ-ES-P5(IDX-EQ)
057800           COMPUTE WKS-EQ-FUERZA-CONF(IDX-EQ) ROUNDED =
057900              WKS-EQ-FUERZA-CONF(IDX-EQ) * 1.05
058000           IF WKS-EQ-FUERZA-CONF(IDX-EQ) > 1
058100              MOVE 1 TO WKS-EQ-FUERZA-CONF(IDX-EQ)
058200           END-IF
058300        WHEN WKS-EQ-ES-G5(IDX-EQ)
058400           COMPUTE WKS-EQ-FUERZA-CONF(IDX-EQ) ROUNDED =
058500              WKS-EQ-FUERZA-CONF(IDX-EQ) * 0.95
058600        WHEN OTHER
058700           CONTINUE
058800     END-EVALUATE.
058900 250-AJUSTA-POR-CONFERENCIA-E. EXIT.
059000
059100******************************************************************
059200*                PORCENTAJE DE PARTIDOS GANADOS                    *
059300******************************************************************
059400 300-CALCULA-PORCENTAJE-GANADOS SECTION.
059500     IF WKS-EQ-PARTIDOS(IDX-EQ) = 0
059600        MOVE 0 TO WKS-EQ-PORCENTAJE(IDX-EQ)
059700     ELSE
059800        COMPUTE WKS-EQ-PORCENTAJE(IDX-EQ) ROUNDED =
059900           WKS-EQ-GANADOS(IDX-EQ) / WKS-EQ-PARTIDOS(IDX-EQ)
060000     END-IF.
060100 300-CALCULA-PORCENTAJE-GANADOS-E. EXIT.
060200
060300******************************************************************
060400*    ARMA LA MATRIZ DE COLLEY: C(I,I) Y C(J,J) SUMAN 1 POR CADA    *
060500*    PARTIDO JUGADO, C(I,J) Y C(J,I) RESTAN 1; AL FINAL SE SUMAN   *
060600*    2 EN CADA DIAGONAL Y EL VECTOR B(I) = 1 + 0.5*(GANADOS-       *
060700*    PERDIDOS). LA MATRIZ SE REUTILIZA TAL CUAL PARA MASSEY.       *
060800******************************************************************
060900 400-ARMA-MATRIZ-COLLEY SECTION.
061000     PERFORM 405-LIMPIA-MATRIZ
061100         VARYING IDX-FILA FROM 1 BY 1
061200         UNTIL IDX-FILA > WKS-TOTAL-EQUIPOS
061300     PERFORM 410-ACUMULA-JUEGO-COLLEY
061400         VARYING IDX-JG FROM 1 BY 1 UNTIL IDX-JG > WKS-TOTAL-JUEGOS
061500     PERFORM 420-AJUSTA-DIAGONAL-Y-B
061600         VARYING IDX-EQ FROM 1 BY 1
061700         UNTIL IDX-EQ > WKS-TOTAL-EQUIPOS.
061800 400-ARMA-MATRIZ-COLLEY-E. EXIT.
061900
062000 405-LIMPIA-MATRIZ SECTION.
062100     PERFORM 406-LIMPIA-COLUMNA
062200         VARYING IDX-COL FROM 1 BY 1 UNTIL IDX-COL > 131.
062300 405-LIMPIA-MATRIZ-E. EXIT.
062400
062500 406-LIMPIA-COLUMNA SECTION.
062600     MOVE ZERO TO WKS-COL(IDX-FILA, IDX-COL).
062700 406-LIMPIA-COLUMNA-E. EXIT.
062800
062900 410-ACUMULA-JUEGO-COLLEY SECTION.
063000     SET IDX-FILA TO WKS-JG-IDX-LOCAL(IDX-JG)
063100     SET IDX-COL  TO WKS-JG-IDX-LOCAL(IDX-JG)
063200     ADD 1 TO WKS-COL(IDX-FILA, IDX-COL)
063300     SET IDX-FILA TO WKS-JG-IDX-VISITA(IDX-JG)
063400     SET IDX-COL  TO WKS-JG-IDX-VISITA(IDX-JG)
063500     ADD 1 TO WKS-COL(IDX-FILA, IDX-COL)
063600     SET IDX-FILA TO WKS-JG-IDX-LOCAL(IDX-JG)
063700     SET IDX-COL  TO WKS-JG-IDX-VISITA(IDX-JG)
063800     SUBTRACT 1 FROM WKS-COL(IDX-FILA, IDX-COL)
063900     SET IDX-FILA TO WKS-JG-IDX-VISITA(IDX-JG)
064000     SET IDX-COL  TO WKS-JG-IDX-LOCAL(IDX-JG)
064100     SUBTRACT 1 FROM WKS-COL(IDX-FILA, IDX-COL).
064200 410-ACUMULA-JUEGO-COLLEY-E. EXIT.
064300
064400 420-AJUSTA-DIAGONAL-Y-B SECTION.
064500     SET IDX-FILA TO IDX-EQ
064600     SET IDX-COL  TO IDX-EQ
064700     ADD 2 TO WKS-COL(IDX-FILA, IDX-COL)
064800     COMPUTE WKS-COL(IDX-FILA, 131) ROUNDED =
064900        1 + (0.5 * (WKS-EQ-GANADOS(IDX-EQ) - WKS-EQ-PERDIDOS(IDX-EQ)))
065000     .
065100 420-AJUSTA-DIAGONAL-Y-B-E. EXIT.
065200
065300******************************************************************
065400*   RESUELVE C*X=B POR ELIMINACION GAUSSIANA CON SUSTITUCION HACIA *
065500*   ATRAS. LA DIAGONAL DE COLLEY SIEMPRE DOMINA (POR CONSTRUCCION) *
065600*   ASI QUE NO SE NECESITA PIVOTEO. LA SOLUCION QUEDA EN LA        *
065700*   COLUMNA 131 DE CADA FILA AL TERMINAR.                          *
065800******************************************************************
065900 450-RESUELVE-SISTEMA-LINEAL SECTION.
066000     PERFORM 460-ELIMINA-HACIA-ADELANTE
066100         VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > WKS-TOTAL-EQUIPOS
066200     PERFORM 470-SUSTITUYE-HACIA-ATRAS
066300         VARYING WKS-I FROM WKS-TOTAL-EQUIPOS BY -1 UNTIL WKS-I < 1.
066400 450-RESUELVE-SISTEMA-LINEAL-E. EXIT.
066500
066600 460-ELIMINA-HACIA-ADELANTE SECTION.
066700     PERFORM 465-ELIMINA-UNA-FILA
066800         VARYING WKS-I FROM WKS-K BY 1
066900         UNTIL WKS-I > WKS-TOTAL-EQUIPOS.
067000 460-ELIMINA-HACIA-ADELANTE-E. EXIT.
067100
067200 465-ELIMINA-UNA-FILA SECTION.
067300     IF WKS-I NOT = WKS-K
067400        SET IDX-FILA TO WKS-K
067500        SET IDX-COL  TO WKS-K
067600        IF WKS-COL(IDX-FILA, IDX-COL) NOT = 0
067700           COMPUTE WKS-RANGO-TRABAJO ROUNDED =
067800              WKS-COL(WKS-I, WKS-K) / WKS-COL(WKS-K, WKS-K)
067900           PERFORM 467-ELIMINA-UNA-COLUMNA
068000               VARYING WKS-J FROM WKS-K BY 1
068100               UNTIL WKS-J > 131
068200        END-IF
068300     END-IF.
068400 465-ELIMINA-UNA-FILA-E. EXIT.
068500
068600 467-ELIMINA-UNA-COLUMNA SECTION.
068700     COMPUTE WKS-COL(WKS-I, WKS-J) ROUNDED =
068800        WKS-COL(WKS-I, WKS-J) -
068900        (WKS-RANGO-TRABAJO * WKS-COL(WKS-K, WKS-J)).
069000 467-ELIMINA-UNA-COLUMNA-E. EXIT.
069100
069200 470-SUSTITUYE-HACIA-ATRAS SECTION.
069300     MOVE WKS-COL(WKS-I, 131) TO WKS-RANGO-TRABAJO
069400     PERFORM 472-RESTA-CONOCIDOS
069500         VARYING WKS-J FROM WKS-I BY 1 UNTIL WKS-J > WKS-TOTAL-EQUIPOS
069600     IF WKS-COL(WKS-I, WKS-I) NOT = 0
069700        COMPUTE WKS-COL(WKS-I, 131) ROUNDED =
069800           WKS-RANGO-TRABAJO / WKS-COL(WKS-I, WKS-I)
069900     END-IF.
070000 470-SUSTITUYE-HACIA-ATRAS-E. EXIT.
070100
070200******************************************************************
070300*   RESTA DE LA COLUMNA B LO QUE YA SE CONOCE DE LAS INCOGNITAS    *
070400*   QUE ESTAN A LA DERECHA DE LA DIAGONAL (WKS-J > WKS-I).         *
070500******************************************************************
070600 472-RESTA-CONOCIDOS SECTION.
070700     IF WKS-J > WKS-I
070800        COMPUTE WKS-RANGO-TRABAJO ROUNDED =
070900           WKS-RANGO-TRABAJO -
071000           (WKS-COL(WKS-I, WKS-J) * WKS-COL(WKS-J, 131))
071100     END-IF.
071200 472-RESTA-CONOCIDOS-E. EXIT.
071300
071400 460-GUARDA-SOLUCION-COLLEY SECTION.
071500     MOVE WKS-COL(IDX-EQ, 131) TO WKS-EQ-COLLEY(IDX-EQ).
071600 460-GUARDA-SOLUCION-COLLEY-E. EXIT.
071700
071800******************************************************************
071900*   VUELVE A LLENAR SOLO LA COLUMNA B (131) CON LOS MARGENES DE    *
072000*   MASSEY AJUSTADOS POR VENTAJA DE CAMPO Y TOPADOS A +/-28; LA    *
072100*   MATRIZ DE COEFICIENTES (COLUMNAS 1-130) NO SE TOCA, ES LA      *
072200*   MISMA QUE SE ARMO PARA COLLEY.                                 *
072300******************************************************************
072400 500-ARMA-MARGENES-MASSEY SECTION.
072500     PERFORM 505-LIMPIA-COLUMNA-B
072600         VARYING IDX-FILA FROM 1 BY 1
072700         UNTIL IDX-FILA > WKS-TOTAL-EQUIPOS
072800     PERFORM 510-ACUMULA-JUEGO-MASSEY
072900         VARYING IDX-JG FROM 1 BY 1 UNTIL IDX-JG > WKS-TOTAL-JUEGOS.
073000 500-ARMA-MARGENES-MASSEY-E. EXIT.
073100
073200 505-LIMPIA-COLUMNA-B SECTION.
073300     MOVE ZERO TO WKS-COL(IDX-FILA, 131).
073400 505-LIMPIA-COLUMNA-B-E. EXIT.
073500
073600 510-ACUMULA-JUEGO-MASSEY SECTION.
073700     MOVE WKS-JG-MARGEN(IDX-JG)  TO WKS-MARGEN-ENTERO
073800     PERFORM 475-AJUSTA-MARGEN-HFA
073900     SET IDX-FILA TO WKS-JG-IDX-LOCAL(IDX-JG)
074000     ADD WKS-MARGEN-TRABAJO TO WKS-COL(IDX-FILA, 131)
074100     SET IDX-FILA TO WKS-JG-IDX-VISITA(IDX-JG)
074200     SUBTRACT WKS-MARGEN-TRABAJO FROM WKS-COL(IDX-FILA, 131).
074300 510-ACUMULA-JUEGO-MASSEY-E. EXIT.
074400
074500******************************************************************
074600*   AJUSTA UN MARGEN LOCAL-VISITA POR VENTAJA DE CAMPO (3.75 A     *
074700*   FAVOR DEL VISITANTE CUANDO NO ES SITIO NEUTRAL) Y LO TOPA AL   *
074800*   RANGO [-28, +28]. LO USAN TANTO MASSEY COMO LA ACTUALIZACION   *
074900*   DE ELO CON MARGEN DE VICTORIA (MOV).                          *
075000******************************************************************
075100 475-AJUSTA-MARGEN-HFA SECTION.
075200     IF WKS-JG-ES-NEUTRAL(IDX-JG)
075300        MOVE WKS-MARGEN-ENTERO TO WKS-MARGEN-TRABAJO
075400     ELSE
075500        COMPUTE WKS-MARGEN-TRABAJO ROUNDED =
075600           WKS-MARGEN-ENTERO - 3.75
075700     END-IF
075800     IF WKS-MARGEN-TRABAJO > 28
075900        MOVE 28 TO WKS-MARGEN-TRABAJO
076000     END-IF
076100     IF WKS-MARGEN-TRABAJO < -28
076200        MOVE -28 TO WKS-MARGEN-TRABAJO
076300     END-IF.
076400 475-AJUSTA-MARGEN-HFA-E. EXIT.
076500
076600 560-GUARDA-SOLUCION-MASSEY SECTION.
076700     MOVE WKS-COL(IDX-EQ, 131) TO WKS-EQ-MASSEY(IDX-EQ).
076800 560-GUARDA-SOLUCION-MASSEY-E. EXIT.
076900
077000******************************************************************
077100*   CALIFICACION ELO COMPLETA: RECORRE LOS JUEGOS EN EL ORDEN QUE  *
077200*   LLEGARON (YA VIENEN ORDENADOS POR SEMANA Y FECHA) Y VA         *
077300*   ACTUALIZANDO LA CALIFICACION DE CADA EQUIPO PARTIDO A PARTIDO  *
077400******************************************************************
077500 600-CALCULA-ELO-COMPLETO SECTION.
077600     PERFORM 605-INICIALIZA-ELO
077700         VARYING IDX-EQ FROM 1 BY 1
077800         UNTIL IDX-EQ > WKS-TOTAL-EQUIPOS
077900     PERFORM 610-PROCESA-JUEGO-ELO
078000         VARYING IDX-JG FROM 1 BY 1 UNTIL IDX-JG > WKS-TOTAL-JUEGOS.
078100 600-CALCULA-ELO-COMPLETO-E. EXIT.
078200
078300 605-INICIALIZA-ELO SECTION.
078400     MOVE WKS-ELO-BASE TO WKS-EQ-ELO(IDX-EQ).
078500 605-INICIALIZA-ELO-E. EXIT.
078600
078700******************************************************************
078800*   UN JUEGO DE ELO: EL LOCAL JUEGA CON SU CALIFICACION MAS EL     *
078900*   BONO DE CAMPO (55 PUNTOS, SALVO SITIO NEUTRAL). EL RESULTADO   *
079000*   ESPERADO SALE DE LA LOGISTICA DE LA DIFERENCIA / 400; EL       *
079100*   RESULTADO REAL SALE DE LA LOGISTICA DEL MARGEN AJUSTADO / 17.  *
079200*   AMBOS SE ACTUALIZAN CON K=85 EN SENTIDO CONTRARIO (SUMA CERO)  *
079300******************************************************************
079400 610-PROCESA-JUEGO-ELO SECTION.
079500     MOVE WKS-EQ-ELO(WKS-JG-IDX-LOCAL(IDX-JG)) TO WKS-ELO-LOCAL-AJUST
079600     IF NOT WKS-JG-ES-NEUTRAL(IDX-JG)
079700        ADD WKS-ELO-BONO-LOCAL TO WKS-ELO-LOCAL-AJUST
079800     END-IF
079900     COMPUTE WKS-LOG-EXPONENTE ROUNDED =
080000        (WKS-EQ-ELO(WKS-JG-IDX-VISITA(IDX-JG)) -
080100         WKS-ELO-LOCAL-AJUST) / 400
080200     PERFORM 660-LOGISTICA-GENERICA
080300     MOVE WKS-LOG-RESULTADO TO WKS-ELO-ESPERADO
080400     MOVE WKS-JG-MARGEN(IDX-JG)  TO WKS-MARGEN-ENTERO
080500     PERFORM 475-AJUSTA-MARGEN-HFA
080600     COMPUTE WKS-LOG-EXPONENTE ROUNDED =
080700        0 - (WKS-MARGEN-TRABAJO / 17)
080800     PERFORM 660-LOGISTICA-GENERICA
080900     MOVE WKS-LOG-RESULTADO TO WKS-ELO-REAL
081000     COMPUTE WKS-EQ-ELO(WKS-JG-IDX-LOCAL(IDX-JG)) ROUNDED =
081100        WKS-EQ-ELO(WKS-JG-IDX-LOCAL(IDX-JG)) +
081200        (WKS-ELO-K * (WKS-ELO-REAL - WKS-ELO-ESPERADO))
081300     COMPUTE WKS-EQ-ELO(WKS-JG-IDX-VISITA(IDX-JG)) ROUNDED =
081400        WKS-EQ-ELO(WKS-JG-IDX-VISITA(IDX-JG)) -
081500        (WKS-ELO-K * (WKS-ELO-REAL - WKS-ELO-ESPERADO)).
081600 610-PROCESA-JUEGO-ELO-E. EXIT.
081700
081800******************************************************************
081900*   10 ELEVADO A LA X, USANDO EXP() DE CFPMATH: 10**X = E**(X*LN10)*
082000******************************************************************
082100 650-POTENCIA-DIEZ SECTION.
082200     COMPUTE WKS-MATH-ENTRADA ROUNDED = WKS-LOG-EXPONENTE * 2.302585
082300     MOVE 1 TO WKS-MATH-FUNCION
082400     CALL 'CFPMATH' USING WKS-MATH-FUNCION, WKS-MATH-ENTRADA,
082500                           WKS-MATH-SALIDA
082600     MOVE WKS-MATH-SALIDA TO WKS-LOG-DIEZ-X.
082700 650-POTENCIA-DIEZ-E. EXIT.
082800
082900******************************************************************
083000*   LOGISTICA GENERICA 1/(1+10**EXPONENTE). SE USA TANTO PARA EL   *
083100*   RESULTADO ESPERADO DE ELO COMO PARA SU RESULTADO REAL (MOV)    *
083200*   Y PARA LA PROBABILIDAD DE VICTORIA CONTRA UN RIVAL EN EL SOR.  *
083300******************************************************************
083400 660-LOGISTICA-GENERICA SECTION.
083500     PERFORM 650-POTENCIA-DIEZ
083600     COMPUTE WKS-LOG-RESULTADO ROUNDED =
083700        1 / (1 + WKS-LOG-DIEZ-X).
083800 660-LOGISTICA-GENERICA-E. EXIT.
083900
084000******************************************************************
084100*   NORMALIZACION MIN-MAX DE COLLEY/MASSEY/ELO. CADA UNA ES UNA    *
084200*   PASADA COMPLETA (BUSCA MINIMO Y MAXIMO, LUEGO APLICA) PORQUE   *
084300*   LAS TRES ESCALAS SON DISTINTAS Y NO SE PUEDEN MEZCLAR.         *
084400******************************************************************
084500 700-NORMALIZA-COLLEY SECTION.
084600     MOVE 'S' TO WKS-NORM-PRIMERO
084700     PERFORM 701-BUSCA-MINMAX-COLLEY
084800         VARYING IDX-EQ FROM 1 BY 1
084900         UNTIL IDX-EQ > WKS-TOTAL-EQUIPOS
085000     COMPUTE WKS-NORM-RANGO = WKS-NORM-MAX - WKS-NORM-MIN
085100     PERFORM 706-APLICA-NORMAL-COLLEY
085200         VARYING IDX-EQ FROM 1 BY 1
085300         UNTIL IDX-EQ > WKS-TOTAL-EQUIPOS.
085400 700-NORMALIZA-COLLEY-E. EXIT.
085500
085600 701-BUSCA-MINMAX-COLLEY SECTION.
085700     IF WKS-NORM-ES-PRIMERO
085800        MOVE WKS-EQ-COLLEY(IDX-EQ) TO WKS-NORM-MIN WKS-NORM-MAX
085900        MOVE 'N' TO WKS-NORM-PRIMERO
086000     ELSE
086100        IF WKS-EQ-COLLEY(IDX-EQ) < WKS-NORM-MIN
086200           MOVE WKS-EQ-COLLEY(IDX-EQ) TO WKS-NORM-MIN
086300        END-IF
086400        IF WKS-EQ-COLLEY(IDX-EQ) > WKS-NORM-MAX
086500           MOVE WKS-EQ-COLLEY(IDX-EQ) TO WKS-NORM-MAX
086600        END-IF
086700     END-IF.
086800 701-BUSCA-MINMAX-COLLEY-E. EXIT.
086900
087000 706-APLICA-NORMAL-COLLEY SECTION.
087100     IF WKS-NORM-RANGO = 0
087200        MOVE 0.5 TO WKS-EQ-COLLEY-NORM(IDX-EQ)
087300     ELSE
087400        COMPUTE WKS-EQ-COLLEY-NORM(IDX-EQ) ROUNDED =
087500           (WKS-EQ-COLLEY(IDX-EQ) - WKS-NORM-MIN) / WKS-NORM-RANGO
087600     END-IF.
087700 706-APLICA-NORMAL-COLLEY-E. EXIT.
087800
087900 702-NORMALIZA-MASSEY SECTION.
088000     MOVE 'S' TO WKS-NORM-PRIMERO
088100     PERFORM 703-BUSCA-MINMAX-MASSEY
088200         VARYING IDX-EQ FROM 1 BY 1
088300         UNTIL IDX-EQ > WKS-TOTAL-EQUIPOS
088400     COMPUTE WKS-NORM-RANGO = WKS-NORM-MAX - WKS-NORM-MIN
088500     PERFORM 707-APLICA-NORMAL-MASSEY
088600         VARYING IDX-EQ FROM 1 BY 1
088700         UNTIL IDX-EQ > WKS-TOTAL-EQUIPOS.
088800 702-NORMALIZA-MASSEY-E. EXIT.
088900
089000 703-BUSCA-MINMAX-MASSEY SECTION.
089100     IF WKS-NORM-ES-PRIMERO
089200        MOVE WKS-EQ-MASSEY(IDX-EQ) TO WKS-NORM-MIN WKS-NORM-MAX
089300        MOVE 'N' TO WKS-NORM-PRIMERO
089400     ELSE
089500        IF WKS-EQ-MASSEY(IDX-EQ) < WKS-NORM-MIN
089600           MOVE WKS-EQ-MASSEY(IDX-EQ) TO WKS-NORM-MIN
089700        END-IF
089800        IF WKS-EQ-MASSEY(IDX-EQ) > WKS-NORM-MAX
089900           MOVE WKS-EQ-MASSEY(IDX-EQ) TO WKS-NORM-MAX
090000        END-IF
090100     END-IF.
090200 703-BUSCA-MINMAX-MASSEY-E. EXIT.
090300
090400 707-APLICA-NORMAL-MASSEY SECTION.
090500     IF WKS-NORM-RANGO = 0
090600        MOVE 0.5 TO WKS-EQ-MASSEY-NORM(IDX-EQ)
090700     ELSE
090800        COMPUTE WKS-EQ-MASSEY-NORM(IDX-EQ) ROUNDED =
090900           (WKS-EQ-MASSEY(IDX-EQ) - WKS-NORM-MIN) / WKS-NORM-RANGO
091000     END-IF.
091100 707-APLICA-NORMAL-MASSEY-E. EXIT.
091200
091300 704-NORMALIZA-ELO SECTION.
091400     MOVE 'S' TO WKS-NORM-PRIMERO
091500     PERFORM 705-BUSCA-MINMAX-ELO
091600         VARYING IDX-EQ FROM 1 BY 1
091700         UNTIL IDX-EQ > WKS-TOTAL-EQUIPOS
091800     COMPUTE WKS-NORM-RANGO = WKS-NORM-MAX - WKS-NORM-MIN
091900     PERFORM 708-APLICA-NORMAL-ELO
092000         VARYING IDX-EQ FROM 1 BY 1
092100         UNTIL IDX-EQ > WKS-TOTAL-EQUIPOS.
092200 704-NORMALIZA-ELO-E. EXIT.
092300
092400 705-BUSCA-MINMAX-ELO SECTION.
092500     IF WKS-NORM-ES-PRIMERO
092600        MOVE WKS-EQ-ELO(IDX-EQ) TO WKS-NORM-MIN WKS-NORM-MAX
092700        MOVE 'N' TO WKS-NORM-PRIMERO
092800     ELSE
092900        IF WKS-EQ-ELO(IDX-EQ) < WKS-NORM-MIN
093000           MOVE WKS-EQ-ELO(IDX-EQ) TO WKS-NORM-MIN
093100        END-IF
093200        IF WKS-EQ-ELO(IDX-EQ) > WKS-NORM-MAX
093300           MOVE WKS-EQ-ELO(IDX-EQ) TO WKS-NORM-MAX
093400        END-IF
093500     END-IF.
093600 705-BUSCA-MINMAX-ELO-E. EXIT.
093700
093800 708-APLICA-NORMAL-ELO SECTION.
093900     IF WKS-NORM-RANGO = 0
094000        MOVE 0.5 TO WKS-EQ-ELO-NORM(IDX-EQ)
094100     ELSE
094200        COMPUTE WKS-EQ-ELO-NORM(IDX-EQ) ROUNDED =
094300           (WKS-EQ-ELO(IDX-EQ) - WKS-NORM-MIN) / WKS-NORM-RANGO
094400     END-IF.
094500 708-APLICA-NORMAL-ELO-E. EXIT.
094600
094700******************************************************************
094800*   RESUME = 0.6 * COLLEY NORMALIZADO + 0.4 * PORCENTAJE GANADOS   *
094900*   PREDICTIVE = 0.5 * MASSEY NORMALIZADO + 0.5 * ELO NORMALIZADO  *
095000******************************************************************
095100 710-CALCULA-RESUME-PREDICTIVE SECTION.
095200     COMPUTE WKS-EQ-RESUME(IDX-EQ) ROUNDED =
095300        (0.6 * WKS-EQ-COLLEY-NORM(IDX-EQ)) +
095400        (0.4 * WKS-EQ-PORCENTAJE(IDX-EQ))
095500     COMPUTE WKS-EQ-PREDICTIVO(IDX-EQ) ROUNDED =
095600        (0.5 * WKS-EQ-MASSEY-NORM(IDX-EQ)) +
095700        (0.5 * WKS-EQ-ELO-NORM(IDX-EQ)).
095800 710-CALCULA-RESUME-PREDICTIVE-E. EXIT.
095900
096000******************************************************************
096100*   CALIFICACION PROVISIONAL DEL RIVAL: SE USA SOLO PARA QUE EL    *
096200*   SOR TENGA UNA NOCION DE QUE TAN FUERTE ES CADA RIVAL ANTES DE  *
096300*   TENER EL PUNTAJE COMPUESTO FINAL (QUE TODAVIA NO EXISTE EN     *
096400*   ESTE PUNTO DEL PROCESO). ES EL MIN-MAX DE 0.50*RESUME +        *
096500*   0.30*PREDICTIVE.                                               *
096600******************************************************************
096700 720-CALIFICACION-PROVISIONAL SECTION.
096800     MOVE 'S' TO WKS-NORM-PRIMERO
096900     PERFORM 722-ACUMULA-BASE-PROVISIONAL
097000         VARYING IDX-EQ FROM 1 BY 1
097100         UNTIL IDX-EQ > WKS-TOTAL-EQUIPOS
097200     PERFORM 724-BUSCA-MINMAX-PROVISIONAL
097300         VARYING IDX-EQ FROM 1 BY 1
097400         UNTIL IDX-EQ > WKS-TOTAL-EQUIPOS
097500     COMPUTE WKS-NORM-RANGO = WKS-NORM-MAX - WKS-NORM-MIN
097600     PERFORM 726-APLICA-NORMAL-PROVISIONAL
097700         VARYING IDX-EQ FROM 1 BY 1
097800         UNTIL IDX-EQ > WKS-TOTAL-EQUIPOS.
097900 720-CALIFICACION-PROVISIONAL-E. EXIT.
098000
098100 722-ACUMULA-BASE-PROVISIONAL SECTION.
098200     COMPUTE WKS-EQ-PROVISIONAL(IDX-EQ) ROUNDED =
098300        (0.50 * WKS-EQ-RESUME(IDX-EQ)) +
098400        (0.30 * WKS-EQ-PREDICTIVO(IDX-EQ)).
098500 722-ACUMULA-BASE-PROVISIONAL-E. EXIT.
098600
098700 724-BUSCA-MINMAX-PROVISIONAL SECTION.
098800     IF WKS-NORM-ES-PRIMERO
098900        MOVE WKS-EQ-PROVISIONAL(IDX-EQ) TO WKS-NORM-MIN WKS-NORM-MAX
099000        MOVE 'N' TO WKS-NORM-PRIMERO
099100     ELSE
099200        IF WKS-EQ-PROVISIONAL(IDX-EQ) < WKS-NORM-MIN
099300           MOVE WKS-EQ-PROVISIONAL(IDX-EQ) TO WKS-NORM-MIN
099400        END-IF
099500        IF WKS-EQ-PROVISIONAL(IDX-EQ) > WKS-NORM-MAX
099600           MOVE WKS-EQ-PROVISIONAL(IDX-EQ) TO WKS-NORM-MAX
099700        END-IF
099800     END-IF.
099900 724-BUSCA-MINMAX-PROVISIONAL-E. EXIT.
100000
100100 726-APLICA-NORMAL-PROVISIONAL SECTION.
100200     IF WKS-NORM-RANGO = 0
100300        MOVE 0.5 TO WKS-EQ-PROVISIONAL(IDX-EQ)
100400     ELSE
100500        COMPUTE WKS-EQ-PROVISIONAL(IDX-EQ) ROUNDED =
100600           (WKS-EQ-PROVISIONAL(IDX-EQ) - WKS-NORM-MIN) /
100700            WKS-NORM-RANGO
100800     END-IF.
100900 726-APLICA-NORMAL-PROVISIONAL-E. EXIT.
101000
101100******************************************************************
101200*   SOR (STRENGTH OF RECORD): POR CADA JUEGO SE CALCULA LA         *
101300*   PROBABILIDAD QUE UN EQUIPO TOP-25 PROMEDIO (CALIFICACION       *
101400*   PROVISIONAL BASE 0.75, ESCALA 0.25) TENIA DE GANARLE A ESE     *
101500*   RIVAL; MU = SUMA DE ESAS PROBABILIDADES (RECORD ESPERADO).     *
101600*   CON 20 JUEGOS O MENOS (CASO TIPICO DE TEMPORADA REGULAR) SE    *
101700*   USA LA RECURRENCIA EXACTA DE LA BINOMIAL CON P-BARRA = MU/N;   *
101800*   CON MAS DE 20 SE USA LA APROXIMACION NORMAL (Z VIA LA          *
101900*   LOGISTICA, QUE HACE LAS VECES DE FI() PORQUE EL COMPILADOR NO  *
102000*   TRAE NORMAL). EL PUNTAJE FINAL ES -LOG10(PROBABILIDAD).        *
102100******************************************************************
102200 800-CALCULA-SOR SECTION.
102300     PERFORM 810-ACUMULA-ESPERADOS
102400         VARYING IDX-EQ FROM 1 BY 1
102500         UNTIL IDX-EQ > WKS-TOTAL-EQUIPOS.
102600 800-CALCULA-SOR-E. EXIT.
102700
102800 810-ACUMULA-ESPERADOS SECTION.
102900     MOVE ZERO TO WKS-SOR-MU
103000     PERFORM 815-SUMA-PROB-JUEGO
103100         VARYING IDX-JG FROM 1 BY 1
103200         UNTIL IDX-JG > WKS-TOTAL-JUEGOS
103300     PERFORM 820-CALCULA-PUNTAJE-SOR.
103400 810-ACUMULA-ESPERADOS-E. EXIT.
103500
103600 815-SUMA-PROB-JUEGO SECTION.
103700     IF WKS-JG-IDX-LOCAL(IDX-JG) = IDX-EQ
103800        SET IDX-OPP TO WKS-JG-IDX-VISITA(IDX-JG)
103900        PERFORM 817-PROB-CONTRA-RIVAL
104000        ADD WKS-SOR-P-OPONENTE TO WKS-SOR-MU
104100     ELSE
104200        IF WKS-JG-IDX-VISITA(IDX-JG) = IDX-EQ
104300           SET IDX-OPP TO WKS-JG-IDX-LOCAL(IDX-JG)
104400           PERFORM 817-PROB-CONTRA-RIVAL
104500           ADD WKS-SOR-P-OPONENTE TO WKS-SOR-MU
104600        END-IF
104700     END-IF.
104800 815-SUMA-PROB-JUEGO-E. EXIT.
104900
105000**  P = 1/(1+10**-((0.75-PROVISIONAL DEL RIVAL)/0.25)) -- BASE Y
105100**  ESCALA DEL COMITE PARA UN EQUIPO TOP-25 PROMEDIO
105200*    TK-55031 EDRD - A DIFERENCIA DEL PORCENTAJE USADO EN SOS,
105300*    AQUI NO SE EXCLUYE EL CABEZA A CABEZA: LA CALIFICACION
105400*    PROVISIONAL DEL RIVAL (WKS-EQ-PROVISIONAL) ES UNA NOTA DE
105500*    TEMPORADA COMPLETA, NO UN EXPEDIENTE GANADOS/PERDIDOS, ASI
105600*    QUE NO HAY JUEGO QUE RESTARLE; ES LA MISMA NOTA QUE USAN
105700*    TODOS LOS DEMAS EQUIPOS AL EVALUAR A ESTE RIVAL PARA SOR.
105800 817-PROB-CONTRA-RIVAL SECTION.
105900     COMPUTE WKS-LOG-EXPONENTE ROUNDED =
106000        0 - ((0.75 - WKS-EQ-PROVISIONAL(IDX-OPP)) / 0.25)
106100     PERFORM 660-LOGISTICA-GENERICA
106200     MOVE WKS-LOG-RESULTADO TO WKS-SOR-P-OPONENTE.
106300 817-PROB-CONTRA-RIVAL-E. EXIT.
106400
106500******************************************************************
106600*   PBAR ES LA PROBABILIDAD PROMEDIO POR JUEGO (MU/N). CON 20       *
106700*   JUEGOS O MENOS SE RESUELVE LA BINOMIAL EXACTA POR RECURRENCIA;  *
106800*   CON MAS SE USA LA NORMAL (SIGMA VIA RAIZ() DE CFPMATH). SIN     *
106900*   JUEGOS EL PUNTAJE ES CERO, NO 0.5 (NO HAY EXPEDIENTE QUE JUZGAR)*
107000******************************************************************
107100 820-CALCULA-PUNTAJE-SOR SECTION.
107200     IF WKS-EQ-PARTIDOS(IDX-EQ) = 0
107300        MOVE ZERO TO WKS-EQ-SOR(IDX-EQ)
107400     ELSE
107500        COMPUTE WKS-SOR-PBAR ROUNDED =
107600           WKS-SOR-MU / WKS-EQ-PARTIDOS(IDX-EQ)
107700        IF WKS-EQ-PARTIDOS(IDX-EQ) > 20
107800           COMPUTE WKS-MATH-ENTRADA ROUNDED =
107900              WKS-EQ-PARTIDOS(IDX-EQ) * WKS-SOR-PBAR *
108000              (1 - WKS-SOR-PBAR)
108100           IF WKS-MATH-ENTRADA < 0.0001
108200              MOVE 0.0001 TO WKS-MATH-ENTRADA
108300           END-IF
108400           MOVE 3 TO WKS-MATH-FUNCION
108500           CALL 'CFPMATH' USING WKS-MATH-FUNCION, WKS-MATH-ENTRADA,
108600                                 WKS-MATH-SALIDA
108700           MOVE WKS-MATH-SALIDA TO WKS-SOR-SIGMA
108800           IF WKS-SOR-SIGMA = 0
108900              IF WKS-EQ-GANADOS(IDX-EQ) NOT < WKS-SOR-MU
109000                 MOVE 1 TO WKS-SOR-PROB
109100              ELSE
109200                 MOVE ZERO TO WKS-SOR-PROB
109300              END-IF
109400           ELSE
109500              COMPUTE WKS-SOR-Z ROUNDED =
109600                 (WKS-EQ-GANADOS(IDX-EQ) - 0.5 - WKS-SOR-MU) /
109700                 WKS-SOR-SIGMA
109800              COMPUTE WKS-LOG-EXPONENTE ROUNDED =
109810                 0 - (WKS-SOR-CONST-NORMAL * WKS-SOR-Z)
109900              PERFORM 660-LOGISTICA-GENERICA
110000              COMPUTE WKS-SOR-PROB ROUNDED = 1 - WKS-LOG-RESULTADO
110100           END-IF
110200        ELSE
110300           PERFORM 822-PREPARA-BINOMIAL
110400           PERFORM 824-ITERA-BINOMIAL
110500               VARYING WKS-SOR-KBIN FROM 1 BY 1
110600               UNTIL WKS-SOR-KBIN > WKS-EQ-GANADOS(IDX-EQ) - 1
110700           COMPUTE WKS-SOR-PROB ROUNDED = 1 - WKS-SOR-ACUM
110800        END-IF
110900        IF WKS-SOR-PROB < 0.0000000001
111000           MOVE 0.0000000001 TO WKS-SOR-PROB
111100        END-IF
111200        COMPUTE WKS-MATH-ENTRADA ROUNDED = WKS-SOR-PROB
111300        MOVE 2 TO WKS-MATH-FUNCION
111400        CALL 'CFPMATH' USING WKS-MATH-FUNCION, WKS-MATH-ENTRADA,
111500                              WKS-MATH-SALIDA
111600        COMPUTE WKS-EQ-SOR(IDX-EQ) ROUNDED =
111700           0 - (WKS-MATH-SALIDA / 2.302585)
111800     END-IF.
111900 820-CALCULA-PUNTAJE-SOR-E. EXIT.
112000
112100**  PMF(0) = (1-PBAR) ELEVADO A LOS JUEGOS JUGADOS, VIA EXP(N*LN())
112200 822-PREPARA-BINOMIAL SECTION.
112300     COMPUTE WKS-MATH-ENTRADA ROUNDED = 1 - WKS-SOR-PBAR
112400     MOVE 2 TO WKS-MATH-FUNCION
112500     CALL 'CFPMATH' USING WKS-MATH-FUNCION, WKS-MATH-ENTRADA,
112600                           WKS-MATH-SALIDA
112700     COMPUTE WKS-MATH-ENTRADA ROUNDED =
112800        WKS-MATH-SALIDA * WKS-EQ-PARTIDOS(IDX-EQ)
112900     MOVE 1 TO WKS-MATH-FUNCION
113000     CALL 'CFPMATH' USING WKS-MATH-FUNCION, WKS-MATH-ENTRADA,
113100                           WKS-MATH-SALIDA
113200     MOVE WKS-MATH-SALIDA TO WKS-SOR-PMF
113300     MOVE WKS-MATH-SALIDA TO WKS-SOR-ACUM.
113400 822-PREPARA-BINOMIAL-E. EXIT.
113500
113600**  PMF(K) = PMF(K-1) * (N-K+1)/K * PBAR/(1-PBAR)  -- RECURRENCIA
113700 824-ITERA-BINOMIAL SECTION.
113800     COMPUTE WKS-SOR-PMF ROUNDED =
113900        WKS-SOR-PMF *
114000        ((WKS-EQ-PARTIDOS(IDX-EQ) - WKS-SOR-KBIN + 1) /
114100         WKS-SOR-KBIN) *
114200        (WKS-SOR-PBAR / (1 - WKS-SOR-PBAR))
114300     ADD WKS-SOR-PMF TO WKS-SOR-ACUM.
114400 824-ITERA-BINOMIAL-E. EXIT.
114500
114600
114700******************************************************************
114800*   SOS (STRENGTH OF SCHEDULE): 2/3 DEL PORCENTAJE PROMEDIO DE LOS *
114900*   RIVALES DIRECTOS (OPP) MAS 1/3 DEL PORCENTAJE PROMEDIO DE LOS  *
115000*   RIVALES DE LOS RIVALES (OOR). SE RECORRE LA TABLA DE JUEGOS    *
115100*   DOS VECES POR EQUIPO: UNA PARA LOS RIVALES DIRECTOS Y OTRA,    *
115200*   ANIDADA, PARA LOS RIVALES DE CADA UNO DE ESOS RIVALES.         *
115300******************************************************************
115400 850-CALCULA-SOS SECTION.
115500     PERFORM 855-PROCESA-EQUIPO-SOS
115600         VARYING IDX-EQ FROM 1 BY 1
115700         UNTIL IDX-EQ > WKS-TOTAL-EQUIPOS.
115800 850-CALCULA-SOS-E. EXIT.
115900
116000 855-PROCESA-EQUIPO-SOS SECTION.
116100     MOVE ZERO TO WKS-SOS-SUMA-OPP
116200     MOVE ZERO TO WKS-SOS-CONTA-OPP
116300     MOVE ZERO TO WKS-SOS-SUMA-OOR
116400     MOVE ZERO TO WKS-SOS-CONTA-OOR
116500     PERFORM 860-BUSCA-RIVAL-DIRECTO
116600         VARYING IDX-JG FROM 1 BY 1
116700         UNTIL IDX-JG > WKS-TOTAL-JUEGOS
116800     IF WKS-SOS-CONTA-OPP = 0
116900        MOVE ZERO TO WKS-EQ-SOS(IDX-EQ)
117000     ELSE
117100        COMPUTE WKS-SOS-OPP-PCT ROUNDED =
117200           WKS-SOS-SUMA-OPP / WKS-SOS-CONTA-OPP
117300        IF WKS-SOS-CONTA-OOR = 0
117310*          TK-55034 EDRD - SI NO HAY RIVALES-DEL-RIVAL (CASO
117320*          DE CALENDARIOS MUY CORTOS) SE USA EL 0.500 QUE MANDA
117330*          EL PROCEDIMIENTO OFICIAL, NO EL PORCENTAJE DEL RIVAL
117340*          DIRECTO (QUE INFLABA EL SOS CUANDO EL RIVAL ERA BUENO).
117400           MOVE 0.5 TO WKS-SOS-OOR-PCT
117500        ELSE
117600           COMPUTE WKS-SOS-OOR-PCT ROUNDED =
117700              WKS-SOS-SUMA-OOR / WKS-SOS-CONTA-OOR
117800        END-IF
117900        COMPUTE WKS-EQ-SOS(IDX-EQ) ROUNDED =
118000           (0.67 * WKS-SOS-OPP-PCT) + (0.33 * WKS-SOS-OOR-PCT)
118100     END-IF.
118200 855-PROCESA-EQUIPO-SOS-E. EXIT.
118300
118400 860-BUSCA-RIVAL-DIRECTO SECTION.
118500     SET IDX-OPP TO 1
118600     IF WKS-JG-IDX-LOCAL(IDX-JG) = IDX-EQ
118700        SET IDX-OPP TO WKS-JG-IDX-VISITA(IDX-JG)
118800     ELSE
118900        IF WKS-JG-IDX-VISITA(IDX-JG) = IDX-EQ
119000           SET IDX-OPP TO WKS-JG-IDX-LOCAL(IDX-JG)
119100        ELSE
119200           SET IDX-OPP TO IDX-EQ
119300        END-IF
119400     END-IF
119500*    TK-55031 EDRD - EL PORCENTAJE DEL RIVAL SE SACA SIN LOS
119600*    JUEGOS CABEZA A CABEZA CONTRA EL PROPIO EQUIPO EVALUADO,
119700*    PARA QUE SOS NO PREMIE EL EXPEDIENTE QUE ESE RIVAL TIENE
119800*    PRECISAMENTE POR HABER JUGADO (Y QUIZAS PERDIDO) CONTRA EL.
119900     IF IDX-OPP NOT = IDX-EQ
120000        SET IDX-ADJ TO IDX-OPP
120100        SET IDX-EXCL TO IDX-EQ
120200        PERFORM 862-PORCENTAJE-SIN-RIVAL
120300        ADD WKS-ADJ-PCT TO WKS-SOS-SUMA-OPP
120400        ADD 1 TO WKS-SOS-CONTA-OPP
120500        PERFORM 865-BUSCA-RIVAL-DEL-RIVAL
120600            VARYING IDX-JG2 FROM 1 BY 1
120700            UNTIL IDX-JG2 > WKS-TOTAL-JUEGOS
120800     END-IF.
120900 860-BUSCA-RIVAL-DIRECTO-E. EXIT.
121000
121100 865-BUSCA-RIVAL-DEL-RIVAL SECTION.
121200     SET IDX-OOR TO IDX-EQ
121300     IF WKS-JG-IDX-LOCAL(IDX-JG2) = IDX-OPP
121400        SET IDX-OOR TO WKS-JG-IDX-VISITA(IDX-JG2)
121500     ELSE
121600        IF WKS-JG-IDX-VISITA(IDX-JG2) = IDX-OPP
121700           SET IDX-OOR TO WKS-JG-IDX-LOCAL(IDX-JG2)
121800        END-IF
121900     END-IF
122000*    TK-55031 EDRD - AQUI SE EXCLUYE EL EXPEDIENTE DEL RIVAL-DEL-
122100*    RIVAL CONTRA EL RIVAL ORIGINAL (IDX-OPP), NO CONTRA EL
122200*    EQUIPO EVALUADO, POR SER ESE EL CABEZA A CABEZA QUE APLICA
122300*    A ESTE NIVEL DEL CALCULO DE SOS.
122400     IF IDX-OOR NOT = IDX-EQ AND IDX-OOR NOT = IDX-OPP
122500        SET IDX-ADJ TO IDX-OOR
122600        SET IDX-EXCL TO IDX-OPP
122700        PERFORM 862-PORCENTAJE-SIN-RIVAL
122800        ADD WKS-ADJ-PCT TO WKS-SOS-SUMA-OOR
122900        ADD 1 TO WKS-SOS-CONTA-OOR
123000     END-IF.
123100 865-BUSCA-RIVAL-DEL-RIVAL-E. EXIT.
123200
123300**  PORCENTAJE DE GANADOS DE IDX-ADJ SIN CONTAR LOS JUEGOS
123400**  DIRECTOS CONTRA IDX-EXCL (SOPORTE DEL CALCULO DE SOS).
123500 862-PORCENTAJE-SIN-RIVAL SECTION.
123600     MOVE ZERO TO WKS-ADJ-GANADOS
123700     MOVE ZERO TO WKS-ADJ-PARTIDOS
123800     PERFORM 864-SUMA-JUEGO-SIN-RIVAL
123900         VARYING IDX-JG3 FROM 1 BY 1
124000         UNTIL IDX-JG3 > WKS-TOTAL-JUEGOS
124100     IF WKS-ADJ-PARTIDOS = 0
124200        MOVE 0.5 TO WKS-ADJ-PCT
124300     ELSE
124400        COMPUTE WKS-ADJ-PCT ROUNDED =
124500           WKS-ADJ-GANADOS / WKS-ADJ-PARTIDOS
124600     END-IF.
124700 862-PORCENTAJE-SIN-RIVAL-E. EXIT.
124800
124900 864-SUMA-JUEGO-SIN-RIVAL SECTION.
125000     IF WKS-JG-IDX-LOCAL(IDX-JG3) = IDX-ADJ AND
125100        WKS-JG-IDX-VISITA(IDX-JG3) NOT = IDX-EXCL
125200        ADD 1 TO WKS-ADJ-PARTIDOS
125300        IF WKS-JG-MARCADOR-LOCAL(IDX-JG3) >
125400           WKS-JG-MARCADOR-VISITA(IDX-JG3)
125500           ADD 1 TO WKS-ADJ-GANADOS
125600        END-IF
125700     ELSE
125800        IF WKS-JG-IDX-VISITA(IDX-JG3) = IDX-ADJ AND
125900           WKS-JG-IDX-LOCAL(IDX-JG3) NOT = IDX-EXCL
126000           ADD 1 TO WKS-ADJ-PARTIDOS
126100           IF WKS-JG-MARCADOR-VISITA(IDX-JG3) >
126200              WKS-JG-MARCADOR-LOCAL(IDX-JG3)
126300              ADD 1 TO WKS-ADJ-GANADOS
126400           END-IF
126500        END-IF
126600     END-IF.
126700 864-SUMA-JUEGO-SIN-RIVAL-E. EXIT.
126800
126900******************************************************************
127000*   INDICE DE DESIGUALDAD DE CONFERENCIA: DESVIACION ESTANDAR DEL  *
127100*   PORCENTAJE DE GANADOS ENTRE LOS MIEMBROS DE LA MISMA           *
127200*   CONFERENCIA DE CADA EQUIPO (SUMA Y SUMA DE CUADRADOS SOBRE LA  *
127300*   TABLA DE EQUIPOS, VARIANZA = E(X2)-E(X)**2, RAIZ() DE CFPMATH) *
127400*   ES DATO DE REFERENCIA INTERNA PARA 250-AJUSTA-POR-CONFERENCIA, *
127500*   NO SALE AL EXTRACTO DE CALIFICACIONES.                         *
127600******************************************************************
127700 880-INDICE-DESIGUALDAD SECTION.
127800     PERFORM 885-CONFERENCIA-DE-EQUIPO
127900         VARYING IDX-EQ FROM 1 BY 1
128000         UNTIL IDX-EQ > WKS-TOTAL-EQUIPOS.
128100 880-INDICE-DESIGUALDAD-E. EXIT.
128200
128300 885-CONFERENCIA-DE-EQUIPO SECTION.
128400     MOVE ZERO TO WKS-SOS-SUMA-CONF
128500     MOVE ZERO TO WKS-SOS-SUMA-CONF-2
128600     MOVE ZERO TO WKS-SOS-MIEMBROS-CONF
128700     PERFORM 887-ACUMULA-MIEMBRO-CONF
128800         VARYING IDX-EQ2 FROM 1 BY 1
128900         UNTIL IDX-EQ2 > WKS-TOTAL-EQUIPOS
129000     PERFORM 890-APLICA-DESIGUALDAD.
129100 885-CONFERENCIA-DE-EQUIPO-E. EXIT.
129200
129300 887-ACUMULA-MIEMBRO-CONF SECTION.
129400     IF WKS-EQ-CONFERENCIA(IDX-EQ2) = WKS-EQ-CONFERENCIA(IDX-EQ)
129500        ADD WKS-EQ-SOS(IDX-EQ2) TO WKS-SOS-SUMA-CONF
129600        COMPUTE WKS-SOS-SUMA-CONF-2 ROUNDED =
129700           WKS-SOS-SUMA-CONF-2 +
129800           (WKS-EQ-SOS(IDX-EQ2) * WKS-EQ-SOS(IDX-EQ2))
129900        ADD 1 TO WKS-SOS-MIEMBROS-CONF
130000     END-IF.
130100 887-ACUMULA-MIEMBRO-CONF-E. EXIT.
130200
130300 890-APLICA-DESIGUALDAD SECTION.
130400     IF WKS-SOS-MIEMBROS-CONF < 2
130500        MOVE ZERO TO WKS-EQ-DESIGUALDAD(IDX-EQ)
130600     ELSE
130700        COMPUTE WKS-MATH-ENTRADA ROUNDED =
130800           (WKS-SOS-SUMA-CONF-2 / WKS-SOS-MIEMBROS-CONF) -
130900           ((WKS-SOS-SUMA-CONF / WKS-SOS-MIEMBROS-CONF) *
131000            (WKS-SOS-SUMA-CONF / WKS-SOS-MIEMBROS-CONF))
131100        IF WKS-MATH-ENTRADA < 0.0001
131200           MOVE 0.0001 TO WKS-MATH-ENTRADA
131300        END-IF
131400        MOVE 3 TO WKS-MATH-FUNCION
131500        CALL 'CFPMATH' USING WKS-MATH-FUNCION, WKS-MATH-ENTRADA,
131600                              WKS-MATH-SALIDA
131700        MOVE WKS-MATH-SALIDA TO WKS-EQ-DESIGUALDAD(IDX-EQ)
131800     END-IF.
131900 890-APLICA-DESIGUALDAD-E. EXIT.
132000
132100******************************************************************
132200*   NORMALIZACION FINAL MIN-MAX DE RESUME/PREDICTIVE/SOR/SOS, CADA *
132300*   UNA EN SU PROPIA ESCALA, ANTES DE PESARLAS EN EL COMPUESTO.    *
132400******************************************************************
132500 901-NORMALIZA-RESUME SECTION.
132600     MOVE 'S' TO WKS-NORM-PRIMERO
132700     PERFORM 901-BUSCA-MINMAX-RESUME
132800         VARYING IDX-EQ FROM 1 BY 1
132900         UNTIL IDX-EQ > WKS-TOTAL-EQUIPOS
133000     COMPUTE WKS-NORM-RANGO = WKS-NORM-MAX - WKS-NORM-MIN
133100     PERFORM 901-APLICA-NORMAL-RESUME
133200         VARYING IDX-EQ FROM 1 BY 1
133300         UNTIL IDX-EQ > WKS-TOTAL-EQUIPOS.
133400 901-NORMALIZA-RESUME-E. EXIT.
133500
133600 901-BUSCA-MINMAX-RESUME SECTION.
133700     IF WKS-NORM-ES-PRIMERO
133800        MOVE WKS-EQ-RESUME(IDX-EQ) TO WKS-NORM-MIN WKS-NORM-MAX
133900        MOVE 'N' TO WKS-NORM-PRIMERO
134000     ELSE
134100        IF WKS-EQ-RESUME(IDX-EQ) < WKS-NORM-MIN
134200           MOVE WKS-EQ-RESUME(IDX-EQ) TO WKS-NORM-MIN
134300        END-IF
134400        IF WKS-EQ-RESUME(IDX-EQ) > WKS-NORM-MAX
134500           MOVE WKS-EQ-RESUME(IDX-EQ) TO WKS-NORM-MAX
134600        END-IF
134700     END-IF.
134800 901-BUSCA-MINMAX-RESUME-E. EXIT.
134900
135000 901-APLICA-NORMAL-RESUME SECTION.
135100     IF WKS-NORM-RANGO = 0
135200        MOVE 0.5 TO WKS-EQ-RESUME-NORM(IDX-EQ)
135300     ELSE
135400        COMPUTE WKS-EQ-RESUME-NORM(IDX-EQ) ROUNDED =
135500           (WKS-EQ-RESUME(IDX-EQ) - WKS-NORM-MIN) / WKS-NORM-RANGO
135600     END-IF.
135700 901-APLICA-NORMAL-RESUME-E. EXIT.
135800
135900 902-NORMALIZA-PREDICTIVO SECTION.
136000     MOVE 'S' TO WKS-NORM-PRIMERO
136100     PERFORM 902-BUSCA-MINMAX-PREDICT
136200         VARYING IDX-EQ FROM 1 BY 1
136300         UNTIL IDX-EQ > WKS-TOTAL-EQUIPOS
136400     COMPUTE WKS-NORM-RANGO = WKS-NORM-MAX - WKS-NORM-MIN
136500     PERFORM 902-APLICA-NORMAL-PREDICT
136600         VARYING IDX-EQ FROM 1 BY 1
136700         UNTIL IDX-EQ > WKS-TOTAL-EQUIPOS.
136800 902-NORMALIZA-PREDICTIVO-E. EXIT.
136900
137000 902-BUSCA-MINMAX-PREDICT SECTION.
137100     IF WKS-NORM-ES-PRIMERO
137200        MOVE WKS-EQ-PREDICTIVO(IDX-EQ) TO WKS-NORM-MIN WKS-NORM-MAX
137300        MOVE 'N' TO WKS-NORM-PRIMERO
137400     ELSE
137500        IF WKS-EQ-PREDICTIVO(IDX-EQ) < WKS-NORM-MIN
137600           MOVE WKS-EQ-PREDICTIVO(IDX-EQ) TO WKS-NORM-MIN
137700        END-IF
137800        IF WKS-EQ-PREDICTIVO(IDX-EQ) > WKS-NORM-MAX
137900           MOVE WKS-EQ-PREDICTIVO(IDX-EQ) TO WKS-NORM-MAX
138000        END-IF
138100     END-IF.
138200 902-BUSCA-MINMAX-PREDICT-E. EXIT.
138300
138400 902-APLICA-NORMAL-PREDICT SECTION.
138500     IF WKS-NORM-RANGO = 0
138600        MOVE 0.5 TO WKS-EQ-PREDICT-NORM(IDX-EQ)
138700     ELSE
138800        COMPUTE WKS-EQ-PREDICT-NORM(IDX-EQ) ROUNDED =
138900           (WKS-EQ-PREDICTIVO(IDX-EQ) - WKS-NORM-MIN) /
139000            WKS-NORM-RANGO
139100     END-IF.
139200 902-APLICA-NORMAL-PREDICT-E. EXIT.
139300
139400 903-NORMALIZA-SOR SECTION.
139500     MOVE 'S' TO WKS-NORM-PRIMERO
139600     PERFORM 903-BUSCA-MINMAX-SOR
139700         VARYING IDX-EQ FROM 1 BY 1
139800         UNTIL IDX-EQ > WKS-TOTAL-EQUIPOS
139900     COMPUTE WKS-NORM-RANGO = WKS-NORM-MAX - WKS-NORM-MIN
140000     PERFORM 903-APLICA-NORMAL-SOR
140100         VARYING IDX-EQ FROM 1 BY 1
140200         UNTIL IDX-EQ > WKS-TOTAL-EQUIPOS.
140300 903-NORMALIZA-SOR-E. EXIT.
140400
140500 903-BUSCA-MINMAX-SOR SECTION.
140600     IF WKS-NORM-ES-PRIMERO
140700        MOVE WKS-EQ-SOR(IDX-EQ) TO WKS-NORM-MIN WKS-NORM-MAX
140800        MOVE 'N' TO WKS-NORM-PRIMERO
140900     ELSE
141000        IF WKS-EQ-SOR(IDX-EQ) < WKS-NORM-MIN
141100           MOVE WKS-EQ-SOR(IDX-EQ) TO WKS-NORM-MIN
141200        END-IF
141300        IF WKS-EQ-SOR(IDX-EQ) > WKS-NORM-MAX
141400           MOVE WKS-EQ-SOR(IDX-EQ) TO WKS-NORM-MAX
141500        END-IF
141600     END-IF.
141700 903-BUSCA-MINMAX-SOR-E. EXIT.
141800
141900 903-APLICA-NORMAL-SOR SECTION.
142000     IF WKS-NORM-RANGO = 0
142100        MOVE 0.5 TO WKS-EQ-SOR-NORM(IDX-EQ)
142200     ELSE
142300        COMPUTE WKS-EQ-SOR-NORM(IDX-EQ) ROUNDED =
142400           (WKS-EQ-SOR(IDX-EQ) - WKS-NORM-MIN) / WKS-NORM-RANGO
142500     END-IF.
142600 903-APLICA-NORMAL-SOR-E. EXIT.
142700
142800 904-NORMALIZA-SOS SECTION.
142900     MOVE 'S' TO WKS-NORM-PRIMERO
143000     PERFORM 904-BUSCA-MINMAX-SOS
143100         VARYING IDX-EQ FROM 1 BY 1
143200         UNTIL IDX-EQ > WKS-TOTAL-EQUIPOS
143300     COMPUTE WKS-NORM-RANGO = WKS-NORM-MAX - WKS-NORM-MIN
143400     PERFORM 904-APLICA-NORMAL-SOS
143500         VARYING IDX-EQ FROM 1 BY 1
143600         UNTIL IDX-EQ > WKS-TOTAL-EQUIPOS.
143700 904-NORMALIZA-SOS-E. EXIT.
143800
143900 904-BUSCA-MINMAX-SOS SECTION.
144000     IF WKS-NORM-ES-PRIMERO
144100        MOVE WKS-EQ-SOS(IDX-EQ) TO WKS-NORM-MIN WKS-NORM-MAX
144200        MOVE 'N' TO WKS-NORM-PRIMERO
144300     ELSE
144400        IF WKS-EQ-SOS(IDX-EQ) < WKS-NORM-MIN
144500           MOVE WKS-EQ-SOS(IDX-EQ) TO WKS-NORM-MIN
144600        END-IF
144700        IF WKS-EQ-SOS(IDX-EQ) > WKS-NORM-MAX
144800           MOVE WKS-EQ-SOS(IDX-EQ) TO WKS-NORM-MAX
144900        END-IF
145000     END-IF.
145100 904-BUSCA-MINMAX-SOS-E. EXIT.
145200
145300 904-APLICA-NORMAL-SOS SECTION.
145400     IF WKS-NORM-RANGO = 0
145500        MOVE 0.5 TO WKS-EQ-SOS-NORM(IDX-EQ)
145600     ELSE
145700        COMPUTE WKS-EQ-SOS-NORM(IDX-EQ) ROUNDED =
145800           (WKS-EQ-SOS(IDX-EQ) - WKS-NORM-MIN) / WKS-NORM-RANGO
145900     END-IF.
146000 904-APLICA-NORMAL-SOS-E. EXIT.
146100
146200*****************************************************************
146300*   RANGO DE SOR Y SOS POR SEPARADO (RANGO DENSO, EMPATES         *
146400*   COMPARTEN EL RANGO MAS BAJO) -- SE USAN COMO CRITERIO DE      *
146500*   DESEMPATE 4 Y 5 MAS ABAJO, POR LO QUE DEBEN QUEDAR LISTOS     *
146600*   ANTES DE ORDENAR EL COMPUESTO.                                *
146700*****************************************************************
146800 920-CALCULA-RANGO-SOR-SOS SECTION.
146900     PERFORM 920-RANGO-DE-UN-EQUIPO
147000         VARYING IDX-EQ FROM 1 BY 1
147100         UNTIL IDX-EQ > WKS-TOTAL-EQUIPOS.
147200 920-CALCULA-RANGO-SOR-SOS-E. EXIT.
147300
147400 920-RANGO-DE-UN-EQUIPO SECTION.
147500     MOVE 1 TO WKS-EQ-RANGO-SOR(IDX-EQ)
147600     MOVE 1 TO WKS-EQ-RANGO-SOS(IDX-EQ)
147700     PERFORM 920-CUENTA-MEJORES-SOR-SOS
147800         VARYING IDX-EQ2 FROM 1 BY 1
147900         UNTIL IDX-EQ2 > WKS-TOTAL-EQUIPOS.
148000 920-RANGO-DE-UN-EQUIPO-E. EXIT.
148100
148200 920-CUENTA-MEJORES-SOR-SOS SECTION.
148300     IF WKS-EQ-SOR(IDX-EQ2) > WKS-EQ-SOR(IDX-EQ)
148400        ADD 1 TO WKS-EQ-RANGO-SOR(IDX-EQ)
148500     END-IF
148600     IF WKS-EQ-SOS(IDX-EQ2) > WKS-EQ-SOS(IDX-EQ)
148700        ADD 1 TO WKS-EQ-RANGO-SOS(IDX-EQ)
148800     END-IF.
148900 920-CUENTA-MEJORES-SOR-SOS-E. EXIT.
149000
149100*****************************************************************
149200*   PUNTAJE COMPUESTO (50/30/10/10), ORDENAMIENTO BURBUJA         *
149300*   DESCENDENTE DE LA TABLA WKS-ORDEN Y ASIGNACION DE RANGO FINAL.*
149400*   EL DESEMPATE, CUANDO DOS COMPUESTOS CASI COINCIDEN (MENOS DE  *
149500*   0.01 DE DIFERENCIA), SE RESUELVE PRIMERO AQUI MISMO CON       *
149600*   CABEZA A CABEZA (YA TENEMOS LA TABLA DE JUEGOS EN MEMORIA) Y  *
149700*   SOLO SI NO JUGARON ENTRE SI SE LLAMA A CFPTBRK PARA LOS PASOS *
149800*   4, 5 Y 6 DE LA RUTINA OFICIAL DE DESEMPATE.                   *
149900*****************************************************************
150000 900-CALCULA-COMPOSITE-Y-RANGO SECTION.
150100     PERFORM 900-CALCULA-UN-COMPUESTO
150200         VARYING IDX-EQ FROM 1 BY 1
150300         UNTIL IDX-EQ > WKS-TOTAL-EQUIPOS
150400     PERFORM 900-INICIALIZA-ORDEN
150500         VARYING IDX-OR FROM 1 BY 1
150600         UNTIL IDX-OR > WKS-TOTAL-EQUIPOS
150700     PERFORM 930-BURBUJA-DESCENDENTE
150800         UNTIL NOT WKS-HUBO-CAMBIO
150900     PERFORM 900-ASIGNA-RANGO-FINAL
151000         VARYING IDX-OR FROM 1 BY 1
151100         UNTIL IDX-OR > WKS-TOTAL-EQUIPOS.
151200 900-CALCULA-COMPOSITE-Y-RANGO-E. EXIT.
151300
151400 900-CALCULA-UN-COMPUESTO SECTION.
151500     COMPUTE WKS-EQ-COMPUESTO(IDX-EQ) ROUNDED =
151600        (0.50 * WKS-EQ-RESUME-NORM(IDX-EQ)) +
151700        (0.30 * WKS-EQ-PREDICT-NORM(IDX-EQ)) +
151800        (0.10 * WKS-EQ-SOR-NORM(IDX-EQ))     +
151900        (0.10 * WKS-EQ-SOS-NORM(IDX-EQ)).
152000 900-CALCULA-UN-COMPUESTO-E. EXIT.
152100
152200 900-INICIALIZA-ORDEN SECTION.
152300     SET WKS-ORDEN-INDICE(IDX-OR) TO IDX-OR.
152400 900-INICIALIZA-ORDEN-E. EXIT.
152500
152600 900-ASIGNA-RANGO-FINAL SECTION.
152700     SET IDX-EQ TO WKS-ORDEN-INDICE(IDX-OR)
152800     SET WKS-EQ-RANGO(IDX-EQ) TO IDX-OR.
152900 900-ASIGNA-RANGO-FINAL-E. EXIT.
153000
153100*     ---------------------------------------------------------
153200*     UNA PASADA DE LA BURBUJA.  IDX-OR RECORRE LA TABLA Y SE
153300*     COMPARA CADA PAR ADYACENTE; SI EL DE ABAJO DEBE IR ARRIBA
153400*     SE INTERCAMBIAN LOS INDICES (NO LOS DATOS DEL EQUIPO).
153500*     ---------------------------------------------------------
153600 930-BURBUJA-DESCENDENTE SECTION.
153700     MOVE 'N' TO WKS-SWAP
153800     PERFORM 930-COMPARA-PAR-ADYACENTE
153900         VARYING IDX-OR FROM 1 BY 1
154000         UNTIL IDX-OR > WKS-TOTAL-EQUIPOS - 1.
154100 930-BURBUJA-DESCENDENTE-E. EXIT.
154200
154300 930-COMPARA-PAR-ADYACENTE SECTION.
154400     SET IDX-EQ  TO WKS-ORDEN-INDICE(IDX-OR)
154500     SET IDX-EQ2 TO WKS-ORDEN-INDICE(IDX-OR + 1)
154600     PERFORM 930-DECIDE-ORDEN-PAR
154700     IF WKS-DESEMPATE-RESULTADO = 'B'
154800        SET WKS-TEMP-INDICE       TO WKS-ORDEN-INDICE(IDX-OR)
154900        SET WKS-ORDEN-INDICE(IDX-OR)     TO IDX-EQ2
155000        SET WKS-ORDEN-INDICE(IDX-OR + 1) TO WKS-TEMP-INDICE
155100        MOVE 'S' TO WKS-SWAP
155200     END-IF.
155300 930-COMPARA-PAR-ADYACENTE-E. EXIT.
155400
155500*     ---------------------------------------------------------
155600*     RESULTADO 'A' = GANA EL DE ARRIBA (IDX-EQ), 'B' = GANA EL
155700*     DE ABAJO (IDX-EQ2) Y POR TANTO DEBEN INTERCAMBIARSE.
155800*     ---------------------------------------------------------
155900 930-DECIDE-ORDEN-PAR SECTION.
156000*    TK-55031 EDRD - LA DIFERENCIA SE SACA UNA SOLA VEZ Y SE
156100*    PRUEBA A AMBOS LADOS DE CERO, PARA QUE EL EQUIPO DE ABAJO
156200*    TAMBIEN ENTRE AL DESEMPATE OFICIAL CUANDO VA ADELANTE POR
156300*    MENOS DE 0.01 (ANTES SOLO EL DE ARRIBA RECIBIA ESE TRATO).
156400     MOVE 'A' TO WKS-DESEMPATE-RESULTADO
156500     COMPUTE WKS-DIF-COMPUESTO =
156600         WKS-EQ-COMPUESTO(IDX-EQ) - WKS-EQ-COMPUESTO(IDX-EQ2)
156700     IF WKS-DIF-COMPUESTO < 0.01 AND WKS-DIF-COMPUESTO > -0.01
156800        PERFORM 935-DESEMPATE-CABEZA-A-CABEZA
156900        IF WKS-DESEMPATE-RESULTADO = ' '
157000           PERFORM 940-DESEMPATE-VIA-CFPTBRK
157100        END-IF
157200     ELSE
157300        IF WKS-DIF-COMPUESTO < 0
157400           MOVE 'B' TO WKS-DESEMPATE-RESULTADO
157500        END-IF
157600     END-IF.
157700 930-DECIDE-ORDEN-PAR-E. EXIT.
157800
157900*     ---------------------------------------------------------
158000*     PASO 2 DEL DESEMPATE OFICIAL: SI LOS DOS EQUIPOS SE
158100*     ENFRENTARON, GANA EL QUE SE LLEVO EL ULTIMO JUEGO ENTRE
158200*     ELLOS.  DEJA WKS-DESEMPATE-RESULTADO EN ESPACIO SI NUNCA
158300*     SE ENFRENTARON, PARA QUE EL PASO SIGUIENTE SIGA LA RUTINA.
158400*     ---------------------------------------------------------
158500 935-DESEMPATE-CABEZA-A-CABEZA SECTION.
158600     MOVE SPACE TO WKS-DESEMPATE-RESULTADO
158700     PERFORM 935-REVISA-UN-JUEGO
158800         VARYING IDX-JG FROM 1 BY 1
158900         UNTIL IDX-JG > WKS-TOTAL-JUEGOS.
159000 935-DESEMPATE-CABEZA-A-CABEZA-E. EXIT.
159100
159200 935-REVISA-UN-JUEGO SECTION.
159300     IF (WKS-JG-IDX-LOCAL(IDX-JG) = IDX-EQ AND
159400         WKS-JG-IDX-VISITA(IDX-JG) = IDX-EQ2) OR
159500        (WKS-JG-IDX-LOCAL(IDX-JG) = IDX-EQ2 AND
159600         WKS-JG-IDX-VISITA(IDX-JG) = IDX-EQ)
159700        PERFORM 935-FIJA-GANADOR-DEL-JUEGO
159800     END-IF.
159900 935-REVISA-UN-JUEGO-E. EXIT.
160000
160100 935-FIJA-GANADOR-DEL-JUEGO SECTION.
160200     IF WKS-JG-MARCADOR-LOCAL(IDX-JG) >= WKS-JG-MARCADOR-VISITA(IDX-JG)
160300        IF WKS-JG-IDX-LOCAL(IDX-JG) = IDX-EQ
160400           MOVE 'A' TO WKS-DESEMPATE-RESULTADO
160500        ELSE
160600           MOVE 'B' TO WKS-DESEMPATE-RESULTADO
160700        END-IF
160800     ELSE
160900        IF WKS-JG-IDX-VISITA(IDX-JG) = IDX-EQ
161000           MOVE 'A' TO WKS-DESEMPATE-RESULTADO
161100        ELSE
161200           MOVE 'B' TO WKS-DESEMPATE-RESULTADO
161300        END-IF
161400     END-IF.
161500 935-FIJA-GANADOR-DEL-JUEGO-E. EXIT.
161600
161700*     ---------------------------------------------------------
161800*     PASOS 4/5/6 DEL DESEMPATE OFICIAL (SOS, SOR, Y POR ULTIMO
161900*     EL COMPUESTO MAS ALTO), DELEGADOS AL SUBPROGRAMA CFPTBRK.
162000*     EL PASO 3 (RIVALES EN COMUN) QUEDA DOCUMENTADO EN EL
162100*     PROCEDIMIENTO OFICIAL DEL COMITE PERO NUNCA SE HA APLICADO
162200*     EN LA PRACTICA, POR LO QUE NO SE IMPLEMENTA.
162300*     ---------------------------------------------------------
162400 940-DESEMPATE-VIA-CFPTBRK SECTION.
162500     MOVE WKS-EQ-COMPUESTO(IDX-EQ)      TO WKS-TBRK-COMPUESTO-A
162600     MOVE WKS-EQ-COMPUESTO(IDX-EQ2)     TO WKS-TBRK-COMPUESTO-B
162700     MOVE WKS-EQ-RANGO-SOS(IDX-EQ)      TO WKS-TBRK-SOS-RANGO-A
162800     MOVE WKS-EQ-RANGO-SOS(IDX-EQ2)     TO WKS-TBRK-SOS-RANGO-B
162900     MOVE WKS-EQ-RANGO-SOR(IDX-EQ)      TO WKS-TBRK-SOR-RANGO-A
163000     MOVE WKS-EQ-RANGO-SOR(IDX-EQ2)     TO WKS-TBRK-SOR-RANGO-B
163100     CALL 'CFPTBRK' USING WKS-TBRK-PARMS
163200     MOVE WKS-TBRK-RESULTADO TO WKS-DESEMPATE-RESULTADO.
163300 940-DESEMPATE-VIA-CFPTBRK-E. EXIT.
163400
163500*****************************************************************
163600*   ESCRITURA DE RATINGS-OUT YA EN EL ORDEN FINAL (WKS-ORDEN).    *
163700*****************************************************************
163800 950-ESCRIBE-RATINGS-OUT SECTION.
163900     SET IDX-EQ TO WKS-ORDEN-INDICE(IDX-OR)
164000     MOVE WKS-EQ-NOMBRE(IDX-EQ)          TO CFTR-EQUIPO
164100     MOVE WKS-EQ-GANADOS(IDX-EQ)         TO CFTR-GANADOS
164200     MOVE WKS-EQ-PERDIDOS(IDX-EQ)        TO CFTR-PERDIDOS
164300     MOVE WKS-EQ-PORCENTAJE(IDX-EQ)      TO CFTR-PORCENTAJE-GANA
164400     MOVE WKS-EQ-COLLEY(IDX-EQ)          TO CFTR-CALIF-COLLEY
164500     MOVE WKS-EQ-MASSEY(IDX-EQ)          TO CFTR-CALIF-MASSEY
164600     MOVE WKS-EQ-ELO(IDX-EQ)             TO CFTR-CALIF-ELO
164700     MOVE WKS-EQ-RESUME(IDX-EQ)          TO CFTR-PUNTAJE-RESUME
164800     MOVE WKS-EQ-PREDICTIVO(IDX-EQ)      TO CFTR-PUNTAJE-PREDICT
164900     MOVE WKS-EQ-SOR(IDX-EQ)             TO CFTR-PUNTAJE-SOR
165000     MOVE WKS-EQ-SOS(IDX-EQ)             TO CFTR-PUNTAJE-SOS
165100     MOVE WKS-EQ-COMPUESTO(IDX-EQ)       TO CFTR-PUNTAJE-COMPUESTO
165200     MOVE WKS-EQ-RANGO(IDX-EQ)           TO CFTR-RANGO
165300     MOVE WKS-EQ-RANGO-SOR(IDX-EQ)       TO CFTR-RANGO-SOR
165400     MOVE WKS-EQ-RANGO-SOS(IDX-EQ)       TO CFTR-RANGO-SOS
165500     MOVE WKS-EQ-CONFERENCIA(IDX-EQ)     TO CFTR-CONFERENCIA
165600     MOVE WKS-EQ-CAMPEON(IDX-EQ)         TO CFTR-BANDERA-CAMPEON
165700     WRITE REG-RATOUT
165800     IF FS-RATOUT NOT EQUAL 0
165900        MOVE 'RATOUT'  TO ARCHIVO
166000        MOVE 'ESCRIBIR' TO ACCION
166100        MOVE WKS-EQ-NOMBRE(IDX-EQ) TO LLAVE
166200        CALL 'DEBD1R00' USING PROGRAMA ARCHIVO ACCION LLAVE
166300                              FS-RATOUT FSE-RATOUT
166400     END-IF.
166500 950-ESCRIBE-RATINGS-OUT-E. EXIT.
166600
