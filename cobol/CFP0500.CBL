000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* FECHA       : 13/08/2026                                       *
000400* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000500* INSTALACION : BANCO INDUSTRIAL, S.A. - SEMILLERO CFP            *
000600* PROGRAMA    : CFP0500                                          *
000700* TIPO        : BATCH                                            *
000800* DESCRIPCION : VALIDA LOS CUATRO MODELOS DE CALIFICACION         *
000900*             : (COMPUESTO, ELO SIMPLE, SRS SIMPLE, CANCHA LOCAL) *
001000*             : CONTRA LA DECISION REAL DEL COMITE (CFPRANK).     *
001100*             : CALCULA CORRELACION DE SPEARMAN, EXACTITUD DE     *
001200*             : SELECCION, EXACTITUD DE SEMBRADO Y METRICAS DE    *
001300*             : PREDICCION DE JUEGOS (MAE, RMSE Y BRIER) PARA     *
001400*             : CADA MODELO Y PUBLICA EL REPORTE COMPARATIVO.     *
001500* ARCHIVOS    : GAMES, CFPRANK, RATINGS-OUT, ELO-OUT, SRS-OUT,    *
001600*             : HOMEFLD-OUT (ENTRADA); VALIDATION-REPORT (SALIDA) *
001700* PROGRAMA(S) : CFPMATH                                           *
001800* SECURITY    : PUBLICO DENTRO DEL SHOP - SIN RESTRICCION        *
001900******************************************************************
002000* BITACORA DE CAMBIOS                                            *
002100*------------------------------------------------------------------
002200* 13/08/2026 EDRD TK-55021 CREACION INICIAL: SPEARMAN, EXACTITUD  *
002300*                          DE SELECCION Y DE SEMBRADO, METRICAS   *TK55021
002400*                          DE PREDICCION PARA LOS CUATRO MODELOS  *TK55021
002500* 13/08/2026 EDRD TK-55022 SE AGREGA EL REPORTE IMPRESO           *
002600*                          VALIDATION-REPORT CON UN BLOQUE POR    *TK55022
002700*                          MODELO Y TOTALES DE CONTROL            *TK55022
002750* 10/08/2026 EDRD TK-55033 EL PIE DEL REPORTE NO IMPRIMIA EL      *
002760*                          TOTAL DE EQUIPOS CLASIFICADOS, SOLO    *TK55033
002770*                          EL DE JUEGOS LEIDOS. SE AGREGA.        *TK55033
002800******************************************************************
002900 PROGRAM-ID.    CFP0500.
003000 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
003100 INSTALLATION.  BANCO INDUSTRIAL, S.A. - SEMILLERO CFP.
003200 DATE-WRITTEN.  13/08/2026.
003300 DATE-COMPILED.
003400 SECURITY.      PUBLICO DENTRO DEL SHOP - SIN RESTRICCION.
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT GAMES            ASSIGN TO GAMES
004200            ORGANIZATION IS LINE SEQUENTIAL
004300            FILE STATUS  IS FS-GAMES     FSE-GAMES.
004400     SELECT CFPRANK          ASSIGN TO CFPRANK
004500            ORGANIZATION IS LINE SEQUENTIAL
004600            FILE STATUS  IS FS-CFPRANK   FSE-CFPRANK.
004700     SELECT RATINGS-OUT      ASSIGN TO RATOUT
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS  IS FS-RATOUT    FSE-RATOUT.
005000     SELECT ELO-OUT          ASSIGN TO ELOOUT
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS  IS FS-ELOOUT    FSE-ELOOUT.
005300     SELECT SRS-OUT          ASSIGN TO SRSOUT
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS  IS FS-SRSOUT    FSE-SRSOUT.
005600     SELECT HOMEFLD-OUT      ASSIGN TO HOMEOUT
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS FS-HOMEOUT   FSE-HOMEOUT.
005900     SELECT VALIDATION-REPORT ASSIGN TO VALIDRPT
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS  IS FS-VALIDRPT  FSE-VALIDRPT.
006200 DATA DIVISION.
006300 FILE SECTION.
006400*               MAESTRO DE JUEGOS YA JUGADOS (ENTRADA)
006500 FD  GAMES.
006600     COPY CFGMREC.
006700*               LISTA DE 12 EQUIPOS DEL COMITE, EN ORDEN (ENTRADA)
006800 FD  CFPRANK.
006900     COPY CFCRREC.
007000*               LOS CUATRO ARCHIVOS DE CALIFICACION SE LEEN COMO
007100*               BUFFER PLANO Y SE PASAN AL AREA COMUN REG-RATOUT DE
007200*               WORKING-STORAGE (MISMO TRUCO QUE USA CFP0200 AL
007300*               ESCRIBIRLOS, AQUI NADA MAS AL REVES)
007400 FD  RATINGS-OUT.
007500 01  REG-RATOUT-BUF             PIC X(130).
007600 FD  ELO-OUT.
007700 01  REG-ELOOUT-BUF             PIC X(130).
007800 FD  SRS-OUT.
007900 01  REG-SRSOUT-BUF             PIC X(130).
008000 FD  HOMEFLD-OUT.
008100 01  REG-HOMEOUT-BUF            PIC X(130).
008200*               REPORTE COMPARATIVO DE VALIDACION (SALIDA)
008300 FD  VALIDATION-REPORT.
008400 01  REG-VALIDRPT               PIC X(80).
008500 WORKING-STORAGE SECTION.
008600*                     VARIABLES FILE STATUS / ERROR
008700******************************************************************
008800 01  WKS-FS-STATUS.
008900     05  FS-GAMES              PIC 9(02)  VALUE ZEROS.
009000     05  FSE-GAMES             PIC X(02)  VALUE SPACES.
009100     05  FS-CFPRANK            PIC 9(02)  VALUE ZEROS.
009200     05  FSE-CFPRANK           PIC X(02)  VALUE SPACES.
009300     05  FS-RATOUT             PIC 9(02)  VALUE ZEROS.
009400     05  FSE-RATOUT            PIC X(02)  VALUE SPACES.
009500     05  FS-ELOOUT             PIC 9(02)  VALUE ZEROS.
009600     05  FSE-ELOOUT            PIC X(02)  VALUE SPACES.
009700     05  FS-SRSOUT             PIC 9(02)  VALUE ZEROS.
009800     05  FSE-SRSOUT            PIC X(02)  VALUE SPACES.
009900     05  FS-HOMEOUT            PIC 9(02)  VALUE ZEROS.
010000     05  FSE-HOMEOUT           PIC X(02)  VALUE SPACES.
010100     05  FS-VALIDRPT           PIC 9(02)  VALUE ZEROS.
010200     05  FSE-VALIDRPT          PIC X(02)  VALUE SPACES.
010300     05  WKS-PROGRAMA          PIC X(08)  VALUE 'CFP0500'.
010400     05  WKS-ARCHIVO           PIC X(10)  VALUE SPACES.
010500     05  WKS-ACCION            PIC X(10)  VALUE SPACES.
010600     05  WKS-LLAVE             PIC X(20)  VALUE SPACES.
010700******************************************************************
010800*                      BANDERAS DE FIN DE ARCHIVO                *
010900******************************************************************
011000 01  WKS-BANDERAS.
011100     05  WKS-FIN-GAMES         PIC 9(01)  VALUE ZERO COMP.
011200         88  FIN-GAMES                    VALUE 1.
011300     05  WKS-FIN-CFPRANK       PIC 9(01)  VALUE ZERO COMP.
011400         88  FIN-CFPRANK                  VALUE 1.
011500     05  WKS-FIN-MODELO        PIC 9(01)  VALUE ZERO COMP.
011600         88  FIN-MODELO                   VALUE 1.
011700     05  WKS-EQUIPO-HALLADO    PIC X(01)  VALUE 'N'.
011800         88  EQUIPO-HALLADO                VALUE 'Y'.
011900******************************************************************
012000*                  CONTADORES Y SUBSCRITOS GENERALES             *
012100******************************************************************
012200 01  WKS-CONTADORES.
012300     05  WKS-TOTAL-JUEGOS      PIC 9(04)  VALUE ZERO COMP.
012400     05  WKS-TOTAL-COMITE      PIC 9(02)  VALUE ZERO COMP.
012500     05  WKS-TOTAL-MODELO      PIC 9(03)  VALUE ZERO COMP.
012600     05  WKS-MODELO-ACTUAL     PIC 9(01)  VALUE ZERO COMP.
012700         88  MODELO-ES-COMPUESTO           VALUE 1.
012800         88  MODELO-ES-ELO                 VALUE 2.
012900         88  MODELO-ES-SRS                 VALUE 3.
013000         88  MODELO-ES-HOME                VALUE 4.
013100     05  WKS-POS-LOCAL         PIC 9(03)  VALUE ZERO COMP.
013200     05  WKS-POS-VISITA        PIC 9(03)  VALUE ZERO COMP.
013300     05  WKS-N-COMUN           PIC 9(02)  VALUE ZERO COMP.
013400     05  WKS-INTERSECCION      PIC 9(02)  VALUE ZERO COMP.
013500     05  WKS-SEED-N            PIC 9(02)  VALUE ZERO COMP.
013600     05  WKS-SEED-EXACTOS      PIC 9(02)  VALUE ZERO COMP.
013700     05  WKS-SEED-DENTRO-1     PIC 9(02)  VALUE ZERO COMP.
013800     05  WKS-SEED-SUMA-DIF     PIC 9(03)  VALUE ZERO COMP.
013900     05  WKS-SEED-SUMA-DIF2    PIC 9(04)  VALUE ZERO COMP.
014000     05  WKS-PRED-N            PIC 9(04)  VALUE ZERO COMP.
014100     05  WKS-DIF-SEMBRADO      PIC S9(02) VALUE ZERO COMP.
014200 01  WKS-MATCH-POS-COMITE.
014300     05  WKS-MP  OCCURS 12 TIMES           PIC 9(02) COMP.
014400 01  IDX-JG                    PIC 9(04)  VALUE ZERO COMP.
014500 01  IDX-CM                    PIC 9(02)  VALUE ZERO COMP.
014600 01  IDX-MD                    PIC 9(03)  VALUE ZERO COMP.
014700 01  IDX-TP                    PIC 9(02)  VALUE ZERO COMP.
014800******************************************************************
014900*          TABLA DE JUEGOS DE TEMPORADA YA JUGADOS (EN MEMORIA)  *
015000******************************************************************
015100 01  WKS-TABLA-JUEGOS.
015200     05  WKS-JG OCCURS 1 TO 1000 TIMES
015300              DEPENDING ON WKS-TOTAL-JUEGOS
015400              INDEXED BY IDX-TJ.
015500         10  WKS-JG-LOCAL         PIC X(20).
015600         10  WKS-JG-VISITA        PIC X(20).
015700         10  WKS-JG-MARC-LOCAL    PIC 9(03) COMP.
015800         10  WKS-JG-MARC-VISITA   PIC 9(03) COMP.
015900         10  WKS-JG-NEUTRAL       PIC X(01).
016000             88  JG-ES-NEUTRAL                 VALUE 'Y'.
016100******************************************************************
016200*          TABLA DE LOS 12 EQUIPOS SEGUN EL COMITE (EN MEMORIA)  *
016300******************************************************************
016400 01  WKS-TABLA-COMITE.
016500     05  WKS-CM OCCURS 12 TIMES INDEXED BY IDX-TC.
016600         10  WKS-CM-EQUIPO        PIC X(20).
016700         10  WKS-CM-RANGO         PIC 9(02) COMP.
016800******************************************************************
016900*     TABLA DEL MODELO QUE SE ESTA VALIDANDO EN EL PASE ACTUAL   *
017000*     (COMPUESTO, ELO, SRS O CANCHA LOCAL -- SE RECARGA EN CADA  *
017100*     UNO DE LOS CUATRO PASES DESDE SU PROPIO ARCHIVO DE ENTRADA *
017200******************************************************************
017300 01  WKS-TABLA-MODELO.
017400     05  WKS-MD OCCURS 1 TO 150 TIMES
017500              DEPENDING ON WKS-TOTAL-MODELO
017600              INDEXED BY IDX-MDX.
017700         10  WKS-MD-EQUIPO        PIC X(20).
017800         10  WKS-MD-RANGO         PIC 9(03) COMP.
017900         10  WKS-MD-RATING        PIC S9(04)V9(06).
018000 01  WKS-RATING-PROMEDIO         PIC S9(04)V9(06) VALUE ZEROS.
018100 01  WKS-RATING-SUMA             PIC S9(06)V9(06) VALUE ZEROS.
018200******************************************************************
018300*          AREA COMUN PARA LEER LOS CUATRO ARCHIVOS DE RATING    *
018400******************************************************************
018500 COPY CFTRREC.
018600******************************************************************
018700*         CAMPOS DE TRABAJO PARA LAS FORMULAS DE VALIDACION      *
018800******************************************************************
018900 01  WKS-SUMA-D2              PIC S9(05)   VALUE ZEROS COMP.
019000 01  WKS-RHO                  PIC S9(01)V9(06) VALUE ZEROS.
019100 01  WKS-SPEARMAN-VALIDO      PIC X(01)  VALUE 'N'.
019200     88  SPEARMAN-ES-VALIDO             VALUE 'Y'.
019300 01  WKS-SELECCION-PCT        PIC S9(03)V9(02) VALUE ZEROS.
019400 01  WKS-SEED-EXACTO-PCT      PIC S9(03)V9(02) VALUE ZEROS.
019500 01  WKS-SEED-DENTRO-PCT      PIC S9(03)V9(02) VALUE ZEROS.
019600 01  WKS-SEED-MAE             PIC S9(03)V9(06) VALUE ZEROS.
019700 01  WKS-SEED-RMSE            PIC S9(03)V9(06) VALUE ZEROS.
019800 01  WKS-PRED-SUMA-ABS        PIC S9(07)V9(02) VALUE ZEROS.
019900 01  WKS-PRED-SUMA-CUAD       PIC S9(09)V9(02) VALUE ZEROS.
020000 01  WKS-PRED-MAE             PIC S9(05)V9(06) VALUE ZEROS.
020100 01  WKS-PRED-RMSE            PIC S9(05)V9(06) VALUE ZEROS.
020200 01  WKS-BRIER-SUMA           PIC S9(05)V9(06) VALUE ZEROS.
020300 01  WKS-BRIER-SCORE          PIC S9(01)V9(06) VALUE ZEROS.
020400 01  WKS-MARGEN-PRED          PIC S9(03)V9(02) VALUE ZEROS.
020500 01  WKS-MARGEN-REAL          PIC S9(03)       VALUE ZEROS.
020600 01  WKS-ERROR-PRED           PIC S9(03)V9(02) VALUE ZEROS.
020700 01  WKS-RESULTADO-REAL       PIC 9(01)        VALUE ZERO.
020800 01  WKS-ELO-AJUST-LOCAL      PIC S9(04)V9(06) VALUE ZEROS.
020900 01  WKS-ELO-BONO-LOCAL       PIC S9(02)V9(06) VALUE 55.
021000 01  WKS-LOG-EXPONENTE        PIC S9(04)V9(06) VALUE ZEROS.
021100 01  WKS-LOG-DIEZ-X           PIC S9(04)V9(06) VALUE ZEROS.
021200 01  WKS-LOG-E                PIC S9(01)V9(06) VALUE ZEROS.
021300 01  WKS-BRIER-PROB           PIC S9(01)V9(06) VALUE ZEROS.
021400 01  WKS-BRIER-EXP-X          PIC S9(04)V9(06) VALUE ZEROS.
021500 01  WKS-MATH-FUNCION          PIC 9(01)       VALUE ZERO.
021600 01  WKS-MATH-ENTRADA          PIC S9(04)V9(06) VALUE ZEROS.
021700 01  WKS-MATH-SALIDA           PIC S9(04)V9(06) VALUE ZEROS.
021800******************************************************************
021900*     AREA DE IMPRESION Y CAMPOS EDITADOS PARA EL VALIDATION-    *
022000*     REPORT (LOS CAMPOS NUMERICOS NUNCA SE STRINGUEAN TAL       *
022100*     CUAL -- SE PASAN PRIMERO A UN CAMPO EDITADO CON PUNTO)     *
022200******************************************************************
022300 01  WKS-LINEA-REPORTE         PIC X(80) VALUE SPACES.
022400 01  WKS-REGLA-80              PIC X(80) VALUE ALL '='.
022500 01  WKS-REGLA-GUION-80        PIC X(80) VALUE ALL '-'.
022600 01  WKS-RHO-EDITADO           PIC -9.9999.
022700 01  WKS-SELECCION-EDITADA     PIC ZZ9.99.
022800 01  WKS-SEED-EXACTO-EDITADO   PIC ZZ9.99.
022900 01  WKS-SEED-DENTRO-EDITADO   PIC ZZ9.99.
023000 01  WKS-SEED-MAE-EDITADA      PIC ZZ9.99.
023100 01  WKS-SEED-RMSE-EDITADA     PIC ZZ9.99.
023200 01  WKS-PRED-MAE-EDITADA      PIC ZZZ9.99.
023300 01  WKS-PRED-RMSE-EDITADA     PIC ZZZ9.99.
023400 01  WKS-BRIER-EDITADO         PIC 9.9999.
023500 01  WKS-TOTAL-JUEGOS-EDITADO  PIC ZZZ9.
023600 01  WKS-TOTAL-MODELO-EDITADO  PIC ZZ9.
023700 01  WKS-N-COMUN-EDITADO       PIC Z9.
023800 01  WKS-INTERSECCION-EDITADA  PIC Z9.
023900 01  WKS-TOTAL-COMITE-EDITADO  PIC Z9.
024000******************************************************************
024100*     REDEFINES DE SOPORTE -- AYUDAN A LEER UN DUMP SIN TENER    *
024200*     QUE CALCULAR LOS MODULOS A MANO CUANDO SOPORTE REVISA UN   *
024300*     RECHAZO DE VALIDACION                                       *
024400******************************************************************
024500 01  WKS-MARCADORES-COPIA      PIC 9(06)  VALUE ZEROS.
024600 01  WKS-MARCADORES-R REDEFINES WKS-MARCADORES-COPIA.
024700     05  WKS-MC-LOCAL-PARTE    PIC 9(03).
024800     05  WKS-MC-VISITA-PARTE   PIC 9(03).
024900 01  WKS-RANGOS-COPIA          PIC 9(04)  VALUE ZEROS.
025000 01  WKS-RANGOS-R REDEFINES WKS-RANGOS-COPIA.
025100     05  WKS-RC-MODELO-PARTE   PIC 9(02).
025200     05  WKS-RC-COMITE-PARTE   PIC 9(02).
025300 01  WKS-BRIER-SUMA-COPIA      PIC S9(03)V9(06) VALUE ZEROS.
025400 01  WKS-BRIER-SUMA-R REDEFINES WKS-BRIER-SUMA-COPIA.
025500     05  WKS-BS-ENTERO-PARTE   PIC S9(03).
025600     05  WKS-BS-FRACCION-PARTE PIC 9(06).
025700 PROCEDURE DIVISION.
025800 000-PRINCIPAL SECTION.
025900     PERFORM 050-ABRE-ARCHIVOS-COMUNES
026000     PERFORM 100-CARGA-JUEGOS
026100     PERFORM 150-CARGA-COMITE
026200     PERFORM 060-CIERRA-ARCHIVOS-COMUNES
026300     PERFORM 760-ABRE-VALIDRPT
026400     MOVE 1 TO WKS-MODELO-ACTUAL
026500     PERFORM 200-CARGA-MODELO-COMPUESTO
026600     PERFORM 600-VALIDA-MODELO-ACTUAL
026700     MOVE 2 TO WKS-MODELO-ACTUAL
026800     PERFORM 210-CARGA-MODELO-ELO
026900     PERFORM 600-VALIDA-MODELO-ACTUAL
027000     MOVE 3 TO WKS-MODELO-ACTUAL
027100     PERFORM 220-CARGA-MODELO-SRS
027200     PERFORM 600-VALIDA-MODELO-ACTUAL
027300     MOVE 4 TO WKS-MODELO-ACTUAL
027400     PERFORM 230-CARGA-MODELO-HOME
027500     PERFORM 600-VALIDA-MODELO-ACTUAL
027600     PERFORM 780-CIERRA-VALIDRPT
027700     STOP RUN.
027800 000-PRINCIPAL-E. EXIT.
027900
028000*                ----- APERTURA Y CIERRE DE ARCHIVOS -----
028100 050-ABRE-ARCHIVOS-COMUNES SECTION.
028200     OPEN INPUT GAMES CFPRANK
028300     IF FS-GAMES NOT = 0
028400        MOVE 'GAMES'    TO WKS-ARCHIVO
028500        PERFORM 070-ERROR-ARCHIVO
028600     END-IF
028700     IF FS-CFPRANK NOT = 0
028800        MOVE 'CFPRANK'  TO WKS-ARCHIVO
028900        PERFORM 070-ERROR-ARCHIVO
029000     END-IF.
029100 050-ABRE-ARCHIVOS-COMUNES-E. EXIT.
029200
029300 060-CIERRA-ARCHIVOS-COMUNES SECTION.
029400     CLOSE GAMES CFPRANK.
029500 060-CIERRA-ARCHIVOS-COMUNES-E. EXIT.
029600
029700 070-ERROR-ARCHIVO SECTION.
029800     EVALUATE WKS-ARCHIVO
029900        WHEN 'GAMES'
030000           MOVE FS-GAMES    TO FSE-GAMES
030100           MOVE 'ABRIENDO'  TO WKS-ACCION
030200           CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO,
030300                WKS-ACCION, FS-GAMES, FSE-GAMES, WKS-LLAVE
030400        WHEN 'CFPRANK'
030500           MOVE FS-CFPRANK  TO FSE-CFPRANK
030600           MOVE 'ABRIENDO'  TO WKS-ACCION
030700           CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO,
030800                WKS-ACCION, FS-CFPRANK, FSE-CFPRANK, WKS-LLAVE
030900        WHEN 'RATOUT'
031000           MOVE FS-RATOUT   TO FSE-RATOUT
031100           MOVE 'ABRIENDO'  TO WKS-ACCION
031200           CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO,
031300                WKS-ACCION, FS-RATOUT, FSE-RATOUT, WKS-LLAVE
031400        WHEN 'ELOOUT'
031500           MOVE FS-ELOOUT   TO FSE-ELOOUT
031600           MOVE 'ABRIENDO'  TO WKS-ACCION
031700           CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO,
031800                WKS-ACCION, FS-ELOOUT, FSE-ELOOUT, WKS-LLAVE
031900        WHEN 'SRSOUT'
032000           MOVE FS-SRSOUT   TO FSE-SRSOUT
032100           MOVE 'ABRIENDO'  TO WKS-ACCION
032200           CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO,
032300                WKS-ACCION, FS-SRSOUT, FSE-SRSOUT, WKS-LLAVE
032400        WHEN 'HOMEOUT'
032500           MOVE FS-HOMEOUT  TO FSE-HOMEOUT
032600           MOVE 'ABRIENDO'  TO WKS-ACCION
032700           CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO,
032800                WKS-ACCION, FS-HOMEOUT, FSE-HOMEOUT, WKS-LLAVE
032900        WHEN 'VALIDRPT'
033000           MOVE FS-VALIDRPT TO FSE-VALIDRPT
033100           MOVE 'ABRIENDO'  TO WKS-ACCION
033200           CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO,
033300                WKS-ACCION, FS-VALIDRPT, FSE-VALIDRPT, WKS-LLAVE
033400     END-EVALUATE
033500     MOVE 91 TO RETURN-CODE
033600     STOP RUN.
033700 070-ERROR-ARCHIVO-E. EXIT.
033800
033900*                ----- CARGA DE JUEGOS DE TEMPORADA -----
034000 100-CARGA-JUEGOS SECTION.
034100     PERFORM 110-LEE-UN-JUEGO
034200     PERFORM 120-REGISTRA-JUEGO
034300         UNTIL FIN-GAMES.
034400 100-CARGA-JUEGOS-E. EXIT.
034500
034600 110-LEE-UN-JUEGO SECTION.
034700     READ GAMES
034800        AT END
034900           SET FIN-GAMES TO TRUE
035000     END-READ.
035100 110-LEE-UN-JUEGO-E. EXIT.
035200
035300 120-REGISTRA-JUEGO SECTION.
035400     ADD 1 TO WKS-TOTAL-JUEGOS
035500     MOVE CFGM-EQUIPO-LOCAL
035600        TO WKS-JG-LOCAL(WKS-TOTAL-JUEGOS)
035700     MOVE CFGM-EQUIPO-VISITA
035800        TO WKS-JG-VISITA(WKS-TOTAL-JUEGOS)
035900     MOVE CFGM-MARCADOR-LOCAL
036000        TO WKS-JG-MARC-LOCAL(WKS-TOTAL-JUEGOS)
036100     MOVE CFGM-MARCADOR-VISITA
036200        TO WKS-JG-MARC-VISITA(WKS-TOTAL-JUEGOS)
036300     MOVE CFGM-BANDERA-NEUTRAL
036400        TO WKS-JG-NEUTRAL(WKS-TOTAL-JUEGOS)
036500     PERFORM 110-LEE-UN-JUEGO.
036600 120-REGISTRA-JUEGO-E. EXIT.
036700
036800*                ----- CARGA DE LA LISTA DEL COMITE -----
036900 150-CARGA-COMITE SECTION.
037000     PERFORM 160-LEE-UN-COMITE
037100     PERFORM 170-REGISTRA-COMITE
037200         UNTIL FIN-CFPRANK.
037300 150-CARGA-COMITE-E. EXIT.
037400
037500 160-LEE-UN-COMITE SECTION.
037600     READ CFPRANK
037700        AT END
037800           SET FIN-CFPRANK TO TRUE
037900     END-READ.
038000 160-LEE-UN-COMITE-E. EXIT.
038100
038200 170-REGISTRA-COMITE SECTION.
038300     ADD 1 TO WKS-TOTAL-COMITE
038400     MOVE CFCR-EQUIPO        TO WKS-CM-EQUIPO(WKS-TOTAL-COMITE)
038500     MOVE CFCR-RANGO-COMITE  TO WKS-CM-RANGO(WKS-TOTAL-COMITE)
038600     PERFORM 160-LEE-UN-COMITE.
038700 170-REGISTRA-COMITE-E. EXIT.
038800
038900*                ----- CARGA DE CADA UNO DE LOS CUATRO MODELOS -----
039000 200-CARGA-MODELO-COMPUESTO SECTION.
039100     MOVE ZERO TO WKS-TOTAL-MODELO
039200     OPEN INPUT RATINGS-OUT
039300     IF FS-RATOUT NOT = 0
039400        MOVE 'RATOUT' TO WKS-ARCHIVO
039500        PERFORM 070-ERROR-ARCHIVO
039600     END-IF
039700     MOVE 0 TO WKS-FIN-MODELO
039800     PERFORM 205-LEE-COMPUESTO
039900     PERFORM 206-REGISTRA-COMPUESTO
040000         UNTIL FIN-MODELO
040100     CLOSE RATINGS-OUT
040200     PERFORM 250-CALCULA-PROMEDIO-RATING.
040300 200-CARGA-MODELO-COMPUESTO-E. EXIT.
040400
040500 205-LEE-COMPUESTO SECTION.
040600     READ RATINGS-OUT
040700        AT END
040800           SET FIN-MODELO TO TRUE
040900     END-READ.
041000 205-LEE-COMPUESTO-E. EXIT.
041100
041200 206-REGISTRA-COMPUESTO SECTION.
041300     MOVE REG-RATOUT-BUF TO REG-RATOUT
041400     ADD 1 TO WKS-TOTAL-MODELO
041500     MOVE CFTR-EQUIPO    TO WKS-MD-EQUIPO(WKS-TOTAL-MODELO)
041600     MOVE CFTR-RANGO     TO WKS-MD-RANGO(WKS-TOTAL-MODELO)
041700     MOVE CFTR-PUNTAJE-COMPUESTO
041800        TO WKS-MD-RATING(WKS-TOTAL-MODELO)
041900     PERFORM 205-LEE-COMPUESTO.
042000 206-REGISTRA-COMPUESTO-E. EXIT.
042100
042200 210-CARGA-MODELO-ELO SECTION.
042300     MOVE ZERO TO WKS-TOTAL-MODELO
042400     OPEN INPUT ELO-OUT
042500     IF FS-ELOOUT NOT = 0
042600        MOVE 'ELOOUT' TO WKS-ARCHIVO
042700        PERFORM 070-ERROR-ARCHIVO
042800     END-IF
042900     MOVE 0 TO WKS-FIN-MODELO
043000     PERFORM 215-LEE-ELO
043100     PERFORM 216-REGISTRA-ELO
043200         UNTIL FIN-MODELO
043300     CLOSE ELO-OUT
043400     PERFORM 250-CALCULA-PROMEDIO-RATING.
043500 210-CARGA-MODELO-ELO-E. EXIT.
043600
043700 215-LEE-ELO SECTION.
043800     READ ELO-OUT
043900        AT END
044000           SET FIN-MODELO TO TRUE
044100     END-READ.
044200 215-LEE-ELO-E. EXIT.
044300
044400 216-REGISTRA-ELO SECTION.
044500     MOVE REG-ELOOUT-BUF TO REG-RATOUT
044600     ADD 1 TO WKS-TOTAL-MODELO
044700     MOVE CFTR-EQUIPO    TO WKS-MD-EQUIPO(WKS-TOTAL-MODELO)
044800     MOVE CFTR-RANGO     TO WKS-MD-RANGO(WKS-TOTAL-MODELO)
044900     MOVE CFTR-CALIF-ELO TO WKS-MD-RATING(WKS-TOTAL-MODELO)
045000     PERFORM 215-LEE-ELO.
045100 216-REGISTRA-ELO-E. EXIT.
045200
045300 220-CARGA-MODELO-SRS SECTION.
045400     MOVE ZERO TO WKS-TOTAL-MODELO
045500     OPEN INPUT SRS-OUT
045600     IF FS-SRSOUT NOT = 0
045700        MOVE 'SRSOUT' TO WKS-ARCHIVO
045800        PERFORM 070-ERROR-ARCHIVO
045900     END-IF
046000     MOVE 0 TO WKS-FIN-MODELO
046100     PERFORM 225-LEE-SRS
046200     PERFORM 226-REGISTRA-SRS
046300         UNTIL FIN-MODELO
046400     CLOSE SRS-OUT
046500     PERFORM 250-CALCULA-PROMEDIO-RATING.
046600 220-CARGA-MODELO-SRS-E. EXIT.
046700
046800 225-LEE-SRS SECTION.
046900     READ SRS-OUT
047000        AT END
047100           SET FIN-MODELO TO TRUE
047200     END-READ.
047300 225-LEE-SRS-E. EXIT.
047400
047500 226-REGISTRA-SRS SECTION.
047600     MOVE REG-SRSOUT-BUF TO REG-RATOUT
047700     ADD 1 TO WKS-TOTAL-MODELO
047800     MOVE CFTR-EQUIPO    TO WKS-MD-EQUIPO(WKS-TOTAL-MODELO)
047900     MOVE CFTR-RANGO     TO WKS-MD-RANGO(WKS-TOTAL-MODELO)
048000     MOVE CFTR-CALIF-MASSEY
048100        TO WKS-MD-RATING(WKS-TOTAL-MODELO)
048200     PERFORM 225-LEE-SRS.
048300 226-REGISTRA-SRS-E. EXIT.
048400
048500 230-CARGA-MODELO-HOME SECTION.
048600     MOVE ZERO TO WKS-TOTAL-MODELO
048700     OPEN INPUT HOMEFLD-OUT
048800     IF FS-HOMEOUT NOT = 0
048900        MOVE 'HOMEOUT' TO WKS-ARCHIVO
049000        PERFORM 070-ERROR-ARCHIVO
049100     END-IF
049200     MOVE 0 TO WKS-FIN-MODELO
049300     PERFORM 235-LEE-HOME
049400     PERFORM 236-REGISTRA-HOME
049500         UNTIL FIN-MODELO
049600     CLOSE HOMEFLD-OUT
049700     PERFORM 250-CALCULA-PROMEDIO-RATING.
049800 230-CARGA-MODELO-HOME-E. EXIT.
049900
050000 235-LEE-HOME SECTION.
050100     READ HOMEFLD-OUT
050200        AT END
050300           SET FIN-MODELO TO TRUE
050400     END-READ.
050500 235-LEE-HOME-E. EXIT.
050600
050700 236-REGISTRA-HOME SECTION.
050800     MOVE REG-HOMEOUT-BUF TO REG-RATOUT
050900     ADD 1 TO WKS-TOTAL-MODELO
051000     MOVE CFTR-EQUIPO    TO WKS-MD-EQUIPO(WKS-TOTAL-MODELO)
051100     MOVE CFTR-RANGO     TO WKS-MD-RANGO(WKS-TOTAL-MODELO)
051200     MOVE CFTR-PORCENTAJE-GANA
051300        TO WKS-MD-RATING(WKS-TOTAL-MODELO)
051400     PERFORM 235-LEE-HOME.
051500 236-REGISTRA-HOME-E. EXIT.
051600
051700 250-CALCULA-PROMEDIO-RATING SECTION.
051800     MOVE ZEROS TO WKS-RATING-SUMA
051900     PERFORM 255-SUMA-UN-RATING
052000        VARYING IDX-MDX FROM 1 BY 1
052100        UNTIL IDX-MDX > WKS-TOTAL-MODELO
052200     IF WKS-TOTAL-MODELO > 0
052300        COMPUTE WKS-RATING-PROMEDIO ROUNDED =
052400           WKS-RATING-SUMA / WKS-TOTAL-MODELO
052500     ELSE
052600        MOVE ZEROS TO WKS-RATING-PROMEDIO
052700     END-IF.
052800 250-CALCULA-PROMEDIO-RATING-E. EXIT.
052900
053000 255-SUMA-UN-RATING SECTION.
053100     ADD WKS-MD-RATING(IDX-MDX) TO WKS-RATING-SUMA.
053200 255-SUMA-UN-RATING-E. EXIT.
053300
053400*        ----- VALIDACION COMPLETA DE UN MODELO (LAS CUATRO) -----
053500 600-VALIDA-MODELO-ACTUAL SECTION.
053600     PERFORM 300-CORRELACION-SPEARMAN
053700     PERFORM 350-EXACTITUD-SELECCION
053800     PERFORM 400-EXACTITUD-SEEDING
053900     PERFORM 500-METRICAS-PREDICCION
054000     PERFORM 700-IMPRIME-REPORTE-VALIDACION.
054100 600-VALIDA-MODELO-ACTUAL-E. EXIT.
054200
054300*                ----- CORRELACION DE SPEARMAN -----
054400 300-CORRELACION-SPEARMAN SECTION.
054500     MOVE ZEROS TO WKS-SUMA-D2
054600     MOVE ZERO  TO WKS-N-COMUN
054700     PERFORM 310-SPEARMAN-UN-EQUIPO
054800        VARYING IDX-CM FROM 1 BY 1 UNTIL IDX-CM > WKS-TOTAL-COMITE
054900     IF WKS-N-COMUN >= 2
055000        SET SPEARMAN-ES-VALIDO TO TRUE
055100        COMPUTE WKS-RHO ROUNDED = 1 -
055200           ((6 * WKS-SUMA-D2) /
055300           (WKS-N-COMUN * ((WKS-N-COMUN * WKS-N-COMUN) - 1)))
055400     ELSE
055500        MOVE 'N' TO WKS-SPEARMAN-VALIDO
055600        MOVE ZEROS TO WKS-RHO
055700     END-IF.
055800 300-CORRELACION-SPEARMAN-E. EXIT.
055900
056000 310-SPEARMAN-UN-EQUIPO SECTION.
056100     MOVE 'N' TO WKS-EQUIPO-HALLADO
056200     PERFORM 320-BUSCA-EN-MODELO
056300        VARYING IDX-MDX FROM 1 BY 1
056400        UNTIL IDX-MDX > WKS-TOTAL-MODELO
056500           OR EQUIPO-HALLADO
056600     IF EQUIPO-HALLADO
056700        ADD 1 TO WKS-N-COMUN
056800        COMPUTE WKS-DIF-SEMBRADO =
056900           WKS-MD-RANGO(IDX-MDX) - WKS-CM-RANGO(IDX-CM)
057000        COMPUTE WKS-SUMA-D2 =
057100           WKS-SUMA-D2 + (WKS-DIF-SEMBRADO * WKS-DIF-SEMBRADO)
057200     END-IF.
057300 310-SPEARMAN-UN-EQUIPO-E. EXIT.
057400
057500 320-BUSCA-EN-MODELO SECTION.
057600     IF WKS-MD-EQUIPO(IDX-MDX) = WKS-CM-EQUIPO(IDX-CM)
057700        SET EQUIPO-HALLADO TO TRUE
057800     END-IF.
057900 320-BUSCA-EN-MODELO-E. EXIT.
058000
058100*      ----- EXACTITUD DE SELECCION Y POSICIONES PARA SEMBRADO -----
058200 350-EXACTITUD-SELECCION SECTION.
058300     MOVE ZERO TO WKS-INTERSECCION
058400     PERFORM 355-COMPARA-TOP12-UNO
058500        VARYING IDX-TP FROM 1 BY 1 UNTIL IDX-TP > 12
058600     COMPUTE WKS-SELECCION-PCT ROUNDED =
058700        (WKS-INTERSECCION / 12) * 100.
058800 350-EXACTITUD-SELECCION-E. EXIT.
058900
059000 355-COMPARA-TOP12-UNO SECTION.
059100     MOVE ZERO TO WKS-MP(IDX-TP)
059200     IF IDX-TP <= WKS-TOTAL-MODELO
059300        MOVE 'N' TO WKS-EQUIPO-HALLADO
059400        PERFORM 360-BUSCA-EN-COMITE
059500           VARYING IDX-CM FROM 1 BY 1
059600           UNTIL IDX-CM > WKS-TOTAL-COMITE
059700              OR EQUIPO-HALLADO
059800        IF EQUIPO-HALLADO
059900           ADD 1 TO WKS-INTERSECCION
060000           MOVE WKS-CM-RANGO(IDX-CM) TO WKS-MP(IDX-TP)
060100        END-IF
060200     END-IF.
060300 355-COMPARA-TOP12-UNO-E. EXIT.
060400
060500 360-BUSCA-EN-COMITE SECTION.
060600     IF WKS-MD-EQUIPO(IDX-TP) = WKS-CM-EQUIPO(IDX-CM)
060700        SET EQUIPO-HALLADO TO TRUE
060800     END-IF.
060900 360-BUSCA-EN-COMITE-E. EXIT.
061000
061100*                ----- EXACTITUD DE SEMBRADO (TOP-12) -----
061200 400-EXACTITUD-SEEDING SECTION.
061300     MOVE ZERO TO WKS-SEED-N WKS-SEED-EXACTOS WKS-SEED-DENTRO-1
061400     MOVE ZERO TO WKS-SEED-SUMA-DIF WKS-SEED-SUMA-DIF2
061500     PERFORM 410-SEMBRADO-UNO
061600        VARYING IDX-TP FROM 1 BY 1 UNTIL IDX-TP > 12
061700     IF WKS-SEED-N > 0
061800        COMPUTE WKS-SEED-EXACTO-PCT ROUNDED =
061900           (WKS-SEED-EXACTOS / WKS-SEED-N) * 100
062000        COMPUTE WKS-SEED-DENTRO-PCT ROUNDED =
062100           (WKS-SEED-DENTRO-1 / WKS-SEED-N) * 100
062200        COMPUTE WKS-SEED-MAE ROUNDED =
062300           WKS-SEED-SUMA-DIF / WKS-SEED-N
062400        COMPUTE WKS-MATH-ENTRADA ROUNDED =
062500           WKS-SEED-SUMA-DIF2 / WKS-SEED-N
062600        MOVE 3 TO WKS-MATH-FUNCION
062700        CALL 'CFPMATH' USING WKS-MATH-FUNCION, WKS-MATH-ENTRADA,
062800             WKS-MATH-SALIDA
062900        MOVE WKS-MATH-SALIDA TO WKS-SEED-RMSE
063000     ELSE
063100        MOVE ZEROS TO WKS-SEED-EXACTO-PCT WKS-SEED-DENTRO-PCT
063200        MOVE ZEROS TO WKS-SEED-MAE WKS-SEED-RMSE
063300     END-IF.
063400 400-EXACTITUD-SEEDING-E. EXIT.
063500
063600 410-SEMBRADO-UNO SECTION.
063700     IF WKS-MP(IDX-TP) > 0
063800        ADD 1 TO WKS-SEED-N
063900        COMPUTE WKS-DIF-SEMBRADO = IDX-TP - WKS-MP(IDX-TP)
064000        IF WKS-DIF-SEMBRADO < 0
064100           COMPUTE WKS-DIF-SEMBRADO = WKS-DIF-SEMBRADO * -1
064200        END-IF
064300        IF WKS-DIF-SEMBRADO = 0
064400           ADD 1 TO WKS-SEED-EXACTOS
064500        END-IF
064600        IF WKS-DIF-SEMBRADO <= 1
064700           ADD 1 TO WKS-SEED-DENTRO-1
064800        END-IF
064900        ADD WKS-DIF-SEMBRADO TO WKS-SEED-SUMA-DIF
065000        COMPUTE WKS-SEED-SUMA-DIF2 =
065100           WKS-SEED-SUMA-DIF2 +
065200           (WKS-DIF-SEMBRADO * WKS-DIF-SEMBRADO)
065300     END-IF.
065400 410-SEMBRADO-UNO-E. EXIT.
065500
065600*                ----- METRICAS DE PREDICCION DE JUEGOS -----
065700 500-METRICAS-PREDICCION SECTION.
065800     MOVE ZEROS TO WKS-PRED-SUMA-ABS WKS-PRED-SUMA-CUAD
065900     MOVE ZEROS TO WKS-BRIER-SUMA
066000     MOVE ZERO  TO WKS-PRED-N
066100     PERFORM 510-PREDICE-UN-JUEGO
066200        VARYING IDX-TJ FROM 1 BY 1 UNTIL IDX-TJ > WKS-TOTAL-JUEGOS
066300     IF WKS-PRED-N > 0
066400        COMPUTE WKS-PRED-MAE ROUNDED =
066500           WKS-PRED-SUMA-ABS / WKS-PRED-N
066600        COMPUTE WKS-MATH-ENTRADA ROUNDED =
066700           WKS-PRED-SUMA-CUAD / WKS-PRED-N
066800        MOVE 3 TO WKS-MATH-FUNCION
066900        CALL 'CFPMATH' USING WKS-MATH-FUNCION, WKS-MATH-ENTRADA,
067000             WKS-MATH-SALIDA
067100        MOVE WKS-MATH-SALIDA TO WKS-PRED-RMSE
067200        COMPUTE WKS-BRIER-SCORE ROUNDED =
067300           WKS-BRIER-SUMA / WKS-PRED-N
067400     ELSE
067500        MOVE ZEROS TO WKS-PRED-MAE WKS-PRED-RMSE WKS-BRIER-SCORE
067600     END-IF.
067700 500-METRICAS-PREDICCION-E. EXIT.
067800
067900 510-PREDICE-UN-JUEGO SECTION.
068000     PERFORM 515-LOCALIZA-RATINGS
068100     PERFORM 520-CALCULA-MARGEN-PREDICHO
068200     COMPUTE WKS-MARGEN-REAL =
068300        WKS-JG-MARC-LOCAL(IDX-TJ) - WKS-JG-MARC-VISITA(IDX-TJ)
068400     COMPUTE WKS-ERROR-PRED = WKS-MARGEN-PRED - WKS-MARGEN-REAL
068500     IF WKS-ERROR-PRED < 0
068600        COMPUTE WKS-ERROR-PRED = WKS-ERROR-PRED * -1
068700     END-IF
068800     ADD WKS-ERROR-PRED TO WKS-PRED-SUMA-ABS
068900     COMPUTE WKS-PRED-SUMA-CUAD =
069000        WKS-PRED-SUMA-CUAD + (WKS-ERROR-PRED * WKS-ERROR-PRED)
069100     IF WKS-JG-MARC-LOCAL(IDX-TJ) > WKS-JG-MARC-VISITA(IDX-TJ)
069200        MOVE 1 TO WKS-RESULTADO-REAL
069300     ELSE
069400        MOVE 0 TO WKS-RESULTADO-REAL
069500     END-IF
069600     PERFORM 560-PROBABILIDAD-BRIER
069700     COMPUTE WKS-BRIER-SUMA = WKS-BRIER-SUMA +
069800        ((WKS-BRIER-PROB - WKS-RESULTADO-REAL) *
069900         (WKS-BRIER-PROB - WKS-RESULTADO-REAL))
070000     ADD 1 TO WKS-PRED-N.
070100 510-PREDICE-UN-JUEGO-E. EXIT.
070200
070300 515-LOCALIZA-RATINGS SECTION.
070400     MOVE ZERO TO WKS-POS-LOCAL WKS-POS-VISITA
070500     PERFORM 516-BUSCA-LOCAL
070600        VARYING IDX-MDX FROM 1 BY 1
070700        UNTIL IDX-MDX > WKS-TOTAL-MODELO OR WKS-POS-LOCAL > 0
070800     PERFORM 517-BUSCA-VISITA
070900        VARYING IDX-MDX FROM 1 BY 1
071000        UNTIL IDX-MDX > WKS-TOTAL-MODELO OR WKS-POS-VISITA > 0.
071100 515-LOCALIZA-RATINGS-E. EXIT.
071200
071300 516-BUSCA-LOCAL SECTION.
071400     IF WKS-MD-EQUIPO(IDX-MDX) = WKS-JG-LOCAL(IDX-TJ)
071500        MOVE IDX-MDX TO WKS-POS-LOCAL
071600     END-IF.
071700 516-BUSCA-LOCAL-E. EXIT.
071800
071900 517-BUSCA-VISITA SECTION.
072000     IF WKS-MD-EQUIPO(IDX-MDX) = WKS-JG-VISITA(IDX-TJ)
072100        MOVE IDX-MDX TO WKS-POS-VISITA
072200     END-IF.
072300 517-BUSCA-VISITA-E. EXIT.
072400
072500 520-CALCULA-MARGEN-PREDICHO SECTION.
072600     EVALUATE TRUE
072700        WHEN MODELO-ES-COMPUESTO
072800           PERFORM 530-MARGEN-COMPUESTO
072900        WHEN MODELO-ES-ELO
073000           PERFORM 540-MARGEN-ELO
073100        WHEN MODELO-ES-SRS
073200           PERFORM 545-MARGEN-SRS
073300        WHEN MODELO-ES-HOME
073400           PERFORM 550-MARGEN-HOME
073500     END-EVALUATE.
073600 520-CALCULA-MARGEN-PREDICHO-E. EXIT.
073700
073800 530-MARGEN-COMPUESTO SECTION.
073900     PERFORM 531-OBTIENE-RATING-LOCAL
074000     PERFORM 532-OBTIENE-RATING-VISITA
074100     COMPUTE WKS-MARGEN-PRED ROUNDED =
074200        (WKS-MATH-ENTRADA - WKS-MATH-SALIDA) * 20
074300     IF NOT JG-ES-NEUTRAL(IDX-TJ)
074400        ADD 3.5 TO WKS-MARGEN-PRED
074500     END-IF.
074600 530-MARGEN-COMPUESTO-E. EXIT.
074700
074800 531-OBTIENE-RATING-LOCAL SECTION.
074900     IF WKS-POS-LOCAL > 0
075000        MOVE WKS-MD-RATING(WKS-POS-LOCAL) TO WKS-MATH-ENTRADA
075100     ELSE
075200        MOVE WKS-RATING-PROMEDIO TO WKS-MATH-ENTRADA
075300     END-IF.
075400 531-OBTIENE-RATING-LOCAL-E. EXIT.
075500
075600 532-OBTIENE-RATING-VISITA SECTION.
075700     IF WKS-POS-VISITA > 0
075800        MOVE WKS-MD-RATING(WKS-POS-VISITA) TO WKS-MATH-SALIDA
075900     ELSE
076000        MOVE WKS-RATING-PROMEDIO TO WKS-MATH-SALIDA
076100     END-IF.
076200 532-OBTIENE-RATING-VISITA-E. EXIT.
076300
076400 540-MARGEN-ELO SECTION.
076500     PERFORM 531-OBTIENE-RATING-LOCAL
076600     PERFORM 532-OBTIENE-RATING-VISITA
076700     MOVE WKS-MATH-ENTRADA TO WKS-ELO-AJUST-LOCAL
076800     IF NOT JG-ES-NEUTRAL(IDX-TJ)
076900        ADD WKS-ELO-BONO-LOCAL TO WKS-ELO-AJUST-LOCAL
077000     END-IF
077100     COMPUTE WKS-LOG-EXPONENTE ROUNDED =
077200        (WKS-MATH-SALIDA - WKS-ELO-AJUST-LOCAL) / 400
077300     PERFORM 541-POTENCIA-DIEZ
077400     COMPUTE WKS-LOG-E ROUNDED = 1 / (1 + WKS-LOG-DIEZ-X)
077500     COMPUTE WKS-MARGEN-PRED ROUNDED = (WKS-LOG-E - 0.5) * 28.
077600 540-MARGEN-ELO-E. EXIT.
077700
077800 541-POTENCIA-DIEZ SECTION.
077900     COMPUTE WKS-MATH-ENTRADA ROUNDED =
078000        WKS-LOG-EXPONENTE * 2.302585
078100     MOVE 1 TO WKS-MATH-FUNCION
078200     CALL 'CFPMATH' USING WKS-MATH-FUNCION, WKS-MATH-ENTRADA,
078300          WKS-MATH-SALIDA
078400     MOVE WKS-MATH-SALIDA TO WKS-LOG-DIEZ-X.
078500 541-POTENCIA-DIEZ-E. EXIT.
078600
078700 545-MARGEN-SRS SECTION.
078800     PERFORM 531-OBTIENE-RATING-LOCAL
078900     PERFORM 532-OBTIENE-RATING-VISITA
079000     COMPUTE WKS-MARGEN-PRED ROUNDED =
079100        WKS-MATH-ENTRADA - WKS-MATH-SALIDA
079200     IF NOT JG-ES-NEUTRAL(IDX-TJ)
079300        ADD 3.5 TO WKS-MARGEN-PRED
079400     END-IF.
079500 545-MARGEN-SRS-E. EXIT.
079600
079700 550-MARGEN-HOME SECTION.
079800     IF JG-ES-NEUTRAL(IDX-TJ)
079900        MOVE ZEROS TO WKS-MARGEN-PRED
080000     ELSE
080100        MOVE 3.5 TO WKS-MARGEN-PRED
080200     END-IF.
080300 550-MARGEN-HOME-E. EXIT.
080400
080500*      ----- PROBABILIDAD LOGISTICA PARA EL PUNTAJE DE BRIER -----
080600 560-PROBABILIDAD-BRIER SECTION.
080700     COMPUTE WKS-BRIER-EXP-X ROUNDED = WKS-MARGEN-PRED / 7 * -1
080800     MOVE WKS-BRIER-EXP-X TO WKS-MATH-ENTRADA
080900     MOVE 1 TO WKS-MATH-FUNCION
081000     CALL 'CFPMATH' USING WKS-MATH-FUNCION, WKS-MATH-ENTRADA,
081100          WKS-MATH-SALIDA
081200     COMPUTE WKS-BRIER-PROB ROUNDED = 1 / (1 + WKS-MATH-SALIDA).
081300 560-PROBABILIDAD-BRIER-E. EXIT.
081400
081500*        ----- APERTURA Y CIERRE DEL REPORTE DE VALIDACION -----
081600 760-ABRE-VALIDRPT SECTION.
081700     OPEN OUTPUT VALIDATION-REPORT
081800     IF FS-VALIDRPT NOT = 0
081900        MOVE 'VALIDRPT' TO WKS-ARCHIVO
082000        PERFORM 070-ERROR-ARCHIVO
082100     END-IF
082200     PERFORM 770-IMPRIME-BANNER.
082300 760-ABRE-VALIDRPT-E. EXIT.
082400
082500 780-CIERRA-VALIDRPT SECTION.
082600     PERFORM 790-IMPRIME-PIE
082700     CLOSE VALIDATION-REPORT.
082800 780-CIERRA-VALIDRPT-E. EXIT.
082900
083000 770-IMPRIME-BANNER SECTION.
083100     MOVE WKS-REGLA-80 TO WKS-LINEA-REPORTE
083200     PERFORM 900-ESCRIBE-LINEA-REPORTE
083300     MOVE SPACES TO WKS-LINEA-REPORTE
083400     STRING '  CFP0500 - VALIDACION DE MODELOS CONTRA EL COMITE'
083500        DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
083600     PERFORM 900-ESCRIBE-LINEA-REPORTE
083700     MOVE WKS-REGLA-80 TO WKS-LINEA-REPORTE
083800     PERFORM 900-ESCRIBE-LINEA-REPORTE.
083900 770-IMPRIME-BANNER-E. EXIT.
084000
084100*                ----- IMPRESION DE UN BLOQUE POR MODELO -----
084200 700-IMPRIME-REPORTE-VALIDACION SECTION.
084300     MOVE SPACES TO WKS-LINEA-REPORTE
084400     PERFORM 705-IMPRIME-NOMBRE-MODELO
084500     PERFORM 900-ESCRIBE-LINEA-REPORTE
084600     MOVE WKS-REGLA-GUION-80 TO WKS-LINEA-REPORTE
084700     PERFORM 900-ESCRIBE-LINEA-REPORTE
084800     PERFORM 710-IMPRIME-SPEARMAN
084900     PERFORM 720-IMPRIME-SELECCION
085000     PERFORM 730-IMPRIME-SEEDING
085100     PERFORM 740-IMPRIME-PREDICCION
085200     MOVE SPACES TO WKS-LINEA-REPORTE
085300     PERFORM 900-ESCRIBE-LINEA-REPORTE.
085400 700-IMPRIME-REPORTE-VALIDACION-E. EXIT.
085500
085600 705-IMPRIME-NOMBRE-MODELO SECTION.
085700     EVALUATE TRUE
085800        WHEN MODELO-ES-COMPUESTO
085900           STRING '  MODELO: COMPUESTO (S&P TIPO RESUME+SOR+SOS)'
086000              DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
086100        WHEN MODELO-ES-ELO
086200           STRING '  MODELO: ELO SIMPLE (LINEA BASE)'
086300              DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
086400        WHEN MODELO-ES-SRS
086500           STRING '  MODELO: SRS SIMPLE (LINEA BASE)'
086600              DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
086700        WHEN MODELO-ES-HOME
086800           STRING '  MODELO: CANCHA LOCAL (LINEA BASE)'
086900              DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
087000     END-EVALUATE.
087100 705-IMPRIME-NOMBRE-MODELO-E. EXIT.
087200
087300 710-IMPRIME-SPEARMAN SECTION.
087400     MOVE SPACES TO WKS-LINEA-REPORTE
087500     MOVE WKS-N-COMUN TO WKS-N-COMUN-EDITADO
087600     IF SPEARMAN-ES-VALIDO
087700        MOVE WKS-RHO TO WKS-RHO-EDITADO
087800        STRING '    SPEARMAN RHO = ' WKS-RHO-EDITADO
087900           ' (EQUIPOS EN COMUN = ' WKS-N-COMUN-EDITADO ')'
088000           DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
088100     ELSE
088200        STRING '    SPEARMAN RHO = N/A (MENOS DE 2 EQUIPOS EN '
088300           'COMUN)' DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
088400     END-IF
088500     PERFORM 900-ESCRIBE-LINEA-REPORTE.
088600 710-IMPRIME-SPEARMAN-E. EXIT.
088700
088800 720-IMPRIME-SELECCION SECTION.
088900     MOVE SPACES TO WKS-LINEA-REPORTE
089000     MOVE WKS-SELECCION-PCT TO WKS-SELECCION-EDITADA
089100     MOVE WKS-INTERSECCION TO WKS-INTERSECCION-EDITADA
089200     STRING '    EXACTITUD DE SELECCION = ' WKS-SELECCION-EDITADA
089300        '%  (' WKS-INTERSECCION-EDITADA ' DE 12)'
089400        DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
089500     PERFORM 900-ESCRIBE-LINEA-REPORTE.
089600 720-IMPRIME-SELECCION-E. EXIT.
089700
089800 730-IMPRIME-SEEDING SECTION.
089900     MOVE SPACES TO WKS-LINEA-REPORTE
090000     MOVE WKS-SEED-EXACTO-PCT TO WKS-SEED-EXACTO-EDITADO
090100     MOVE WKS-SEED-DENTRO-PCT TO WKS-SEED-DENTRO-EDITADO
090200     STRING '    SEMBRADO EXACTO = ' WKS-SEED-EXACTO-EDITADO
090300        '%   DENTRO DE 1 = ' WKS-SEED-DENTRO-EDITADO '%'
090400        DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
090500     PERFORM 900-ESCRIBE-LINEA-REPORTE
090600     MOVE SPACES TO WKS-LINEA-REPORTE
090700     MOVE WKS-SEED-MAE  TO WKS-SEED-MAE-EDITADA
090800     MOVE WKS-SEED-RMSE TO WKS-SEED-RMSE-EDITADA
090900     STRING '    SEMBRADO MAE = ' WKS-SEED-MAE-EDITADA
091000        '   SEMBRADO RMSE = ' WKS-SEED-RMSE-EDITADA
091100        DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
091200     PERFORM 900-ESCRIBE-LINEA-REPORTE.
091300 730-IMPRIME-SEEDING-E. EXIT.
091400
091500 740-IMPRIME-PREDICCION SECTION.
091600     MOVE SPACES TO WKS-LINEA-REPORTE
091700     MOVE WKS-PRED-MAE  TO WKS-PRED-MAE-EDITADA
091800     MOVE WKS-PRED-RMSE TO WKS-PRED-RMSE-EDITADA
091900     STRING '    PREDICCION MAE = ' WKS-PRED-MAE-EDITADA
092000        '   PREDICCION RMSE = ' WKS-PRED-RMSE-EDITADA
092100        DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
092200     PERFORM 900-ESCRIBE-LINEA-REPORTE
092300     MOVE SPACES TO WKS-LINEA-REPORTE
092400     MOVE WKS-BRIER-SCORE TO WKS-BRIER-EDITADO
092500     MOVE WKS-TOTAL-JUEGOS TO WKS-TOTAL-JUEGOS-EDITADO
092600     STRING '    BRIER SCORE = ' WKS-BRIER-EDITADO
092700        '   JUEGOS VALIDADOS = ' WKS-TOTAL-JUEGOS-EDITADO
092800        DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
092900     PERFORM 900-ESCRIBE-LINEA-REPORTE
092910*    TK-55033 EDRD - FALTABA EL TOTAL DE CONTROL DE EQUIPOS
092920*    CLASIFICADOS POR EL MODELO EN EL PIE DEL REPORTE DE      *TK55033
092930*    VALIDACION (WKS-TOTAL-MODELO-EDITADO NUNCA SE LLENABA).  *TK55033
092940     MOVE SPACES TO WKS-LINEA-REPORTE
092950     MOVE WKS-TOTAL-MODELO TO WKS-TOTAL-MODELO-EDITADO
092960     STRING '    EQUIPOS CLASIFICADOS = ' WKS-TOTAL-MODELO-EDITADO
092970        DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
092980     PERFORM 900-ESCRIBE-LINEA-REPORTE.
093000 740-IMPRIME-PREDICCION-E. EXIT.
093100
093200 790-IMPRIME-PIE SECTION.
093300     MOVE WKS-REGLA-80 TO WKS-LINEA-REPORTE
093400     PERFORM 900-ESCRIBE-LINEA-REPORTE
093500     MOVE SPACES TO WKS-LINEA-REPORTE
093600     MOVE WKS-TOTAL-COMITE TO WKS-TOTAL-COMITE-EDITADO
093700     STRING '  NOTA: LISTA DEL COMITE LEIDA CON '
093800        WKS-TOTAL-COMITE-EDITADO ' EQUIPOS (SE ESPERAN 12).'
093900        DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
094000     PERFORM 900-ESCRIBE-LINEA-REPORTE
094100     MOVE WKS-REGLA-80 TO WKS-LINEA-REPORTE
094200     PERFORM 900-ESCRIBE-LINEA-REPORTE.
094300 790-IMPRIME-PIE-E. EXIT.
094400
094500 900-ESCRIBE-LINEA-REPORTE SECTION.
094600     WRITE REG-VALIDRPT FROM WKS-LINEA-REPORTE
094700     IF FS-VALIDRPT NOT = 0
094800        MOVE 'VALIDRPT'    TO WKS-ARCHIVO
094900        PERFORM 070-ERROR-ARCHIVO
095000     END-IF.
095100 900-ESCRIBE-LINEA-REPORTE-E. EXIT.
