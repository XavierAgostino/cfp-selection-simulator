000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* FECHA       : 11/08/2026                                       *
000400* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000500* INSTALACION : BANCO INDUSTRIAL, S.A. - SEMILLERO CFP            *
000600* PROGRAMA    : CFP0300                                          *
000700* TIPO        : BATCH                                            *
000800* DESCRIPCION : SELECCION DEL CAMPO DE PLAYOFF (FORMATO 5+7):     *
000900*             : 5 BIDS AUTOMATICOS PARA LOS MEJORES CAMPEONES DE *
001000*             : CONFERENCIA POR RANGO, Y 7 BIDS AT-LARGE PARA LOS*
001100*             : SIGUIENTES MEJOR RANQUEADOS QUE NO SEAN YA BID   *
001200*             : AUTOMATICO. SI UN CAMPEON AUTOMATICO QUEDA FUERA *
001300*             : DEL TOP 12 POR RANGO, SE MARCA COMO "EMPUJADO" Y *
001400*             : SE REGISTRA EN LA BITACORA EL EQUIPO DESPLAZADO. *
001500* ARCHIVOS    : RATINGS-OUT (ENTRADA)                            *
001600*             : FIELD-OUT, AUDIT-LOG (SALIDA)                    *
001700* PROGRAMA(S) : NINGUNO                                         *
001800* SECURITY    : PUBLICO DENTRO DEL SHOP - SIN RESTRICCION        *
001900******************************************************************
002000* BITACORA DE CAMBIOS                                            *
002100*------------------------------------------------------------------
002200* 11/08/2026 EDRD TK-55017 CREACION INICIAL: SELECCION 5+7,      *TK55017
002300*                          AUDITORIA DE DECISIONES               *TK55017
002400* 11/08/2026 EDRD TK-55018 SE AGREGA DESEMPATE EN LA FRONTERA DEL*TK55018
002500*                          AT-LARGE VIA CFPTBRK CUANDO EL PUNTAJE*TK55018
002600*                          COMPUESTO QUEDA A MENOS DE 0.01       *TK55018
002650* 10/08/2026 EDRD TK-55035 SE QUITA ESE REDESEMPATE: EL COMITE   *
002660*                          NUNCA REABRE EL ORDEN DE RANGO QUE    *TK55035
002670*                          CFP0100 YA RESOLVIO (INCLUYENDO CABEZA*TK55035
002680*                          A CABEZA); CFP0300 SOLO CONFIA EN EL  *TK55035
002690*                          RANGO DE ENTRADA. YA NO LLAMA A CFPTBRK*TK55035
002700******************************************************************
002800 PROGRAM-ID.    CFP0300.
002900 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
003000 INSTALLATION.  BANCO INDUSTRIAL, S.A. - SEMILLERO CFP.
003100 DATE-WRITTEN.  11/08/2026.
003200 DATE-COMPILED.
003300 SECURITY.      PUBLICO DENTRO DEL SHOP - SIN RESTRICCION.
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT RATINGS-OUT ASSIGN TO RATOUT
004100                         FILE STATUS IS FS-RATOUT.
004200     SELECT FIELD-OUT   ASSIGN TO FIELDOUT
004300                         FILE STATUS IS FS-FIELDOUT.
004400     SELECT AUDIT-LOG   ASSIGN TO AUDITLOG
004500                         FILE STATUS IS FS-AUDITLOG.
004600 DATA DIVISION.
004700 FILE SECTION.
004800*               CALIFICACIONES YA ORDENADAS POR RANGO (ENTRADA)
004900 FD RATINGS-OUT.
005000     COPY CFTRREC.
005100*               CAMPO FINAL DE 12 EQUIPOS (BUFFER PLANO, SE ARMA
005200*               EN WORKING-STORAGE SOBRE EL MISMO REG-RATOUT DE
005300*               ARRIBA Y SE ESCRIBE CON "WRITE ... FROM")
005400 FD FIELD-OUT.
005500 01  REG-FIELDOUT              PIC X(130).
005600*               BITACORA DE DECISIONES DE SELECCION
005700 FD AUDIT-LOG.
005800 01  REG-AUDITLOG              PIC X(80).
005900 WORKING-STORAGE SECTION.
006000 01  FS-RATOUT                 PIC 9(02)  VALUE ZEROS.
006100 01  FS-FIELDOUT               PIC 9(02)  VALUE ZEROS.
006200 01  FS-AUDITLOG               PIC 9(02)  VALUE ZEROS.
006300 01  WKS-BANDERAS.
006400     05  WKS-FIN-RATOUT        PIC 9(01)  VALUE ZERO COMP.
006500         88  FIN-RATOUT                    VALUE 1.
006600 01  WKS-TOTAL-EQUIPOS         PIC 9(03)  VALUE ZERO COMP.
006700******************************************************************
006800*    TABLA DE EQUIPOS EN MEMORIA, YA EN ORDEN DE RANGO PORQUE     *
006900*    CFP0100 ESCRIBIO RATINGS-OUT ORDENADO. SE GUARDA TODO EL     *
007000*    LAYOUT DE CFTRREC PARA QUE 700-ARMA-CAMPO-FINAL PUEDA        *
007100*    ESCRIBIR DIRECTO DESDE LA TABLA SIN RELEER EL ARCHIVO.       *
007200******************************************************************
007300 01  WKS-TABLA-EQUIPOS.
007400     05  WKS-EQUIPO OCCURS 1 TO 130 TIMES
007500             DEPENDING ON WKS-TOTAL-EQUIPOS
007600             INDEXED BY IDX-EQ IDX-EQ2.
007700         10  WKS-EQ-NOMBRE          PIC X(20).
007800         10  WKS-EQ-CONFERENCIA     PIC X(20).
007900         10  WKS-EQ-RANGO           PIC 9(03)        COMP.
008000         10  WKS-EQ-RANGO-SOS       PIC 9(03)        COMP.
008100         10  WKS-EQ-RANGO-SOR       PIC 9(03)        COMP.
008200         10  WKS-EQ-PUNTAJE-COMP    PIC S9(01)V9(06).
008210*            TK-55035 EDRD - REDEFINE PARA QUE SOPORTE PUEDA VER
008215*            LA PARTE ENTERA Y LA FRACCION POR SEPARADO CUANDO
008220*            RECLAMAN QUE UN PUNTAJE DEL CAMPO FINAL "SE VE RARO"
008225             15  WKS-EQ-PCOMP-R REDEFINES WKS-EQ-PUNTAJE-COMP.
008230                 20  WKS-EQ-PCOMP-ENTERO   PIC S9(01).
008235                 20  WKS-EQ-PCOMP-FRACCION PIC 9(06).
008300         10  WKS-EQ-ES-CAMPEON      PIC X(01).
008400             88  WKS-EQ-SI-CAMPEON              VALUE 'S'.
008500         10  WKS-EQ-ES-AUTO         PIC X(01)  VALUE 'N'.
008600             88  WKS-EQ-SI-AUTO                 VALUE 'S'.
008700         10  WKS-EQ-ES-ATLARGE      PIC X(01)  VALUE 'N'.
008800             88  WKS-EQ-SI-ATLARGE              VALUE 'S'.
008900******************************************************************
009000*           CONTADORES Y APUNTADORES DE LA SELECCION             *
009100******************************************************************
009200 01  WKS-AREA-SELECCION.
009300     05  WKS-NUM-CAMPEONES        PIC 9(03)  VALUE ZERO COMP.
009400     05  WKS-CUPO-AUTOMATICO      PIC 9(03)  VALUE ZERO COMP.
009500     05  WKS-CUPO-ATLARGE         PIC 9(03)  VALUE ZERO COMP.
009600     05  WKS-ASIGNADOS-AUTO       PIC 9(03)  VALUE ZERO COMP.
009700     05  WKS-ASIGNADOS-ATLARGE    PIC 9(03)  VALUE ZERO COMP.
009800     05  WKS-IDX-ULTIMO-ATLARGE   PIC 9(03)  VALUE ZERO COMP.
009900     05  WKS-IDX-CANDIDATO        PIC 9(03)  VALUE ZERO COMP.
010000     05  WKS-IDX-DESPLAZADO       PIC 9(03)  VALUE ZERO COMP.
010100     05  WKS-HUBO-EMPUJADO        PIC X(01)  VALUE 'N'.
010200         88  WKS-SI-HUBO-EMPUJADO              VALUE 'S'.
010300******************************************************************
010400*   COPIAS DE LOS PUNTAJES EN LA FRONTERA DEL AT-LARGE, PARA QUE  *
010500*   SOPORTE PUEDA VER LA PARTE ENTERA Y LA FRACCION POR SEPARADO  *
010600*   EN UN DUMP CUANDO RECLAMAN QUE LA FRONTERA "SE VE RARA".      *
010650*   TK-55035 EDRD - YA NO SE CALCULA NINGUNA DIFERENCIA ENTRE     *
010680*   ESTOS DOS; SOLO QUEDAN COMO CONSTANCIA DE AUDITORIA.          *
010700******************************************************************
011300 01  WKS-COMPUESTO-ULTIMO-COPIA  PIC S9(01)V9(06) VALUE ZEROS.
011400     05  WKS-COMPUESTO-ULTIMO-R REDEFINES WKS-COMPUESTO-ULTIMO-COPIA.
011500         10  WKS-COMP-ULT-ENTERO      PIC S9(01).
011600         10  WKS-COMP-ULT-FRACCION    PIC 9(06).
011700 01  WKS-COMPUESTO-CANDIDATO-COPIA PIC S9(01)V9(06) VALUE ZEROS.
011800     05  WKS-COMPUESTO-CAND-R REDEFINES WKS-COMPUESTO-CANDIDATO-COPIA.
011900         10  WKS-COMP-CAND-ENTERO     PIC S9(01).
012000         10  WKS-COMP-CAND-FRACCION   PIC 9(06).
013200******************************************************************
013300*             AREA DE MENSAJES DE LA BITACORA DE AUDITORIA        *
013400******************************************************************
013500 01  WKS-LINEA-AUDITORIA         PIC X(80)  VALUE SPACES.
013600 01  WKS-RANGO-EDITADO           PIC ZZ9.
013700 COPY CFTRREC.
013800 PROCEDURE DIVISION.
013900 000-PRINCIPAL SECTION.
014000     PERFORM 050-ABRE-ARCHIVOS
014100     PERFORM 100-CARGA-CALIFICACIONES
014200     PERFORM 200-CUENTA-CAMPEONES
014300     PERFORM 300-SELECCIONA-AUTOMATICOS
014400     PERFORM 400-SELECCIONA-AT-LARGE
014500     PERFORM 500-VERIFICA-FRONTERA-ATLARGE
014600     PERFORM 600-VERIFICA-CAMPEON-EMPUJADO
014700     PERFORM 700-ARMA-CAMPO-FINAL
014800     PERFORM 060-CIERRA-ARCHIVOS
014900     STOP RUN.
015000 000-PRINCIPAL-E. EXIT.
015100
015200 050-ABRE-ARCHIVOS SECTION.
015300     OPEN INPUT  RATINGS-OUT
015400     OPEN OUTPUT FIELD-OUT AUDIT-LOG
015500     IF FS-RATOUT NOT = 0 OR FS-FIELDOUT NOT = 0 OR
015600        FS-AUDITLOG NOT = 0
015700        DISPLAY "================================================"
015800                UPON CONSOLE
015900        DISPLAY "  CFP0300 - ERROR AL ABRIR ARCHIVOS DE SELECCION "
016000                UPON CONSOLE
016100        DISPLAY " FS-RATOUT (" FS-RATOUT ") FS-FIELDOUT ("
016200                FS-FIELDOUT ") FS-AUDITLOG (" FS-AUDITLOG ")"
016300                UPON CONSOLE
016400        DISPLAY "================================================"
016500                UPON CONSOLE
016600        MOVE 91 TO RETURN-CODE
016700        STOP RUN
016800     END-IF.
016900 050-ABRE-ARCHIVOS-E. EXIT.
017000
017100 060-CIERRA-ARCHIVOS SECTION.
017200     CLOSE RATINGS-OUT FIELD-OUT AUDIT-LOG.
017300 060-CIERRA-ARCHIVOS-E. EXIT.
017400
017500******************************************************************
017600*   CARGA DE RATINGS-OUT A MEMORIA. EL ARCHIVO YA VIENE ORDENADO  *
017700*   POR RANGO ASCENDENTE PORQUE ASI LO ESCRIBIO CFP0100, ASI QUE  *
017800*   EL ORDEN DE CARGA ES EL ORDEN DE RANGO.                       *
017900******************************************************************
018000 100-CARGA-CALIFICACIONES SECTION.
018100     PERFORM 110-LEE-UNA-CALIFICACION
018200     PERFORM 120-REGISTRA-EQUIPO UNTIL FIN-RATOUT.
018300 100-CARGA-CALIFICACIONES-E. EXIT.
018400
018500 110-LEE-UNA-CALIFICACION SECTION.
018600     READ RATINGS-OUT
018700          AT END MOVE 1 TO WKS-FIN-RATOUT
018800     END-READ
018900     IF NOT FIN-RATOUT AND FS-RATOUT NOT = 0
019000        DISPLAY "CFP0300 - ERROR DE LECTURA EN RATINGS-OUT, FS=("
019100                FS-RATOUT ")" UPON CONSOLE
019200        MOVE 91 TO RETURN-CODE
019300        PERFORM 060-CIERRA-ARCHIVOS
019400        STOP RUN
019500     END-IF.
019600 110-LEE-UNA-CALIFICACION-E. EXIT.
019700
019800 120-REGISTRA-EQUIPO SECTION.
019900     ADD 1 TO WKS-TOTAL-EQUIPOS
020000     MOVE CFTR-EQUIPO            TO WKS-EQ-NOMBRE(WKS-TOTAL-EQUIPOS)
020100     MOVE CFTR-CONFERENCIA       TO
020200          WKS-EQ-CONFERENCIA(WKS-TOTAL-EQUIPOS)
020300     MOVE CFTR-RANGO             TO WKS-EQ-RANGO(WKS-TOTAL-EQUIPOS)
020400     MOVE CFTR-RANGO-SOS         TO
020500          WKS-EQ-RANGO-SOS(WKS-TOTAL-EQUIPOS)
020600     MOVE CFTR-RANGO-SOR         TO
020700          WKS-EQ-RANGO-SOR(WKS-TOTAL-EQUIPOS)
020800     MOVE CFTR-PUNTAJE-COMPUESTO TO
020900          WKS-EQ-PUNTAJE-COMP(WKS-TOTAL-EQUIPOS)
021000     IF CFTR-ES-CAMPEON
021100        MOVE 'S' TO WKS-EQ-ES-CAMPEON(WKS-TOTAL-EQUIPOS)
021200     ELSE
021300        MOVE 'N' TO WKS-EQ-ES-CAMPEON(WKS-TOTAL-EQUIPOS)
021400     END-IF
021500     PERFORM 110-LEE-UNA-CALIFICACION.
021600 120-REGISTRA-EQUIPO-E. EXIT.
021700
021800******************************************************************
021900*   PASO 1 : CUENTA LOS CAMPEONES DE CONFERENCIA. SI HAY MENOS    *
022000*   DE 5, EL CUPO AUTOMATICO SE REDUCE A LOS QUE HAY Y EL CUPO    *
022100*   AT-LARGE CRECE PARA QUE EL CAMPO TOTAL SIGA SIENDO DE 12.     *
022200******************************************************************
022300 200-CUENTA-CAMPEONES SECTION.
022400     PERFORM 210-CUENTA-UN-CAMPEON
022500         VARYING IDX-EQ FROM 1 BY 1
022600         UNTIL IDX-EQ > WKS-TOTAL-EQUIPOS
022700     IF WKS-NUM-CAMPEONES < 5
022800        MOVE WKS-NUM-CAMPEONES TO WKS-CUPO-AUTOMATICO
022900     ELSE
023000        MOVE 5 TO WKS-CUPO-AUTOMATICO
023100     END-IF
023200     COMPUTE WKS-CUPO-ATLARGE = 12 - WKS-CUPO-AUTOMATICO
023300     MOVE WKS-NUM-CAMPEONES TO WKS-RANGO-EDITADO
023400     STRING "CAMPEONES DE CONFERENCIA ENCONTRADOS: " DELIMITED SIZE
023500            WKS-RANGO-EDITADO DELIMITED SIZE
023600            INTO WKS-LINEA-AUDITORIA
023700     PERFORM 900-ESCRIBE-BITACORA.
023800 200-CUENTA-CAMPEONES-E. EXIT.
023900
024000 210-CUENTA-UN-CAMPEON SECTION.
024100     IF WKS-EQ-SI-CAMPEON(IDX-EQ)
024200        ADD 1 TO WKS-NUM-CAMPEONES
024300     END-IF.
024400 210-CUENTA-UN-CAMPEON-E. EXIT.
024500
024600******************************************************************
024700*   PASO 2 : BIDS AUTOMATICOS = LOS PRIMEROS WKS-CUPO-AUTOMATICO  *
024800*   CAMPEONES EN ORDEN DE RANGO (EL ORDEN DE LA TABLA YA ES ESE). *
024900******************************************************************
025000 300-SELECCIONA-AUTOMATICOS SECTION.
025100     PERFORM 310-EVALUA-AUTOMATICO
025200         VARYING IDX-EQ FROM 1 BY 1
025300         UNTIL IDX-EQ > WKS-TOTAL-EQUIPOS
025400         OR WKS-ASIGNADOS-AUTO = WKS-CUPO-AUTOMATICO.
025500 300-SELECCIONA-AUTOMATICOS-E. EXIT.
025600
025700 310-EVALUA-AUTOMATICO SECTION.
025800     IF WKS-EQ-SI-CAMPEON(IDX-EQ)
025900        MOVE 'S' TO WKS-EQ-ES-AUTO(IDX-EQ)
026000        ADD 1 TO WKS-ASIGNADOS-AUTO
026100        MOVE WKS-EQ-RANGO(IDX-EQ) TO WKS-RANGO-EDITADO
026200        STRING "BID AUTOMATICO: " DELIMITED SIZE
026300               WKS-EQ-NOMBRE(IDX-EQ) DELIMITED SIZE
026400               " (RANGO " DELIMITED SIZE
026500               WKS-RANGO-EDITADO DELIMITED SIZE
026600               ") CONF " DELIMITED SIZE
026700               WKS-EQ-CONFERENCIA(IDX-EQ) DELIMITED SIZE
026800               INTO WKS-LINEA-AUDITORIA
026900        PERFORM 900-ESCRIBE-BITACORA
027000     END-IF.
027100 310-EVALUA-AUTOMATICO-E. EXIT.
027200
027300******************************************************************
027400*   PASO 3 : AT-LARGE = LOS SIGUIENTES WKS-CUPO-ATLARGE MEJOR     *
027500*   RANQUEADOS QUE NO SEAN YA BID AUTOMATICO. EL PRIMER EQUIPO    *
027600*   NO-AUTOMATICO QUE QUEDA JUSTO DESPUES DEL CUPO SE GUARDA      *
027700*   COMO CANDIDATO A DESPLAZADO PARA EL PASO DE FRONTERA.         *
027800******************************************************************
027900 400-SELECCIONA-AT-LARGE SECTION.
028000     PERFORM 410-EVALUA-AT-LARGE
028100         VARYING IDX-EQ FROM 1 BY 1
028200         UNTIL IDX-EQ > WKS-TOTAL-EQUIPOS
028300         OR (WKS-ASIGNADOS-ATLARGE = WKS-CUPO-ATLARGE
028400             AND WKS-IDX-CANDIDATO NOT = 0).
028500 400-SELECCIONA-AT-LARGE-E. EXIT.
028600
028700 410-EVALUA-AT-LARGE SECTION.
028800     IF NOT WKS-EQ-SI-AUTO(IDX-EQ)
028900        IF WKS-ASIGNADOS-ATLARGE < WKS-CUPO-ATLARGE
029000           MOVE 'S' TO WKS-EQ-ES-ATLARGE(IDX-EQ)
029100           ADD 1 TO WKS-ASIGNADOS-ATLARGE
029200           SET WKS-IDX-ULTIMO-ATLARGE TO IDX-EQ
029300           MOVE WKS-EQ-RANGO(IDX-EQ) TO WKS-RANGO-EDITADO
029400           STRING "BID AT-LARGE: " DELIMITED SIZE
029500                  WKS-EQ-NOMBRE(IDX-EQ) DELIMITED SIZE
029600                  " (RANGO " DELIMITED SIZE
029700                  WKS-RANGO-EDITADO DELIMITED SIZE
029800                  ")" DELIMITED SIZE
029900                  INTO WKS-LINEA-AUDITORIA
030000           PERFORM 900-ESCRIBE-BITACORA
030100        ELSE
030200           IF WKS-IDX-CANDIDATO = 0
030300              SET WKS-IDX-CANDIDATO TO IDX-EQ
030400           END-IF
030500        END-IF
030600     END-IF.
030700 410-EVALUA-AT-LARGE-E. EXIT.
030800
030900******************************************************************
031000*   DEJA CONSTANCIA DE QUIEN QUEDO JUSTO AFUERA DEL CUPO AT-LARGE, *
031100*   PARA LA BITACORA DE AUDITORIA DE 600-VERIFICA-CAMPEON-EMPUJADO*
031150*   TK-55035 EDRD - EL COMITE NUNCA REABRE EL ORDEN DE RANGO QUE  *
031175*   CFP0100 YA DEJO RESUELTO (INCLUYENDO CABEZA A CABEZA); YA NO  *
031180*   SE LLAMA A CFPTBRK NI SE VUELVE A COMPARAR PUNTAJE AQUI.      *
031500******************************************************************
031600 500-VERIFICA-FRONTERA-ATLARGE SECTION.
031700     IF WKS-IDX-ULTIMO-ATLARGE NOT = 0 AND WKS-IDX-CANDIDATO NOT = 0
031800        MOVE WKS-EQ-PUNTAJE-COMP(WKS-IDX-ULTIMO-ATLARGE) TO
031900             WKS-COMPUESTO-ULTIMO-COPIA
032000        MOVE WKS-EQ-PUNTAJE-COMP(WKS-IDX-CANDIDATO) TO
032100             WKS-COMPUESTO-CANDIDATO-COPIA
032800        MOVE WKS-IDX-CANDIDATO TO WKS-IDX-DESPLAZADO
033700     END-IF.
033800 500-VERIFICA-FRONTERA-ATLARGE-E. EXIT.
033900
035800******************************************************************
035900*   PASO 4 : SI ALGUN CAMPEON AUTOMATICO QUEDA CON RANGO MAYOR A  *
036000*   12, SE MARCA COMO EMPUJADO Y SE REGISTRA EL EQUIPO QUE QUEDO  *
036100*   DESPLAZADO DE LA FRONTERA DEL AT-LARGE.                       *
036200******************************************************************
036300 600-VERIFICA-CAMPEON-EMPUJADO SECTION.
036400     PERFORM 610-EVALUA-EMPUJADO
036500         VARYING IDX-EQ FROM 1 BY 1
036600         UNTIL IDX-EQ > WKS-TOTAL-EQUIPOS
036700     IF WKS-SI-HUBO-EMPUJADO AND WKS-IDX-DESPLAZADO NOT = 0
036800        MOVE WKS-EQ-RANGO(WKS-IDX-DESPLAZADO) TO WKS-RANGO-EDITADO
036900        STRING "EQUIPO DESPLAZADO: " DELIMITED SIZE
037000               WKS-EQ-NOMBRE(WKS-IDX-DESPLAZADO) DELIMITED SIZE
037100               " (RANGO " DELIMITED SIZE
037200               WKS-RANGO-EDITADO DELIMITED SIZE
037300               ")" DELIMITED SIZE
037400               INTO WKS-LINEA-AUDITORIA
037500        PERFORM 900-ESCRIBE-BITACORA
037600     END-IF.
037700 600-VERIFICA-CAMPEON-EMPUJADO-E. EXIT.
037800
037900 610-EVALUA-EMPUJADO SECTION.
038000     IF WKS-EQ-SI-AUTO(IDX-EQ) AND WKS-EQ-RANGO(IDX-EQ) > 12
038100        MOVE 'S' TO WKS-HUBO-EMPUJADO
038200        MOVE WKS-EQ-RANGO(IDX-EQ) TO WKS-RANGO-EDITADO
038300        STRING "CAMPEON EMPUJADO (PULLED-IN): " DELIMITED SIZE
038400               WKS-EQ-NOMBRE(IDX-EQ) DELIMITED SIZE
038500               " (RANGO " DELIMITED SIZE
038600               WKS-RANGO-EDITADO DELIMITED SIZE
038700               ") CONF " DELIMITED SIZE
038800               WKS-EQ-CONFERENCIA(IDX-EQ) DELIMITED SIZE
038900               INTO WKS-LINEA-AUDITORIA
039000        PERFORM 900-ESCRIBE-BITACORA
039100     END-IF.
039200 610-EVALUA-EMPUJADO-E. EXIT.
039300
039400******************************************************************
039500*   PASO 5 : CAMPO FINAL DE 12, ESCRITO EN ORDEN DE RANGO (QUE ES *
039600*   EL ORDEN DE LA TABLA) CON SU ETIQUETA AUTO/AT-LARGE EN LA     *
039700*   BITACORA, Y EL REGISTRO COMPLETO EN FIELD-OUT.                *
039800******************************************************************
039900 700-ARMA-CAMPO-FINAL SECTION.
040000     PERFORM 710-EVALUA-CAMPO-FINAL
040100         VARYING IDX-EQ FROM 1 BY 1
040200         UNTIL IDX-EQ > WKS-TOTAL-EQUIPOS.
040300 700-ARMA-CAMPO-FINAL-E. EXIT.
040400
040500 710-EVALUA-CAMPO-FINAL SECTION.
040600     IF WKS-EQ-SI-AUTO(IDX-EQ) OR WKS-EQ-SI-ATLARGE(IDX-EQ)
040700        INITIALIZE REG-RATOUT
040800        MOVE WKS-EQ-NOMBRE(IDX-EQ)       TO CFTR-EQUIPO
040900        MOVE WKS-EQ-CONFERENCIA(IDX-EQ)  TO CFTR-CONFERENCIA
041000        MOVE WKS-EQ-RANGO(IDX-EQ)        TO CFTR-RANGO
041100        MOVE WKS-EQ-RANGO-SOS(IDX-EQ)    TO CFTR-RANGO-SOS
041200        MOVE WKS-EQ-RANGO-SOR(IDX-EQ)    TO CFTR-RANGO-SOR
041300        MOVE WKS-EQ-PUNTAJE-COMP(IDX-EQ) TO CFTR-PUNTAJE-COMPUESTO
041400        MOVE WKS-EQ-ES-CAMPEON(IDX-EQ)   TO CFTR-BANDERA-CAMPEON
041500        WRITE REG-FIELDOUT FROM REG-RATOUT
041600        IF FS-FIELDOUT NOT = 0
041700           DISPLAY "CFP0300 - ERROR ESCRIBIENDO FIELD-OUT, FS=("
041800                   FS-FIELDOUT ")" UPON CONSOLE
041900           MOVE 91 TO RETURN-CODE
042000           PERFORM 060-CIERRA-ARCHIVOS
042100           STOP RUN
042200        END-IF
042300        MOVE WKS-EQ-RANGO(IDX-EQ) TO WKS-RANGO-EDITADO
042400        IF WKS-EQ-SI-AUTO(IDX-EQ)
042500           STRING "CAMPO FINAL: " DELIMITED SIZE
042600                  WKS-EQ-NOMBRE(IDX-EQ) DELIMITED SIZE
042700                  " (RANGO " DELIMITED SIZE
042800                  WKS-RANGO-EDITADO DELIMITED SIZE
042900                  ") AUTO" DELIMITED SIZE
043000                  INTO WKS-LINEA-AUDITORIA
043100        ELSE
043200           STRING "CAMPO FINAL: " DELIMITED SIZE
043300                  WKS-EQ-NOMBRE(IDX-EQ) DELIMITED SIZE
043400                  " (RANGO " DELIMITED SIZE
043500                  WKS-RANGO-EDITADO DELIMITED SIZE
043600                  ") AT-LARGE" DELIMITED SIZE
043700                  INTO WKS-LINEA-AUDITORIA
043800        END-IF
043900        PERFORM 900-ESCRIBE-BITACORA
044000     END-IF.
044100 710-EVALUA-CAMPO-FINAL-E. EXIT.
044200
044300******************************************************************
044400*   ESCRITURA DE UNA LINEA DE BITACORA. LA LINEA SE ARMA EN       *
044500*   WKS-LINEA-AUDITORIA ANTES DE LLAMAR A ESTA SECCION.           *
044600******************************************************************
044700 900-ESCRIBE-BITACORA SECTION.
044800     MOVE WKS-LINEA-AUDITORIA TO REG-AUDITLOG
044900     WRITE REG-AUDITLOG
045000     IF FS-AUDITLOG NOT = 0
045100        DISPLAY "CFP0300 - ERROR ESCRIBIENDO AUDIT-LOG, FS=("
045200                FS-AUDITLOG ")" UPON CONSOLE
045300        MOVE 91 TO RETURN-CODE
045400        PERFORM 060-CIERRA-ARCHIVOS
045500        STOP RUN
045600     END-IF
045700     MOVE SPACES TO WKS-LINEA-AUDITORIA.
045800 900-ESCRIBE-BITACORA-E. EXIT.
