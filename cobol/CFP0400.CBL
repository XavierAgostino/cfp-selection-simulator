000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* FECHA       : 12/08/2026                                       *
000400* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000500* INSTALACION : BANCO INDUSTRIAL, S.A. - SEMILLERO CFP            *
000600* PROGRAMA    : CFP0400                                          *
000700* TIPO        : BATCH                                            *
000800* DESCRIPCION : TOMA EL CAMPO FINAL DE 12 EQUIPOS (FIELD-OUT) Y   *
000900*             : LE ASIGNA SEMILLA 1-12: LOS 4 MEJOR RANQUEADOS    *
001000*             : CAMPEONES DE CONFERENCIA RECIBEN DESCANSO (BYE)   *
001100*             : EN SEMILLAS 1-4, EL RESTO SE SIEMBRA POR RANGO EN *
001200*             : 5-12. ARMA LOS CRUCES DE PRIMERA RONDA (5V12,     *
001300*             : 6V11, 7V10, 8V9) Y EL BRACKET FIJO DE CUARTOS DE  *
001400*             : FINAL (SIN RESIEMBRA), Y PUBLICA EL REPORTE DE    *
001500*             : LA LLAVE.                                         *
001600* ARCHIVOS    : FIELD-OUT (ENTRADA)                                *
001700*             : SEEDED-OUT, MATCHUP-OUT, BRACKET-REPORT (SALIDA)  *
001800* PROGRAMA(S) : NINGUNO                                           *
001900* SECURITY    : PUBLICO DENTRO DEL SHOP - SIN RESTRICCION        *
002000******************************************************************
002100* BITACORA DE CAMBIOS                                            *
002200*------------------------------------------------------------------
002300* 12/08/2026 EDRD TK-55019 CREACION INICIAL: SIEMBRA DE BYES 1-4 *
002400*                          Y RESTO POR RANGO, CRUCES DE PRIMERA  *TK55019
002500*                          RONDA, BRACKET FIJO DE CUARTOS        *TK55019
002600* 12/08/2026 EDRD TK-55020 SE AGREGA EL REPORTE DE LLAVE IMPRESO *
002700*                          (BRACKET-REPORT) CON BANNER, BYES,    *TK55020
002800*                          PRIMERA RONDA Y CUARTOS DE FINAL       *TK55020
002850* 10/08/2026 EDRD TK-55032 LA SEMILLA SIGUIENTE A LOS DESCANSOS   *
002860*                          YA NO SE FIJA EN 5: SE CALCULA SOBRE  *TK55032
002870*                          LOS BYES REALMENTE ASIGNADOS          *TK55032
002900******************************************************************
003000 PROGRAM-ID.    CFP0400.
003100 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
003200 INSTALLATION.  BANCO INDUSTRIAL, S.A. - SEMILLERO CFP.
003300 DATE-WRITTEN.  12/08/2026.
003400 DATE-COMPILED.
003500 SECURITY.      PUBLICO DENTRO DEL SHOP - SIN RESTRICCION.
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT FIELD-OUT      ASSIGN TO FIELDOUT
004300            ORGANIZATION IS LINE SEQUENTIAL
004400            FILE STATUS  IS FS-FIELDOUT  FSE-FIELDOUT.
004500     SELECT SEEDED-OUT     ASSIGN TO SEEDOUT
004600            ORGANIZATION IS LINE SEQUENTIAL
004700            FILE STATUS  IS FS-SEEDOUT   FSE-SEEDOUT.
004800     SELECT MATCHUP-OUT    ASSIGN TO MATCHOUT
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS  IS FS-MATCHOUT  FSE-MATCHOUT.
005100     SELECT BRACKET-REPORT ASSIGN TO BRACKRPT
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS  IS FS-BRACKRPT  FSE-BRACKRPT.
005400 DATA DIVISION.
005500 FILE SECTION.
005600*               CAMPO FINAL DE 12 EQUIPOS, YA ORDENADO POR RANGO
005700 FD  FIELD-OUT.
005800     COPY CFTRREC.
005900*               SALIDA CON SEMILLA (1-12) Y BANDERA DE DESCANSO
006000 FD  SEEDED-OUT.
006100     COPY CFSDREC.
006200*               CRUCES DE PRIMERA RONDA PARA EL REPORTE DE LLAVE
006300 FD  MATCHUP-OUT.
006400     COPY CFMUREC.
006500*               REPORTE DE TEXTO DE LA LLAVE DEL PLAYOFF
006600 FD  BRACKET-REPORT.
006700 01  REG-BRACKRPT              PIC X(80).
006800 WORKING-STORAGE SECTION.
006900******************************************************************
007000*              RECURSOS DE FILE STATUS Y RUTINA DE ERROR          *
007100******************************************************************
007200 01  WKS-FS-STATUS.
007300     05  FS-FIELDOUT              PIC 9(02)      VALUE ZEROS.
007400     05  FSE-FIELDOUT.
007500         10  FSE-RETURN           PIC S9(04) COMP-5 VALUE 0.
007600         10  FSE-FUNCTION         PIC S9(04) COMP-5 VALUE 0.
007700         10  FSE-FEEDBACK         PIC S9(04) COMP-5 VALUE 0.
007800     05  FS-SEEDOUT                PIC 9(02)      VALUE ZEROS.
007900     05  FSE-SEEDOUT.
008000         10  FSE-RETURN           PIC S9(04) COMP-5 VALUE 0.
008100         10  FSE-FUNCTION         PIC S9(04) COMP-5 VALUE 0.
008200         10  FSE-FEEDBACK         PIC S9(04) COMP-5 VALUE 0.
008300     05  FS-MATCHOUT               PIC 9(02)      VALUE ZEROS.
008400     05  FSE-MATCHOUT.
008500         10  FSE-RETURN           PIC S9(04) COMP-5 VALUE 0.
008600         10  FSE-FUNCTION         PIC S9(04) COMP-5 VALUE 0.
008700         10  FSE-FEEDBACK         PIC S9(04) COMP-5 VALUE 0.
008800     05  FS-BRACKRPT               PIC 9(02)      VALUE ZEROS.
008900     05  FSE-BRACKRPT.
009000         10  FSE-RETURN           PIC S9(04) COMP-5 VALUE 0.
009100         10  FSE-FUNCTION         PIC S9(04) COMP-5 VALUE 0.
009200         10  FSE-FEEDBACK         PIC S9(04) COMP-5 VALUE 0.
009300     05  PROGRAMA                 PIC X(08)      VALUE 'CFP0400'.
009400     05  ARCHIVO                  PIC X(08)      VALUE SPACES.
009500     05  ACCION                   PIC X(10)      VALUE SPACES.
009600     05  LLAVE                    PIC X(32)      VALUE SPACES.
009700******************************************************************
009800*               CONTADORES Y BANDERAS DE CONTROL                  *
009900******************************************************************
010000 01  WKS-CONTADORES.
010100     05  WKS-TOTAL-EQUIPOS-CAMPO  PIC 9(02)      VALUE ZERO COMP.
010200     05  WKS-BYES-ASIGNADOS       PIC 9(02)      VALUE ZERO COMP.
010300     05  WKS-SEMILLA-SIGUIENTE    PIC 9(02)      VALUE ZERO COMP.
010400     05  WKS-NUM-JUEGO            PIC 9(01)      VALUE ZERO COMP.
010500     05  WKS-SEM-ALTA             PIC 9(02)      VALUE ZERO COMP.
010600     05  WKS-SEM-BAJA             PIC 9(02)      VALUE ZERO COMP.
010700 01  WKS-FLAGS.
010800     05  WKS-FIN-FIELDOUT         PIC 9(01)      VALUE ZERO.
010900         88  FIN-FIELDOUT                        VALUE 1.
011000******************************************************************
011100*   TABLA DE LOS 12 EQUIPOS DEL CAMPO, EN MEMORIA. YA VIENE EN    *
011200*   ORDEN DE RANGO ASCENDENTE PORQUE CFP0300 ESCRIBIO FIELD-OUT   *
011300*   ASI. LA SEMILLA SE LLENA EN 200-ASIGNA-SEMILLAS Y QUEDA       *
011400*   TAMBIEN EN ORDEN ASCENDENTE (1-12), POR LO QUE LA TABLA SE    *
011500*   PUEDE BUSCAR POR SEMILLA CON SEARCH ALL UNA VEZ SEMBRADA.     *
011600******************************************************************
011700 01  WKS-TABLA-CAMPO.
011800     05  WKS-TC OCCURS 1 TO 12 TIMES
011900             DEPENDING ON WKS-TOTAL-EQUIPOS-CAMPO
012000             ASCENDING KEY IS WKS-TC-SEMILLA
012100             INDEXED BY IDX-TC IDX-TC2.
012200         10  WKS-TC-EQUIPO           PIC X(20).
012300         10  WKS-TC-CONFERENCIA      PIC X(20).
012400         10  WKS-TC-RANGO            PIC 9(03)       COMP.
012500         10  WKS-TC-GANADOS          PIC 9(02)       COMP.
012600         10  WKS-TC-PERDIDOS         PIC 9(02)       COMP.
012700         10  WKS-TC-PUNTAJE-COMP     PIC S9(01)V9(06).
012800         10  WKS-TC-BANDERA-CAMPEON  PIC X(01).
012900             88  WKS-TC-SI-CAMPEON            VALUE 'Y'.
013000         10  WKS-TC-SEMILLA          PIC 9(02)       COMP.
013100         10  WKS-TC-BANDERA-DESCANSO PIC X(01)  VALUE 'N'.
013200             88  WKS-TC-TIENE-DESCANSO         VALUE 'Y'.
013300******************************************************************
013400*   TABLA DE LOS CUATRO CRUCES DE PRIMERA RONDA, PARA QUE EL      *
013500*   REPORTE NO TENGA QUE VOLVER A BUSCAR EN WKS-TABLA-CAMPO.      *
013600******************************************************************
013700 01  WKS-TABLA-JUEGOS-R1.
013800     05  WKS-PR OCCURS 4 TIMES INDEXED BY IDX-PR.
013900         10  WKS-PR-SEM-ALTA      PIC 9(02)        COMP.
014000         10  WKS-PR-SEM-BAJA      PIC 9(02)        COMP.
014100         10  WKS-PR-EQUIPO-ALTO   PIC X(20).
014200         10  WKS-PR-EQUIPO-BAJO   PIC X(20).
014300******************************************************************
014400*   AREA DE TRABAJO PARA ARMAR CADA LINEA DEL REPORTE DE LLAVE    *
014500******************************************************************
014600 01  WKS-LINEA-REPORTE           PIC X(80)  VALUE SPACES.
014700 01  WKS-REGLA-80.
014800     05  FILLER                  PIC X(80)  VALUE ALL '='.
014900 01  WKS-REGLA-GUION-80.
015000     05  FILLER                  PIC X(80)  VALUE ALL '-'.
015100*    CAMPOS EDITADOS PARA PODER METER UN COMP EN UN STRING
015200 01  WKS-RANGO-EDITADO           PIC ZZ9.
015300 01  WKS-SEM-ALTA-EDITADA        PIC Z9.
015400 01  WKS-SEM-BAJA-EDITADA        PIC Z9.
015500 01  WKS-JUEGO-EDITADO           PIC 9.
015600******************************************************************
015700*   CAMPOS DE APOYO PARA SOPORTE: EMPACAN DOS VALORES DE LA       *
015800*   SIEMBRA EN UNA SOLA PALABRA DE TRABAJO PARA QUE, AL VER UN    *
015900*   DUMP, NO HAYA QUE SACAR MODULOS A MANO PARA SEPARARLOS.       *
016000******************************************************************
016100 01  WKS-RANGO-SEMILLA-COPIA     PIC 9(05)  VALUE ZERO.
016200 01  WKS-RANGO-SEMILLA-R REDEFINES WKS-RANGO-SEMILLA-COPIA.
016300     05  WKS-RSC-RANGO-PARTE     PIC 9(03).
016400     05  WKS-RSC-SEMILLA-PARTE   PIC 9(02).
016500 01  WKS-GANADOS-PERDIDOS-COPIA  PIC 9(04)  VALUE ZERO.
016600 01  WKS-GAN-PER-R REDEFINES WKS-GANADOS-PERDIDOS-COPIA.
016700     05  WKS-GP-GANADOS-PARTE    PIC 9(02).
016800     05  WKS-GP-PERDIDOS-PARTE   PIC 9(02).
016900 01  WKS-PUNTAJE-CAMPO-COPIA     PIC S9(01)V9(06) VALUE ZERO.
017000 01  WKS-PUNTAJE-CAMPO-R REDEFINES WKS-PUNTAJE-CAMPO-COPIA.
017100     05  WKS-PC-ENTERO            PIC S9(01).
017200     05  WKS-PC-FRACCION          PIC 9(06).
017300 PROCEDURE DIVISION.
017400******************************************************************
017500*                    CONTROL PRINCIPAL DEL BATCH                  *
017600******************************************************************
017700 000-PRINCIPAL SECTION.
017800     PERFORM 050-ABRE-ARCHIVOS
017900     PERFORM 100-CARGA-CAMPO
018000     PERFORM 200-ASIGNA-SEMILLAS
018100     PERFORM 300-ARMA-LLAVES
018200     PERFORM 400-IMPRIME-REPORTE-LLAVES
018300     PERFORM 060-CIERRA-ARCHIVOS
018400     STOP RUN.
018500 000-PRINCIPAL-E. EXIT.
018600
018700 050-ABRE-ARCHIVOS SECTION.
018800     OPEN INPUT  FIELD-OUT
018900          OUTPUT SEEDED-OUT MATCHUP-OUT BRACKET-REPORT
019000     IF FS-FIELDOUT NOT EQUAL 0
019100        MOVE 'FIELDOUT' TO ARCHIVO
019200        PERFORM 070-ERROR-ARCHIVO
019300     END-IF
019400     IF FS-SEEDOUT NOT EQUAL 0
019500        MOVE 'SEEDOUT'  TO ARCHIVO
019600        PERFORM 070-ERROR-ARCHIVO
019700     END-IF
019800     IF FS-MATCHOUT NOT EQUAL 0
019900        MOVE 'MATCHOUT' TO ARCHIVO
020000        PERFORM 070-ERROR-ARCHIVO
020100     END-IF
020200     IF FS-BRACKRPT NOT EQUAL 0
020300        MOVE 'BRACKRPT' TO ARCHIVO
020400        PERFORM 070-ERROR-ARCHIVO
020500     END-IF.
020600 050-ABRE-ARCHIVOS-E. EXIT.
020700
020800 060-CIERRA-ARCHIVOS SECTION.
020900     CLOSE FIELD-OUT SEEDED-OUT MATCHUP-OUT BRACKET-REPORT.
021000 060-CIERRA-ARCHIVOS-E. EXIT.
021100
021200******************************************************************
021300*      RUTINA COMUN DE ERROR DE ARCHIVO (IGUAL EN TODO EL SHOP)    *
021400******************************************************************
021500 070-ERROR-ARCHIVO SECTION.
021600     MOVE 'OPEN'  TO ACCION
021700     MOVE SPACES  TO LLAVE
021800     EVALUATE ARCHIVO
021900        WHEN 'FIELDOUT'
022000           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
022100                                  FS-FIELDOUT, FSE-FIELDOUT
022200        WHEN 'SEEDOUT'
022300           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
022400                                  FS-SEEDOUT, FSE-SEEDOUT
022500        WHEN 'MATCHOUT'
022600           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
022700                                  FS-MATCHOUT, FSE-MATCHOUT
022800        WHEN OTHER
022900           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
023000                                  FS-BRACKRPT, FSE-BRACKRPT
023100     END-EVALUATE
023200     DISPLAY '>>> ALGO SALIO MAL AL ABRIR ' ARCHIVO ' <<<'
023300             UPON CONSOLE
023400     DISPLAY '      >>> VERIFICAR DETALLES EN SPOOL <<<'
023500             UPON CONSOLE
023600     MOVE 91 TO RETURN-CODE
023700     STOP RUN.
023800 070-ERROR-ARCHIVO-E. EXIT.
023900
024000******************************************************************
024100*           C A R G A   D E L   C A M P O   F I N A L              *
024200******************************************************************
024300 100-CARGA-CAMPO SECTION.
024400     PERFORM 110-LEE-UN-EQUIPO-CAMPO
024500     PERFORM 120-REGISTRA-EQUIPO-CAMPO UNTIL FIN-FIELDOUT.
024600 100-CARGA-CAMPO-E. EXIT.
024700
024800 110-LEE-UN-EQUIPO-CAMPO SECTION.
024900     READ FIELD-OUT
025000        AT END
025100           MOVE 1 TO WKS-FIN-FIELDOUT
025200     END-READ.
025300 110-LEE-UN-EQUIPO-CAMPO-E. EXIT.
025400
025500 120-REGISTRA-EQUIPO-CAMPO SECTION.
025600     ADD 1 TO WKS-TOTAL-EQUIPOS-CAMPO
025700     MOVE CFTR-EQUIPO      TO WKS-TC-EQUIPO(WKS-TOTAL-EQUIPOS-CAMPO)
025800     MOVE CFTR-CONFERENCIA
025900          TO WKS-TC-CONFERENCIA(WKS-TOTAL-EQUIPOS-CAMPO)
026000     MOVE CFTR-RANGO       TO WKS-TC-RANGO(WKS-TOTAL-EQUIPOS-CAMPO)
026100     MOVE CFTR-GANADOS     TO WKS-TC-GANADOS(WKS-TOTAL-EQUIPOS-CAMPO)
026200     MOVE CFTR-PERDIDOS
026300          TO WKS-TC-PERDIDOS(WKS-TOTAL-EQUIPOS-CAMPO)
026400     MOVE CFTR-PUNTAJE-COMPUESTO
026500          TO WKS-TC-PUNTAJE-COMP(WKS-TOTAL-EQUIPOS-CAMPO)
026600     MOVE CFTR-BANDERA-CAMPEON
026700          TO WKS-TC-BANDERA-CAMPEON(WKS-TOTAL-EQUIPOS-CAMPO)
026800     MOVE 'N'
026900          TO WKS-TC-BANDERA-DESCANSO(WKS-TOTAL-EQUIPOS-CAMPO)
027000     MOVE ZERO             TO WKS-TC-SEMILLA(WKS-TOTAL-EQUIPOS-CAMPO)
027100     PERFORM 110-LEE-UN-EQUIPO-CAMPO.
027200 120-REGISTRA-EQUIPO-CAMPO-E. EXIT.
027300
027400******************************************************************
027500*   S I E M B R A :  BYES 1-4 A LOS CAMPEONES MEJOR RANQUEADOS,   *
027600*   EL RESTO (5-12) POR RANGO. UN QUINTO CAMPEON, SI LO HAY, NO   *
027700*   RECIBE DESCANSO: SE SIEMBRA POR RANGO IGUAL QUE LOS DEMAS     *
027800*   PERO CONSERVA SU BANDERA DE CAMPEON EN SEEDED-OUT.            *
027900******************************************************************
028000 200-ASIGNA-SEMILLAS SECTION.
028100     PERFORM 210-ASIGNA-BYES
028200          VARYING IDX-TC FROM 1 BY 1
028300          UNTIL IDX-TC > WKS-TOTAL-EQUIPOS-CAMPO
028400             OR WKS-BYES-ASIGNADOS = 4
028420*    TK-55032 EDRD - LA SIGUIENTE SEMILLA LIBRE ES UNA MAS QUE
028440*    LOS DESCANSOS REALMENTE REPARTIDOS, NO SIEMPRE 5: CUANDO  *TK55032
028460*    HAY MENOS DE 5 CAMPEONES DE CONFERENCIA QUEDAN MENOS DE 4 *TK55032
028480*    DESCANSOS (VER SELECCION 5+7) Y LA NUMERACION NO DEBE     *TK55032
028490*    SALTARSE SEMILLAS NI PASARSE DE 12.                      *TK55032
028500     COMPUTE WKS-SEMILLA-SIGUIENTE = WKS-BYES-ASIGNADOS + 1
028600     PERFORM 220-ASIGNA-RESTO
028700          VARYING IDX-TC FROM 1 BY 1
028800          UNTIL IDX-TC > WKS-TOTAL-EQUIPOS-CAMPO
028900     PERFORM 230-ESCRIBE-SEEDED-OUT
029000          VARYING IDX-TC FROM 1 BY 1
029100          UNTIL IDX-TC > WKS-TOTAL-EQUIPOS-CAMPO.
029200 200-ASIGNA-SEMILLAS-E. EXIT.
029300
029400 210-ASIGNA-BYES SECTION.
029500     IF WKS-TC-SI-CAMPEON(IDX-TC)
029600        ADD 1 TO WKS-BYES-ASIGNADOS
029700        MOVE WKS-BYES-ASIGNADOS TO WKS-TC-SEMILLA(IDX-TC)
029800        MOVE 'Y' TO WKS-TC-BANDERA-DESCANSO(IDX-TC)
029900     END-IF.
030000 210-ASIGNA-BYES-E. EXIT.
030100
030200 220-ASIGNA-RESTO SECTION.
030300     IF WKS-TC-SEMILLA(IDX-TC) = ZERO
030400        MOVE WKS-SEMILLA-SIGUIENTE TO WKS-TC-SEMILLA(IDX-TC)
030500        MOVE 'N' TO WKS-TC-BANDERA-DESCANSO(IDX-TC)
030600        ADD 1 TO WKS-SEMILLA-SIGUIENTE
030700     END-IF.
030800 220-ASIGNA-RESTO-E. EXIT.
030900
031000 230-ESCRIBE-SEEDED-OUT SECTION.
031100*    SOPORTE: SI UNA SEMILLA SE VE RARA EN UN DUMP, EL RANGO Y LA
031200*    SEMILLA QUEDAN EMPACADOS JUNTOS EN WKS-RANGO-SEMILLA-COPIA.
031300     COMPUTE WKS-RSC-RANGO-PARTE   = WKS-TC-RANGO(IDX-TC)
031400     MOVE WKS-TC-SEMILLA(IDX-TC)     TO WKS-RSC-SEMILLA-PARTE
031500     MOVE WKS-TC-SEMILLA(IDX-TC)     TO CFSD-SEMILLA
031600     MOVE WKS-TC-EQUIPO(IDX-TC)      TO CFSD-EQUIPO
031700     MOVE WKS-TC-RANGO(IDX-TC)       TO CFSD-RANGO
031800     MOVE WKS-TC-GANADOS(IDX-TC)     TO CFSD-GANADOS
031900     MOVE WKS-TC-PERDIDOS(IDX-TC)    TO CFSD-PERDIDOS
032000     MOVE WKS-TC-CONFERENCIA(IDX-TC) TO CFSD-CONFERENCIA
032100     MOVE WKS-TC-BANDERA-CAMPEON(IDX-TC)  TO CFSD-BANDERA-CAMPEON
032200     MOVE WKS-TC-BANDERA-DESCANSO(IDX-TC) TO CFSD-BANDERA-DESCANSO
032300     MOVE WKS-TC-PUNTAJE-COMP(IDX-TC)     TO CFSD-PUNTAJE-COMPUESTO
032400     WRITE REG-SEEDOUT.
032500 230-ESCRIBE-SEEDED-OUT-E. EXIT.
032600
032700******************************************************************
032800*   C R U C E S   D E   P R I M E R A   R O N D A  (5V12, 6V11,   *
032900*   7V10, 8V9) Y BRACKET FIJO DE CUARTOS DE FINAL. LA SEMILLA     *
033000*   ALTA (MEJOR RANGO) ES LA SEDE, PORQUE LA PRIMERA RONDA SE     *
033100*   JUEGA EN EL CAMPUS DEL EQUIPO MEJOR SEMBRADO.                 *
033200******************************************************************
033300 300-ARMA-LLAVES SECTION.
033400     MOVE 1 TO WKS-NUM-JUEGO
033500     PERFORM 310-ARMA-PRIMERA-RONDA
033600          VARYING WKS-SEM-ALTA FROM 5 BY 1
033700          UNTIL WKS-SEM-ALTA > 8.
033800 300-ARMA-LLAVES-E. EXIT.
033900
034000 310-ARMA-PRIMERA-RONDA SECTION.
034100     COMPUTE WKS-SEM-BAJA = 17 - WKS-SEM-ALTA
034200     SET IDX-TC  TO 1
034300     SEARCH ALL WKS-TC
034400        AT END
034500           DISPLAY '>>> SEMILLA ALTA NO ENCONTRADA EN LA TABLA <<<'
034600                   UPON CONSOLE
034700        WHEN WKS-TC-SEMILLA(IDX-TC) = WKS-SEM-ALTA
034800           CONTINUE
034900     END-SEARCH
035000     SET IDX-TC2 TO 1
035100     SEARCH ALL WKS-TC
035200        AT END
035300           DISPLAY '>>> SEMILLA BAJA NO ENCONTRADA EN LA TABLA <<<'
035400                   UPON CONSOLE
035500        WHEN WKS-TC-SEMILLA(IDX-TC2) = WKS-SEM-BAJA
035600           CONTINUE
035700     END-SEARCH
035800     MOVE WKS-SEM-ALTA   TO WKS-PR-SEM-ALTA(WKS-NUM-JUEGO)
035900     MOVE WKS-SEM-BAJA   TO WKS-PR-SEM-BAJA(WKS-NUM-JUEGO)
036000     MOVE WKS-TC-EQUIPO(IDX-TC)
036100          TO WKS-PR-EQUIPO-ALTO(WKS-NUM-JUEGO)
036200     MOVE WKS-TC-EQUIPO(IDX-TC2)
036300          TO WKS-PR-EQUIPO-BAJO(WKS-NUM-JUEGO)
036400     MOVE 'PRIMERA RONDA' TO CFMU-RONDA
036500     MOVE WKS-NUM-JUEGO               TO CFMU-NUMERO-JUEGO
036600     MOVE WKS-SEM-ALTA                TO CFMU-SEMILLA-ALTA
036700     MOVE WKS-SEM-BAJA                TO CFMU-SEMILLA-BAJA
036800     MOVE WKS-TC-EQUIPO(IDX-TC)       TO CFMU-EQUIPO-ALTO
036900     MOVE WKS-TC-EQUIPO(IDX-TC2)      TO CFMU-EQUIPO-BAJO
037000     MOVE WKS-TC-EQUIPO(IDX-TC)       TO CFMU-EQUIPO-SEDE
037100     STRING 'CAMPUS LOCAL DE ' DELIMITED SIZE
037200            WKS-TC-EQUIPO(IDX-TC)     DELIMITED SIZE
037300            INTO CFMU-LOCALIZACION
037400     WRITE REG-MATCHUP
037500     ADD 1 TO WKS-NUM-JUEGO.
037600 310-ARMA-PRIMERA-RONDA-E. EXIT.
037700
037800******************************************************************
037900*         R E P O R T E   D E   T E X T O   D E   L A   L L A V E   *
038000******************************************************************
038100 400-IMPRIME-REPORTE-LLAVES SECTION.
038200     PERFORM 410-IMPRIME-BANNER
038300     PERFORM 420-IMPRIME-BYES
038400          VARYING WKS-SEM-ALTA FROM 1 BY 1
038500          UNTIL WKS-SEM-ALTA > 4
038600     PERFORM 430-IMPRIME-PRIMERA-RONDA
038700          VARYING IDX-PR FROM 1 BY 1
038800          UNTIL IDX-PR > 4
038900     PERFORM 440-IMPRIME-CUARTOS-FINAL
039000     PERFORM 450-IMPRIME-PIE.
039100 400-IMPRIME-REPORTE-LLAVES-E. EXIT.
039200
039300 410-IMPRIME-BANNER SECTION.
039400     MOVE WKS-REGLA-80 TO WKS-LINEA-REPORTE
039500     PERFORM 900-ESCRIBE-LINEA-REPORTE
039600     MOVE SPACES TO WKS-LINEA-REPORTE
039700     STRING '               COLLEGE FOOTBALL PLAYOFF BRACKET'
039800            DELIMITED SIZE INTO WKS-LINEA-REPORTE
039900     PERFORM 900-ESCRIBE-LINEA-REPORTE
040000     MOVE WKS-REGLA-80 TO WKS-LINEA-REPORTE
040100     PERFORM 900-ESCRIBE-LINEA-REPORTE
040200     MOVE SPACES TO WKS-LINEA-REPORTE
040300     STRING 'DESCANSOS DE PRIMERA RONDA (FIRST ROUND BYES):'
040400            DELIMITED SIZE INTO WKS-LINEA-REPORTE
040500     PERFORM 900-ESCRIBE-LINEA-REPORTE
040600     MOVE WKS-REGLA-GUION-80 TO WKS-LINEA-REPORTE
040700     PERFORM 900-ESCRIBE-LINEA-REPORTE.
040800 410-IMPRIME-BANNER-E. EXIT.
040900
041000 420-IMPRIME-BYES SECTION.
041100     SET IDX-TC TO 1
041200     SEARCH ALL WKS-TC
041300        AT END
041400           DISPLAY '>>> BYE SIN EQUIPO EN LA TABLA DE SIEMBRA <<<'
041500                   UPON CONSOLE
041600        WHEN WKS-TC-SEMILLA(IDX-TC) = WKS-SEM-ALTA
041700           CONTINUE
041800     END-SEARCH
041900     MOVE WKS-SEM-ALTA          TO WKS-SEM-ALTA-EDITADA
042000     MOVE WKS-TC-RANGO(IDX-TC)  TO WKS-RANGO-EDITADO
042100     MOVE SPACES TO WKS-LINEA-REPORTE
042200     STRING '  SEMILLA #' DELIMITED SIZE
042300            WKS-SEM-ALTA-EDITADA  DELIMITED SIZE
042400            ': '          DELIMITED SIZE
042500            WKS-TC-EQUIPO(IDX-TC) DELIMITED SIZE
042600            ' (RANGO #'   DELIMITED SIZE
042700            WKS-RANGO-EDITADO     DELIMITED SIZE
042800            ')'           DELIMITED SIZE
042900            INTO WKS-LINEA-REPORTE
043000     PERFORM 900-ESCRIBE-LINEA-REPORTE.
043100 420-IMPRIME-BYES-E. EXIT.
043200
043300 430-IMPRIME-PRIMERA-RONDA SECTION.
043400     IF IDX-PR = 1
043500        MOVE SPACES TO WKS-LINEA-REPORTE
043600        STRING 'PRIMERA RONDA (SEDES EN CAMPUS):'
043700               DELIMITED SIZE INTO WKS-LINEA-REPORTE
043800        PERFORM 900-ESCRIBE-LINEA-REPORTE
043900        MOVE WKS-REGLA-GUION-80 TO WKS-LINEA-REPORTE
044000        PERFORM 900-ESCRIBE-LINEA-REPORTE
044100     END-IF
044200     MOVE IDX-PR                   TO WKS-JUEGO-EDITADO
044300     MOVE WKS-PR-SEM-ALTA(IDX-PR)  TO WKS-SEM-ALTA-EDITADA
044400     MOVE WKS-PR-SEM-BAJA(IDX-PR)  TO WKS-SEM-BAJA-EDITADA
044500     MOVE SPACES TO WKS-LINEA-REPORTE
044600     STRING 'JUEGO #'     DELIMITED SIZE
044700            WKS-JUEGO-EDITADO DELIMITED SIZE
044800            ': SEMILLA #' DELIMITED SIZE
044900            WKS-SEM-ALTA-EDITADA DELIMITED SIZE
045000            ' '           DELIMITED SIZE
045100            WKS-PR-EQUIPO-ALTO(IDX-PR) DELIMITED SIZE
045200            ' VS SEMILLA #' DELIMITED SIZE
045300            WKS-SEM-BAJA-EDITADA DELIMITED SIZE
045400            ' '           DELIMITED SIZE
045500            WKS-PR-EQUIPO-BAJO(IDX-PR) DELIMITED SIZE
045600            INTO WKS-LINEA-REPORTE
045700     PERFORM 900-ESCRIBE-LINEA-REPORTE
045800     MOVE SPACES TO WKS-LINEA-REPORTE
045900     STRING '     SEDE: CAMPUS LOCAL DE '  DELIMITED SIZE
046000            WKS-PR-EQUIPO-ALTO(IDX-PR)     DELIMITED SIZE
046100            INTO WKS-LINEA-REPORTE
046200     PERFORM 900-ESCRIBE-LINEA-REPORTE
046300     MOVE SPACES TO WKS-LINEA-REPORTE
046400     PERFORM 900-ESCRIBE-LINEA-REPORTE.
046500 430-IMPRIME-PRIMERA-RONDA-E. EXIT.
046600
046700 440-IMPRIME-CUARTOS-FINAL SECTION.
046800     MOVE SPACES TO WKS-LINEA-REPORTE
046900     STRING 'CUARTOS DE FINAL (JUEGOS DE BOWL, SEDE NEUTRAL):'
047000            DELIMITED SIZE INTO WKS-LINEA-REPORTE
047100     PERFORM 900-ESCRIBE-LINEA-REPORTE
047200     MOVE WKS-REGLA-GUION-80 TO WKS-LINEA-REPORTE
047300     PERFORM 900-ESCRIBE-LINEA-REPORTE
047400     MOVE 'SEMILLA #1 VS GANADOR DE 8/9'  TO WKS-LINEA-REPORTE
047500     PERFORM 900-ESCRIBE-LINEA-REPORTE
047600     MOVE 'SEMILLA #2 VS GANADOR DE 7/10' TO WKS-LINEA-REPORTE
047700     PERFORM 900-ESCRIBE-LINEA-REPORTE
047800     MOVE 'SEMILLA #3 VS GANADOR DE 6/11' TO WKS-LINEA-REPORTE
047900     PERFORM 900-ESCRIBE-LINEA-REPORTE
048000     MOVE 'SEMILLA #4 VS GANADOR DE 5/12' TO WKS-LINEA-REPORTE
048100     PERFORM 900-ESCRIBE-LINEA-REPORTE.
048200 440-IMPRIME-CUARTOS-FINAL-E. EXIT.
048300
048400 450-IMPRIME-PIE SECTION.
048500     MOVE SPACES TO WKS-LINEA-REPORTE
048600     PERFORM 900-ESCRIBE-LINEA-REPORTE
048700     MOVE WKS-REGLA-80 TO WKS-LINEA-REPORTE
048800     PERFORM 900-ESCRIBE-LINEA-REPORTE
048900     MOVE 'NOTA: LA LLAVE NO SE VUELVE A SEMBRAR DESPUES DE LA'
049000          TO WKS-LINEA-REPORTE
049100     PERFORM 900-ESCRIBE-LINEA-REPORTE
049200     MOVE 'PRIMERA RONDA.' TO WKS-LINEA-REPORTE
049300     PERFORM 900-ESCRIBE-LINEA-REPORTE
049400     MOVE WKS-REGLA-80 TO WKS-LINEA-REPORTE
049500     PERFORM 900-ESCRIBE-LINEA-REPORTE.
049600 450-IMPRIME-PIE-E. EXIT.
049700
049800******************************************************************
049900*   ESCRITOR COMUN DE UNA LINEA DEL REPORTE DE LLAVE. EL LLAMADOR *
050000*   DEJA LISTA WKS-LINEA-REPORTE ANTES DE ENTRAR AQUI.            *
050100******************************************************************
050200 900-ESCRIBE-LINEA-REPORTE SECTION.
050300     MOVE WKS-LINEA-REPORTE TO REG-BRACKRPT
050400     WRITE REG-BRACKRPT
050500     MOVE SPACES TO WKS-LINEA-REPORTE.
050600 900-ESCRIBE-LINEA-REPORTE-E. EXIT.
